?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDAMW0M.
000500 AUTHOR.         H-J KELLNER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1994-10-17.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-03-23
001300* Letzte Version   :: G.02.00
001400* Kurzbeschreibung :: Decoder Aeromexico (Label H2).  Nach der
001500*                      13-stelligen Praeampel wird dem Rest-Text
001600*                      ein "Q" vorangestellt und an Folgen von 4
001700*                      Leerzeichen in 33-stellige Stuecke zer-
001800*                      legt.  Stuecke ohne Zeitstempel (2. Vari-
001900*                      ante der Fluggesellschaft) fallen beim
002000*                      Musterabgleich automatisch heraus.
002100* Auftrag          :: FWX-0001
002200*
002300*----------------------------------------------------------------*
002400* Vers.   | Datum      | von  | Kommentar                        *
002500*---------|------------|------|----------------------------------*
002600* C.00.00 | 1994-10-17 | hjk  | Neuerstellung
002700* C.01.00 | 1995-08-02 | mlr  | Mehrere Stuecke je Meldung erlaubt
002800* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDHWN0M statt
002900*         |            |      | Inline-Kalenderarithmetik
003000* G.02.00 | 2018-03-23 | kl   | Generische Feldvalidierung jetzt im
003100*         |            |      | Hauptprogramm (C430), hier entfernt
003200*----------------------------------------------------------------*
003300*
003400* LINK-RC   0    = null oder mehr Beobachtungen in LINK-OBS-TABLE
003500*                  (leere Tabelle ist hier ein gueltiges Ergebnis,
003600*                  NICHT gleichbedeutend mit "keine Beobachtung")
003700*           100  = not-an-observation (Label/Praeampel stimmt nicht)
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS SHOW-VERSION.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*--------------------------------------------------------------------*
004900 01          COMP-FELDER.
005000     05      C4-I                PIC S9(04) COMP.
005100     05      C4-PIECE-START      PIC S9(04) COMP.
005200     05      C4-PIECE-LEN        PIC S9(04) COMP.
005300     05      C4-BLANK-RUN        PIC S9(04) COMP.
005400     05      C4-BODY-LEN         PIC S9(04) COMP.
005500     05      C4-SIGN-LAT         PIC S9(01) COMP.
005600     05      C4-SIGN-LON         PIC S9(01) COMP.
005700     05      FILLER              PIC X(02).
005800
005900 01          KONSTANTE-FELDER.
006000     05      K-MODUL             PIC X(08)   VALUE "WXDAMW0M".
006100     05      K-MODUL-VERS        PIC X(08)   VALUE "G.02.00 ".
006200     05      K-PIECE-LEN         PIC 9(03)   VALUE 33.
006300     05      FILLER              PIC X(05).
006400
006500 01          SCHALTER.
006600     05      WS-PIECE-SW         PIC X       VALUE "N".
006700          88 WS-PIECE-OK                     VALUE "Y"
006800                                   WHEN SET TO FALSE IS "N".
006900     05      WS-SCAN-SW          PIC X       VALUE "N".
007000          88 WS-SCAN-DONE                    VALUE "Y"
007100                                   WHEN SET TO FALSE IS "N".
007200     05      FILLER              PIC X(04).
007300
007400 01          WORK-FELDER.
007500     05      W-QBODY             PIC X(468)  VALUE SPACES.
007600     05      W-PIECE             PIC X(33)   VALUE SPACES.
007700     05      W-OBS-TIME          PIC X(14)   VALUE SPACES.
007800     05      FILLER              PIC X(04).
007900
008000*--------------------------------------------------------------------*
008100* Stueck-Redefinition (Q-sLLLLL-sOOOOOO-HHMM-AAAA-sTT-g-DDD-SSS-G)
008200* Laenge 33 entspricht genau dem vollstaendigen Stueckmuster; fuer
008300* ein Fuellbyte ist daher kein Platz.
008400*--------------------------------------------------------------------*
008500 01          W-PIECE-R REDEFINES W-PIECE.
008600     05      W-PC-LIT-Q          PIC X(01).
008700     05      W-PC-LAT-SIGN       PIC X(01).
008800     05      W-PC-LAT-D          PIC 9(05).
008900     05      W-PC-LON-SIGN       PIC X(01).
009000     05      W-PC-LON-D          PIC 9(06).
009100     05      W-PC-HHMM           PIC 9(04).
009200     05      W-PC-ALT            PIC X(04).
009300     05      W-PC-ALT-N REDEFINES W-PC-ALT PIC 9(04).
009400     05      W-PC-TMP-SIGN       PIC X(01).
009500     05      W-PC-TMP-D          PIC 9(02).
009600     05      W-PC-GAP            PIC X(01).
009700     05      W-PC-WDIR           PIC 9(03).
009800     05      W-PC-WSPD           PIC 9(03).
009900     05      W-PC-LIT-G          PIC X(01).
010000
010100 01          W-OBS-TIME-N REDEFINES W-OBS-TIME.
010200     05      W-OT-YYYY           PIC 9(04).
010300     05      W-OT-MM             PIC 9(02).
010400     05      W-OT-DD             PIC 9(02).
010500     05      W-OT-HH             PIC 9(02).
010600     05      W-OT-MI             PIC 9(02).
010700     05      W-OT-SS             PIC 9(02).
010800
010900 01          LINK-HWN-REC.
011000     05      LINK-HWN-BASE-TIME  PIC X(14).
011100     05      LINK-HWN-BT-N REDEFINES LINK-HWN-BASE-TIME.
011200         10  LINK-HWN-BT-YYYY    PIC 9(04).
011300         10  LINK-HWN-BT-MM      PIC 9(02).
011400         10  LINK-HWN-BT-DD      PIC 9(02).
011500         10  LINK-HWN-BT-HH      PIC 9(02).
011600         10  LINK-HWN-BT-MI      PIC 9(02).
011700         10  LINK-HWN-BT-SS      PIC 9(02).
011800     05      LINK-HWN-HH         PIC 9(02).
011900     05      LINK-HWN-MI         PIC 9(02).
012000     05      LINK-HWN-SS         PIC 9(02).
012100     05      LINK-HWN-RC         PIC S9(04) COMP.
012200     05      LINK-HWN-RESULT     PIC X(14).
012250     05      LINK-HWN-FILLER     PIC X(04).
012300
012400 LINKAGE SECTION.
012500 01          LINK-REC.
012600     05      LINK-HDR.
012700         10  LINK-AIRLINE        PIC X(02).
012800         10  LINK-RC             PIC S9(04) COMP.
012900     05      LINK-DATA.
013000         10  LINK-FLIGHT-ID      PIC X(06).
013100         10  LINK-LABEL          PIC X(02).
013200         10  LINK-SOURCE         PIC X(02).
013300         10  LINK-BASE-TIME      PIC X(14).
013400         10  LINK-BODY           PIC X(480).
013500         10  LINK-OBS-COUNT      PIC S9(04) COMP.
013600         10  LINK-OBS-TABLE OCCURS 24 TIMES.
013700             15 LINK-OBS-TIME       PIC X(14).
013800             15 LINK-OBS-LAT        PIC S9(03)V9(04)
013900                                     SIGN LEADING SEPARATE CHARACTER.
014000             15 LINK-OBS-LON        PIC S9(03)V9(04)
014100                                     SIGN LEADING SEPARATE CHARACTER.
014200             15 LINK-OBS-ALT        PIC S9(06)
014300                                     SIGN LEADING SEPARATE CHARACTER.
014400             15 LINK-OBS-TEMP-FLAG  PIC X(01).
014500             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
014600                                     SIGN LEADING SEPARATE CHARACTER.
014700             15 LINK-OBS-WDIR-FLAG  PIC X(01).
014800             15 LINK-OBS-WDIR       PIC 9(03).
014900             15 LINK-OBS-WSPD-FLAG  PIC X(01).
015000             15 LINK-OBS-WSPD       PIC 9(03).
015050             15 LINK-OBS-FILLER    PIC X(04).
015100
015200 PROCEDURE DIVISION USING LINK-REC.
015300******************************************************************
015400 A100-STEUERUNG SECTION.
015500 A100-00.
015600     MOVE 100  TO LINK-RC
015700     MOVE ZERO TO LINK-OBS-COUNT
015800
015900     IF  LINK-LABEL NOT = "H2"
016000         GOBACK
016100     END-IF
016200     PERFORM C900-BODY-LENGTH
016300     IF  C4-BODY-LEN <= 13
016400         GOBACK
016500     END-IF
016600     IF  LINK-BODY(6:8) IS NOT ALPHABETIC
016700         GOBACK
016800     END-IF
016900
017000     MOVE "Q" TO W-QBODY(1:1)
017100     MOVE LINK-BODY(14:467) TO W-QBODY(2:467)
017200     SUBTRACT 13 FROM C4-BODY-LEN
017300     ADD 1 TO C4-BODY-LEN
017400     MOVE ZERO TO C4-PIECE-START
017500     ADD 1 TO C4-PIECE-START
017600     SET WS-SCAN-DONE TO FALSE
017700
017800     PERFORM B000-SPLIT-AND-DECODE UNTIL WS-SCAN-DONE
017900
018000     MOVE ZERO TO LINK-RC
018100     GOBACK
018200     .
018300 A100-99.
018400     EXIT.
018500
018600******************************************************************
018700* Naechstes durch 4 Leerzeichen begrenztes Stueck abspalten
018800******************************************************************
018900 B000-SPLIT-AND-DECODE SECTION.
019000 B000-00.
019100     IF  C4-PIECE-START > C4-BODY-LEN
019200         SET WS-SCAN-DONE TO TRUE
019300         EXIT SECTION
019400     END-IF
019500     IF  LINK-OBS-COUNT >= 24
019600         SET WS-SCAN-DONE TO TRUE
019700         EXIT SECTION
019800     END-IF
019900
020000     PERFORM C100-FIND-NEXT-PIECE
020100
020200     IF  C4-PIECE-LEN = K-PIECE-LEN
020300         PERFORM C200-CHECK-PATTERN
020400         IF  WS-PIECE-OK
020500             PERFORM C300-RESOLVE-AND-STORE
020600         END-IF
020700     END-IF
020800
020900     ADD C4-PIECE-LEN TO C4-PIECE-START
021000     ADD 4             TO C4-PIECE-START
021100     .
021200 B000-99.
021300     EXIT.
021400
021500******************************************************************
021600* Ab C4-PIECE-START bis zum naechsten 4-fachen Leerzeichen
021700* (oder Ende) den Text nach W-PIECE kopieren
021800******************************************************************
021900 C100-FIND-NEXT-PIECE SECTION.
022000 C100-00.
022100     MOVE SPACES TO W-PIECE
022200     MOVE ZERO   TO C4-PIECE-LEN
022300     MOVE ZERO   TO C4-BLANK-RUN
022400     MOVE C4-PIECE-START TO C4-I
022500
022600 C100-10.
022700     IF  C4-I > C4-BODY-LEN
022800         GO TO C100-90
022900     END-IF
023000     IF  C4-BLANK-RUN >= 4
023100         SUBTRACT 4 FROM C4-I
023200         GO TO C100-90
023300     END-IF
023400     IF  W-QBODY(C4-I:1) = SPACE
023500         ADD 1 TO C4-BLANK-RUN
023600     ELSE
023700         MOVE ZERO TO C4-BLANK-RUN
023800     END-IF
023900     ADD 1 TO C4-I
024000     GO TO C100-10
024100     .
024200 C100-90.
024300     MOVE C4-I TO C4-PIECE-LEN
024400     SUBTRACT C4-PIECE-START FROM C4-PIECE-LEN
024500     IF  C4-PIECE-LEN = K-PIECE-LEN
024600         MOVE W-QBODY(C4-PIECE-START:C4-PIECE-LEN) TO W-PIECE
024700     END-IF
024800     .
024900 C100-99.
025000     EXIT.
025100
025200******************************************************************
025300* 33-stelliges Muster Q s LLLLL s OOOOOO HHMM AAAA s TT g DDD SSS G
025400* pruefen
025500******************************************************************
025600 C200-CHECK-PATTERN SECTION.
025700 C200-00.
025800     SET WS-PIECE-OK TO TRUE
025900     IF  W-PC-LIT-Q NOT = "Q"
026000         SET WS-PIECE-OK TO FALSE
026100     END-IF
026200     IF  (W-PC-LAT-SIGN NOT = "N") AND (W-PC-LAT-SIGN NOT = "S")
026300         SET WS-PIECE-OK TO FALSE
026400     END-IF
026500     IF  W-PC-LAT-D IS NOT NUMERIC
026600         SET WS-PIECE-OK TO FALSE
026700     END-IF
026800     IF  (W-PC-LON-SIGN NOT = "E") AND (W-PC-LON-SIGN NOT = "W")
026900         SET WS-PIECE-OK TO FALSE
027000     END-IF
027100     IF  W-PC-LON-D IS NOT NUMERIC
027200         SET WS-PIECE-OK TO FALSE
027300     END-IF
027400     IF  W-PC-HHMM IS NOT NUMERIC
027500         SET WS-PIECE-OK TO FALSE
027600     END-IF
027700     IF  W-PC-ALT(4:1) IS NOT NUMERIC
027800         SET WS-PIECE-OK TO FALSE
027900     END-IF
028000     IF  (W-PC-ALT(1:1) NOT = SPACE) AND (W-PC-ALT(1:1) IS NOT NUMERIC)
028100         SET WS-PIECE-OK TO FALSE
028200     END-IF
028300     IF  (W-PC-ALT(2:1) NOT = SPACE) AND (W-PC-ALT(2:1) IS NOT NUMERIC)
028400         SET WS-PIECE-OK TO FALSE
028500     END-IF
028600     IF  (W-PC-ALT(3:1) NOT = SPACE) AND (W-PC-ALT(3:1) IS NOT NUMERIC)
028700         SET WS-PIECE-OK TO FALSE
028800     END-IF
028900     IF  (W-PC-TMP-SIGN NOT = "P") AND (W-PC-TMP-SIGN NOT = "M")
029000         SET WS-PIECE-OK TO FALSE
029100     END-IF
029200     IF  W-PC-TMP-D IS NOT NUMERIC
029300         SET WS-PIECE-OK TO FALSE
029400     END-IF
029500     IF  W-PC-WDIR IS NOT NUMERIC
029600         SET WS-PIECE-OK TO FALSE
029700     END-IF
029800     IF  W-PC-WSPD IS NOT NUMERIC
029900         SET WS-PIECE-OK TO FALSE
030000     END-IF
030100     IF  W-PC-LIT-G NOT = "G"
030200         SET WS-PIECE-OK TO FALSE
030300     END-IF
030400     .
030500 C200-99.
030600     EXIT.
030700
030800******************************************************************
030900* Stundenfenster aufloesen und Beobachtung ablegen
031000******************************************************************
031100 C300-RESOLVE-AND-STORE SECTION.
031200 C300-00.
031300     DIVIDE W-PC-HHMM BY 100 GIVING LINK-HWN-HH
031400                              REMAINDER LINK-HWN-MI
031500     MOVE LINK-BASE-TIME TO LINK-HWN-BASE-TIME
031600     MOVE ZERO           TO LINK-HWN-SS
031700     CALL "WXDHWN0M" USING LINK-HWN-REC
031800     IF  LINK-HWN-RC NOT = ZERO
031900         EXIT SECTION
032000     END-IF
032100
032200     ADD 1 TO LINK-OBS-COUNT
032300     MOVE LINK-HWN-RESULT TO LINK-OBS-TIME(LINK-OBS-COUNT)
032400
032500     MOVE 1 TO C4-SIGN-LAT
032600     IF  W-PC-LAT-SIGN NOT = "N"
032700         MOVE -1 TO C4-SIGN-LAT
032800     END-IF
032900     MOVE 1 TO C4-SIGN-LON
033000     IF  W-PC-LON-SIGN NOT = "E"
033100         MOVE -1 TO C4-SIGN-LON
033200     END-IF
033300
033400     COMPUTE LINK-OBS-LAT(LINK-OBS-COUNT) =
033500             C4-SIGN-LAT * W-PC-LAT-D / 1000
033600     COMPUTE LINK-OBS-LON(LINK-OBS-COUNT) =
033700             C4-SIGN-LON * W-PC-LON-D / 1000
033800
033900     INSPECT W-PC-ALT REPLACING LEADING SPACE BY ZERO
034000     COMPUTE LINK-OBS-ALT(LINK-OBS-COUNT) = W-PC-ALT-N * 10
034100
034200     MOVE "Y"  TO LINK-OBS-TEMP-FLAG(LINK-OBS-COUNT)
034300     IF  W-PC-TMP-SIGN = "M"
034400         COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) = W-PC-TMP-D * -1
034500     ELSE
034600         MOVE W-PC-TMP-D TO LINK-OBS-TEMP(LINK-OBS-COUNT)
034700     END-IF
034800     MOVE "Y"  TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
034900     MOVE W-PC-WDIR TO LINK-OBS-WDIR(LINK-OBS-COUNT)
035000     MOVE "Y"  TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
035100     MOVE W-PC-WSPD TO LINK-OBS-WSPD(LINK-OBS-COUNT)
035200     .
035300 C300-99.
035400     EXIT.
035500
035600******************************************************************
035700* Laenge des Nachrichtenkoerpers ohne rechtsbuendige Leerzeichen
035800******************************************************************
035900 C900-BODY-LENGTH SECTION.
036000 C900-00.
036100     MOVE 480 TO C4-BODY-LEN
036200 C900-10.
036300     IF  C4-BODY-LEN = ZERO
036400         EXIT SECTION
036500     END-IF
036600     IF  LINK-BODY(C4-BODY-LEN:1) NOT = SPACE
036700         EXIT SECTION
036800     END-IF
036900     SUBTRACT 1 FROM C4-BODY-LEN
037000     GO TO C900-10
037100     .
037200 C900-99.
037300     EXIT.
037400******************************************************************
037500* ENDE Source-Programm
037600******************************************************************
