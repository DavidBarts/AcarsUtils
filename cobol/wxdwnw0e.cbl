?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDWNW0M.
000500 AUTHOR.         M. LEHRER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1995-05-10.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-03-23
001300* Letzte Version   :: G.02.00
001400* Kurzbeschreibung :: Decoder Southwest Airlines (Label H1, Quelle
001500*                      DF).  Zeilenorientiert, Felder durch Komma
001600*                      getrennt; Ruempfel-Zeilen (Teilmuster) nur
001700*                      nach dem ersten vollstaendigen Treffer, wie
001800*                      bei Alaska Airlines.  Tagesfenster.
001900* Auftrag          :: FWX-0004
002000*
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von  | Kommentar                        *
002300*---------|------------|------|----------------------------------*
002400* B.01.00 | 1995-05-10 | mlr  | Neuerstellung
002500* C.01.00 | 1998-11-03 | mlr  | Dezimalstelle der Temperatur jetzt
002600*         |            |      | wahlfrei (Zeile darf vorher enden)
002700* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDDWN0M statt
002800*         |            |      | Inline-Kalenderarithmetik
002900* G.02.00 | 2018-03-23 | kl   | Vorzeichenstelle der Temperatur darf
003000*         |            |      | auch Ziffer sein (gehoert dann zum
003100*         |            |      | Betrag) - Abgleich mit Fallakte FWX-3
003200*----------------------------------------------------------------*
003300*
003400* LINK-RC   0    = null oder mehr Beobachtungen in LINK-OBS-TABLE
003500*           100  = not-an-observation (Label/Quelle stimmt nicht
003600*                  oder keine vollstaendige Zeile gefunden)
003700*
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS SHOW-VERSION.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*--------------------------------------------------------------------*
004800 01          COMP-FELDER.
004900     05      C4-I                PIC S9(04) COMP.
005000     05      C4-LINE-START       PIC S9(04) COMP.
005100     05      C4-LINE-LEN         PIC S9(04) COMP.
005200     05      C4-BODY-LEN         PIC S9(04) COMP.
005300     05      C4-J                PIC S9(04) COMP.
005400     05      C4-SIGN-LAT         PIC S9(01) COMP.
005500     05      C4-SIGN-LON         PIC S9(01) COMP.
005600     05      C4-SIGN-TMP         PIC S9(01) COMP.
005700     05      FILLER              PIC X(01).
005800
005900 01          KONSTANTE-FELDER.
006000     05      K-MODUL             PIC X(08)   VALUE "WXDWNW0M".
006100     05      K-MODUL-VERS        PIC X(08)   VALUE "G.02.00 ".
006200     05      FILLER              PIC X(08).
006300
006400 01          SCHALTER.
006500     05      WS-PARTIAL-SW       PIC X       VALUE "N".
006600          88 WS-PARTIAL-OK                   VALUE "Y"
006700                                   WHEN SET TO FALSE IS "N".
006800     05      WS-FULL-SW          PIC X       VALUE "N".
006900          88 WS-FULL-OK                      VALUE "Y"
007000                                   WHEN SET TO FALSE IS "N".
007100     05      WS-FOUND-SW         PIC X       VALUE "N".
007200          88 WS-ANY-FOUND                    VALUE "Y"
007300                                   WHEN SET TO FALSE IS "N".
007400     05      WS-SCAN-SW          PIC X       VALUE "N".
007500          88 WS-SCAN-DONE                    VALUE "Y"
007600                                   WHEN SET TO FALSE IS "N".
007700     05      FILLER              PIC X(04).
007800
007900 01          WORK-FELDER.
008000     05      W-LINE              PIC X(480)  VALUE SPACES.
008100     05      W-OBS-TIME          PIC X(14)   VALUE SPACES.
008200     05      W-TMP-RAW           PIC X(03)   VALUE SPACES.
008300     05      W-GEN-NUM           PIC 9(10)   VALUE ZERO.
008400     05      FILLER              PIC X(04).
008500
008600*--------------------------------------------------------------------*
008700* Zeilen-Redefinition; 43 Zeichen Pflichtfelder, Rest Fuellzeichen
008800*--------------------------------------------------------------------*
008900 01          W-LINE-R REDEFINES W-LINE.
009000     05      W-WN-LAT-SIGN       PIC X(01).
009100     05      W-WN-LAT            PIC 9(04).
009200     05      FILLER              PIC X(03).
009300     05      W-WN-LON-SIGN       PIC X(01).
009400     05      W-WN-LON            PIC 9(05).
009500     05      FILLER              PIC X(03).
009600     05      W-WN-DDHHMM         PIC 9(06).
009700     05      FILLER              PIC X(01).
009800     05      W-WN-ALT            PIC 9(05).
009900     05      FILLER              PIC X(01).
010000     05      W-WN-TMP-SIGN       PIC X(01).
010100     05      W-WN-TMP-D2         PIC 9(02).
010200     05      FILLER              PIC X(01).
010300     05      W-WN-TMP-D1         PIC 9(01).
010400     05      FILLER              PIC X(01).
010500     05      W-WN-WDIR           PIC 9(03).
010600     05      FILLER              PIC X(01).
010700     05      W-WN-WSPD           PIC 9(03).
010800     05      FILLER              PIC X(437).
010900
011000 01          W-OBS-TIME-N REDEFINES W-OBS-TIME.
011100     05      W-OT-YYYY           PIC 9(04).
011200     05      W-OT-MM             PIC 9(02).
011300     05      W-OT-DD             PIC 9(02).
011400     05      W-OT-HH             PIC 9(02).
011500     05      W-OT-MI             PIC 9(02).
011600     05      W-OT-SS             PIC 9(02).
011700
011800 01          LINK-DWN-REC.
011900     05      LINK-DWN-BASE-TIME  PIC X(14).
012000     05      LINK-DWN-BT-N REDEFINES LINK-DWN-BASE-TIME.
012100         10  LINK-DWN-BT-YYYY    PIC 9(04).
012200         10  LINK-DWN-BT-MM      PIC 9(02).
012300         10  LINK-DWN-BT-DD      PIC 9(02).
012400         10  LINK-DWN-BT-HH      PIC 9(02).
012500         10  LINK-DWN-BT-MI      PIC 9(02).
012600         10  LINK-DWN-BT-SS      PIC 9(02).
012700     05      LINK-DWN-DD         PIC 9(02).
012800     05      LINK-DWN-HH         PIC 9(02).
012900     05      LINK-DWN-MI         PIC 9(02).
013000     05      LINK-DWN-RC         PIC S9(04) COMP.
013100     05      LINK-DWN-RESULT     PIC X(14).
013150     05      LINK-DWN-FILLER     PIC X(04).
013200
013300 LINKAGE SECTION.
013400 01          LINK-REC.
013500     05      LINK-HDR.
013600         10  LINK-AIRLINE        PIC X(02).
013700         10  LINK-RC             PIC S9(04) COMP.
013800     05      LINK-DATA.
013900         10  LINK-FLIGHT-ID      PIC X(06).
014000         10  LINK-LABEL          PIC X(02).
014100         10  LINK-SOURCE         PIC X(02).
014200         10  LINK-BASE-TIME      PIC X(14).
014300         10  LINK-BODY           PIC X(480).
014400         10  LINK-OBS-COUNT      PIC S9(04) COMP.
014500         10  LINK-OBS-TABLE OCCURS 24 TIMES.
014600             15 LINK-OBS-TIME       PIC X(14).
014700             15 LINK-OBS-LAT        PIC S9(03)V9(04)
014800                                     SIGN LEADING SEPARATE CHARACTER.
014900             15 LINK-OBS-LON        PIC S9(03)V9(04)
015000                                     SIGN LEADING SEPARATE CHARACTER.
015100             15 LINK-OBS-ALT        PIC S9(06)
015200                                     SIGN LEADING SEPARATE CHARACTER.
015300             15 LINK-OBS-TEMP-FLAG  PIC X(01).
015400             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
015500                                     SIGN LEADING SEPARATE CHARACTER.
015600             15 LINK-OBS-WDIR-FLAG  PIC X(01).
015700             15 LINK-OBS-WDIR       PIC 9(03).
015800             15 LINK-OBS-WSPD-FLAG  PIC X(01).
015900             15 LINK-OBS-WSPD       PIC 9(03).
015950             15 LINK-OBS-FILLER    PIC X(04).
016000
016100 PROCEDURE DIVISION USING LINK-REC.
016200******************************************************************
016300 A100-STEUERUNG SECTION.
016400 A100-00.
016500     MOVE 100  TO LINK-RC
016600     MOVE ZERO TO LINK-OBS-COUNT
016700     SET WS-ANY-FOUND TO FALSE
016800
016900     IF  (LINK-LABEL NOT = "H1") OR (LINK-SOURCE NOT = "DF")
017000         GOBACK
017100     END-IF
017200
017300     PERFORM C900-BODY-LENGTH
017400     MOVE 1 TO C4-LINE-START
017500     SET WS-SCAN-DONE TO FALSE
017600     PERFORM B000-NEXT-LINE UNTIL WS-SCAN-DONE
017700
017800     IF  WS-ANY-FOUND
017900         MOVE ZERO TO LINK-RC
018000     END-IF
018100     GOBACK
018200     .
018300 A100-99.
018400     EXIT.
018500
018600******************************************************************
018700* Naechste durch Semikolon begrenzte Zeile herausloesen und pruefen
018800******************************************************************
018900 B000-NEXT-LINE SECTION.
019000 B000-00.
019100     IF  C4-LINE-START > C4-BODY-LEN
019200         SET WS-SCAN-DONE TO TRUE
019300         EXIT SECTION
019400     END-IF
019500     IF  LINK-OBS-COUNT >= 24
019600         SET WS-SCAN-DONE TO TRUE
019700         EXIT SECTION
019800     END-IF
019900
020000     PERFORM C100-EXTRACT-LINE
020100
020200     PERFORM C200-CHECK-PARTIAL
020300     IF  WS-PARTIAL-OK
020400         PERFORM C210-CHECK-FULL-EXTRA
020500         IF  WS-FULL-OK
020600             SET WS-ANY-FOUND TO TRUE
020700             PERFORM C300-DECODE-LINE
020800         ELSE
020900             IF  WS-ANY-FOUND
021000                 PERFORM C300-DECODE-LINE
021100             END-IF
021200         END-IF
021300     END-IF
021400
021500     ADD C4-LINE-LEN TO C4-LINE-START
021600     ADD 1           TO C4-LINE-START
021700     .
021800 B000-99.
021900     EXIT.
022000
022100******************************************************************
022200* Zeile ab C4-LINE-START bis zum naechsten Semikolon (oder Ende)
022300* nach W-LINE kopieren
022400******************************************************************
022500 C100-EXTRACT-LINE SECTION.
022600 C100-00.
022700     MOVE SPACES TO W-LINE
022800     MOVE C4-LINE-START TO C4-I
022900 C100-10.
023000     IF  C4-I > C4-BODY-LEN
023100         GO TO C100-90
023200     END-IF
023300     IF  LINK-BODY(C4-I:1) = ";"
023400         GO TO C100-90
023500     END-IF
023600     ADD 1 TO C4-I
023700     GO TO C100-10
023800     .
023900 C100-90.
024000     MOVE C4-I TO C4-LINE-LEN
024100     SUBTRACT C4-LINE-START FROM C4-LINE-LEN
024200     IF  C4-LINE-LEN > 480
024300         MOVE 480 TO C4-LINE-LEN
024400     END-IF
024500     IF  C4-LINE-LEN > ZERO
024600         MOVE LINK-BODY(C4-LINE-START:C4-LINE-LEN) TO W-LINE
024700     END-IF
024800     .
024900 C100-99.
025000     EXIT.
025100
025200******************************************************************
025300* Teilmuster (Zeichen 1-33, bis zu den ersten beiden Temperatur-
025400* ziffern) pruefen
025500******************************************************************
025600 C200-CHECK-PARTIAL SECTION.
025700 C200-00.
025800     SET WS-PARTIAL-OK TO TRUE
025900     IF  (W-WN-LAT-SIGN NOT = "N") AND (W-WN-LAT-SIGN NOT = "S")
026000         SET WS-PARTIAL-OK TO FALSE
026100     END-IF
026200     IF  W-WN-LAT IS NOT NUMERIC
026300         SET WS-PARTIAL-OK TO FALSE
026400     END-IF
026500     IF  (W-WN-LON-SIGN NOT = "E") AND (W-WN-LON-SIGN NOT = "W")
026600         SET WS-PARTIAL-OK TO FALSE
026700     END-IF
026800     IF  W-WN-LON IS NOT NUMERIC
026900         SET WS-PARTIAL-OK TO FALSE
027000     END-IF
027100     IF  W-WN-DDHHMM IS NOT NUMERIC
027200         SET WS-PARTIAL-OK TO FALSE
027300     END-IF
027400     IF  W-WN-ALT IS NOT NUMERIC
027500         SET WS-PARTIAL-OK TO FALSE
027600     END-IF
027700     IF  (W-WN-TMP-SIGN NOT = "-") AND (W-WN-TMP-SIGN NOT = "+")
027800     AND (W-WN-TMP-SIGN IS NOT NUMERIC)
027900         SET WS-PARTIAL-OK TO FALSE
028000     END-IF
028100     IF  W-WN-TMP-D2 IS NOT NUMERIC
028200         SET WS-PARTIAL-OK TO FALSE
028300     END-IF
028400     .
028500 C200-99.
028600     EXIT.
028700
028800******************************************************************
028900* Restliche Zeichen (Temperatur-Dezimalstelle, Windrichtung und
029000* Windgeschwindigkeit) fuer einen Ganztreffer pruefen
029100******************************************************************
029200 C210-CHECK-FULL-EXTRA SECTION.
029300 C210-00.
029400     SET WS-FULL-OK TO TRUE
029500     IF  W-WN-WDIR IS NOT NUMERIC
029600         SET WS-FULL-OK TO FALSE
029700     END-IF
029800     IF  W-WN-WSPD IS NOT NUMERIC
029900         SET WS-FULL-OK TO FALSE
030000     END-IF
030100     .
030200 C210-99.
030300     EXIT.
030400
030500******************************************************************
030600* Verfuegbare Felder der Zeile in die Beobachtungstabelle legen
030700******************************************************************
030800 C300-DECODE-LINE SECTION.
030900 C300-00.
031000     DIVIDE W-WN-DDHHMM BY 10000 GIVING LINK-DWN-DD
031100     DIVIDE W-WN-DDHHMM BY 100   GIVING C4-I REMAINDER LINK-DWN-MI
031200     DIVIDE C4-I BY 100          GIVING C4-J REMAINDER LINK-DWN-HH
031300     MOVE LINK-BASE-TIME TO LINK-DWN-BASE-TIME
031400     CALL "WXDDWN0M" USING LINK-DWN-REC
031500     IF  LINK-DWN-RC NOT = ZERO
031600         EXIT SECTION
031700     END-IF
031800
031900     ADD 1 TO LINK-OBS-COUNT
032000     MOVE LINK-DWN-RESULT TO LINK-OBS-TIME(LINK-OBS-COUNT)
032100
032200     MOVE 1 TO C4-SIGN-LAT
032300     IF  W-WN-LAT-SIGN NOT = "N"
032400         MOVE -1 TO C4-SIGN-LAT
032500     END-IF
032600     MOVE 1 TO C4-SIGN-LON
032700     IF  W-WN-LON-SIGN NOT = "E"
032800         MOVE -1 TO C4-SIGN-LON
032900     END-IF
033000     COMPUTE LINK-OBS-LAT(LINK-OBS-COUNT) = C4-SIGN-LAT * W-WN-LAT
033100             / 100
033200     COMPUTE LINK-OBS-LON(LINK-OBS-COUNT) = C4-SIGN-LON * W-WN-LON
033300             / 100
033400     MOVE W-WN-ALT TO LINK-OBS-ALT(LINK-OBS-COUNT)
033500
033600     MOVE "Y" TO LINK-OBS-TEMP-FLAG(LINK-OBS-COUNT)
033700     EVALUATE TRUE
033800         WHEN W-WN-TMP-SIGN = "-"
033900             MOVE -1 TO C4-SIGN-TMP
034000             MOVE W-WN-TMP-D2 TO W-GEN-NUM
034100         WHEN W-WN-TMP-SIGN = "+"
034200             MOVE 1 TO C4-SIGN-TMP
034300             MOVE W-WN-TMP-D2 TO W-GEN-NUM
034400         WHEN OTHER
034500             MOVE 1 TO C4-SIGN-TMP
034600             MOVE W-WN-TMP-SIGN TO W-TMP-RAW(1:1)
034700             MOVE W-WN-TMP-D2   TO W-TMP-RAW(2:2)
034800             MOVE W-TMP-RAW     TO W-GEN-NUM
034900     END-EVALUATE
035000     IF  W-WN-TMP-D1 IS NUMERIC
035100         COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) =
035200                 C4-SIGN-TMP * (W-GEN-NUM * 10 + W-WN-TMP-D1) / 10
035300     ELSE
035400         COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) = C4-SIGN-TMP * W-GEN-NUM
035500     END-IF
035600
035700     IF  W-WN-WDIR IS NUMERIC
035800         MOVE "Y" TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
035900         MOVE W-WN-WDIR TO LINK-OBS-WDIR(LINK-OBS-COUNT)
036000     ELSE
036100         MOVE "N" TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
036200     END-IF
036300     IF  W-WN-WSPD IS NUMERIC
036400         MOVE "Y" TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
036500         MOVE W-WN-WSPD TO LINK-OBS-WSPD(LINK-OBS-COUNT)
036600     ELSE
036700         MOVE "N" TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
036800     END-IF
036900     .
037000 C300-99.
037100     EXIT.
037200
037300******************************************************************
037400* Laenge des Nachrichtenkoerpers ohne rechtsbuendige Leerzeichen
037500******************************************************************
037600 C900-BODY-LENGTH SECTION.
037700 C900-00.
037800     MOVE 480 TO C4-BODY-LEN
037900 C900-10.
038000     IF  C4-BODY-LEN = ZERO
038100         EXIT SECTION
038200     END-IF
038300     IF  LINK-BODY(C4-BODY-LEN:1) NOT = SPACE
038400         EXIT SECTION
038500     END-IF
038600     SUBTRACT 1 FROM C4-BODY-LEN
038700     GO TO C900-10
038800     .
038900 C900-99.
039000     EXIT.
039100******************************************************************
039200* ENDE Source-Programm
039300******************************************************************
