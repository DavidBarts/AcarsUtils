?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDDWN0M.
000500 AUTHOR.         H-J KELLNER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1988-04-11.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-01-09
001300* Letzte Version   :: G.01.00
001400* Kurzbeschreibung :: Gemeinsame Zeitfensterroutine "Tagesfenster":
001500*                      ordnet einem Tag-im-Monat/Stunde/Minute-Wert
001600*                      anhand der Basiszeit ein vollstaendiges Datum
001700*                      zu (Kalendertag der Basiszeit, Vortag, Folgetag).
001800* Auftrag          :: FWX-0001
001900*
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von  | Kommentar                        *
002200*---------|------------|------|----------------------------------*
002300* A.00.00 | 1988-04-18 | hjk  | Neuerstellung fuer AA und WN
002400* A.01.00 | 1989-11-30 | hjk  | Fuer AC und AS mitbenutzt
002500* B.00.00 | 1994-03-02 | mlr  | Schaltjahrpruefung ueberarbeitet
002600*         |            |      | (DIVIDE statt Tabellenzugriff)
002700* D.00.00 | 1998-11-02 | hjk  | JAHR-2000: 4-stelliges Jahr,
002800*         |            |      | Schaltjahrregel auf 4000 erweitert
002900* D.01.00 | 1999-01-12 | kbr  | JAHR-2000: Test Basiszeit
003000*         |            |      | 2000-01-01 DD=31 -> 1999-12-31 ok
003100* G.00.00 | 2017-11-30 | kl   | Aus dem Hauptprogramm ausgegliedert
003200* G.01.00 | 2018-01-09 | kl   | Fehler behoben: Monatsende-Kandidat
003300*         |            |      | "Basistag + 1" bildete bei Monats-
003400*         |            |      | wechsel den falschen Folgemonat,
003500*         |            |      | wenn der Basistag bereits der
003600*         |            |      | letzte des Monats war (Ticket
003700*         |            |      | SRX12 - Basiszeit 2017-12-31/23:58)
003800*----------------------------------------------------------------*
003900*
004000* Aufruf:  CALL "WXDDWN0M" USING LINK-DWN-REC.
004100*
004200* LINK-DWN-RC   0    = aufgeloest, LINK-DWN-RESULT gueltig
004300*               100  = kein Kandidatentag passt zu LINK-DWN-DD
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON STATUS IS SHOW-VERSION.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------------*
005500 01          COMP-FELDER.
005600     05      C4-I                PIC S9(04) COMP.
005700     05      C4-CAND-YYYY        PIC S9(04) COMP.
005800     05      C4-CAND-MM          PIC S9(04) COMP.
005900     05      C4-CAND-DD          PIC S9(04) COMP.
006000     05      C9-JULIAN-DAY       PIC S9(09) COMP.
006050     05      FILLER              PIC X(04).
006100
006200 01          KONSTANTE-FELDER.
006300     05      K-MODUL             PIC X(08)   VALUE "WXDDWN0M".
006400     05      K-MODUL-VERS        PIC X(08)   VALUE "G.01.00 ".
006500     05      K-TAGE-JE-MONAT.
006600         10  FILLER PIC 9(02) VALUE 31.
006700         10  FILLER PIC 9(02) VALUE 28.
006800         10  FILLER PIC 9(02) VALUE 31.
006900         10  FILLER PIC 9(02) VALUE 30.
007000         10  FILLER PIC 9(02) VALUE 31.
007100         10  FILLER PIC 9(02) VALUE 30.
007200         10  FILLER PIC 9(02) VALUE 31.
007300         10  FILLER PIC 9(02) VALUE 31.
007400         10  FILLER PIC 9(02) VALUE 30.
007500         10  FILLER PIC 9(02) VALUE 31.
007600         10  FILLER PIC 9(02) VALUE 30.
007700         10  FILLER PIC 9(02) VALUE 31.
007800     05      K-TAGE-JE-MONAT-R REDEFINES K-TAGE-JE-MONAT.
007900         10  K-TAGE              PIC 9(02) OCCURS 12 TIMES.
008000
008100 01          SCHALTER.
008200     05      WS-LEAP-SW          PIC X       VALUE "N".
008300          88 WS-IS-LEAP-YEAR                 VALUE "Y"
008400                                   WHEN SET TO FALSE IS "N".
008450     05      FILLER              PIC X(04).
008500
008600 01          WORK-FELDER.
008700     05      W-TAGE-DIESER-MONAT PIC 9(02)   VALUE ZERO.
008800     05      W-REST              PIC S9(04) COMP VALUE ZERO.
008850     05      FILLER              PIC X(04).
008900
009000*--------------------------------------------------------------------*
009100* Basiszeit zerlegt - Redefinition der uebergebenen Basiszeit
009200*--------------------------------------------------------------------*
009300 01          W-BASE-TIME-X       PIC X(14).
009400 01          W-BASE-TIME-N REDEFINES W-BASE-TIME-X.
009500     05      W-BT-YYYY           PIC 9(04).
009600     05      W-BT-MM             PIC 9(02).
009700     05      W-BT-DD             PIC 9(02).
009800     05      W-BT-HH             PIC 9(02).
009900     05      W-BT-MI             PIC 9(02).
010000     05      W-BT-SS             PIC 9(02).
010100
010200*--------------------------------------------------------------------*
010300* Kandidatentabelle (Basistag, Basistag-1, Basistag+1)
010400*--------------------------------------------------------------------*
010500 01          W-CANDIDATES.
010600     05      W-CAND OCCURS 3 TIMES.
010700         10  WC-YYYY             PIC 9(04).
010800         10  WC-MM               PIC 9(02).
010900         10  WC-DD               PIC 9(02).
010950     05      FILLER              PIC X(04).
011000
011100 01          W-CAND-FIRST-X REDEFINES W-CANDIDATES.
011200     05      W-CAND-FIRST        PIC X(08).
011300     05      FILLER               PIC X(16).
011400
011500 LINKAGE SECTION.
011600 01          LINK-DWN-REC.
011700     05      LINK-DWN-BASE-TIME  PIC X(14).
011800     05      LINK-DWN-DD         PIC 9(02).
011900     05      LINK-DWN-HH         PIC 9(02).
012000     05      LINK-DWN-MI         PIC 9(02).
012100     05      LINK-DWN-RC         PIC S9(04) COMP.
012200     05      LINK-DWN-RESULT     PIC X(14).
012250     05      LINK-DWN-FILLER     PIC X(04).
012300
012400 PROCEDURE DIVISION USING LINK-DWN-REC.
012500******************************************************************
012600 A100-STEUERUNG SECTION.
012700 A100-00.
012800     MOVE ZERO               TO LINK-DWN-RC
012900     MOVE LINK-DWN-BASE-TIME TO W-BASE-TIME-X
013000     PERFORM B000-BUILD-CANDIDATES
013100     PERFORM B100-FIND-MATCH
013200     GOBACK
013300     .
013400 A100-99.
013500     EXIT.
013600
013700******************************************************************
013800* Drei Kandidatentage aufbauen: Basistag, Basistag-1, Basistag+1
013900******************************************************************
014000 B000-BUILD-CANDIDATES SECTION.
014100 B000-00.
014200     MOVE W-BT-YYYY TO WC-YYYY(1)
014300     MOVE W-BT-MM   TO WC-MM(1)
014400     MOVE W-BT-DD   TO WC-DD(1)
014500
014600     MOVE W-BT-YYYY TO C4-CAND-YYYY
014700     MOVE W-BT-MM   TO C4-CAND-MM
014800     MOVE W-BT-DD   TO C4-CAND-DD
014900     PERFORM C100-SUBTRACT-ONE-DAY
015000     MOVE C4-CAND-YYYY TO WC-YYYY(2)
015100     MOVE C4-CAND-MM   TO WC-MM(2)
015200     MOVE C4-CAND-DD   TO WC-DD(2)
015300
015400     MOVE W-BT-YYYY TO C4-CAND-YYYY
015500     MOVE W-BT-MM   TO C4-CAND-MM
015600     MOVE W-BT-DD   TO C4-CAND-DD
015700     PERFORM C200-ADD-ONE-DAY
015800     MOVE C4-CAND-YYYY TO WC-YYYY(3)
015900     MOVE C4-CAND-MM   TO WC-MM(3)
016000     MOVE C4-CAND-DD   TO WC-DD(3)
016100     .
016200 B000-99.
016300     EXIT.
016400
016500******************************************************************
016600* Ersten passenden Kandidaten (DD-Vergleich) auswaehlen
016700******************************************************************
016800 B100-FIND-MATCH SECTION.
016900 B100-00.
017000     MOVE 100 TO LINK-DWN-RC
017100     MOVE SPACES TO LINK-DWN-RESULT
017200     PERFORM B105-CHECK-ONE-CANDIDATE
017300        VARYING C4-I FROM 1 BY 1 UNTIL C4-I > 3
017400     .
017500 B100-99.
017600     EXIT.
017700
017800******************************************************************
017900* Kandidat C4-I gegen die Vorspann-DD pruefen und bei Treffer das
018000* Ergebnis aufbauen
018100******************************************************************
018200 B105-CHECK-ONE-CANDIDATE SECTION.
018300 B105-00.
018400     IF  LINK-DWN-RC = 100
018500         IF  WC-DD(C4-I) = LINK-DWN-DD
018600             MOVE ZERO TO LINK-DWN-RC
018700             STRING WC-YYYY(C4-I)  DELIMITED BY SIZE,
018800                    WC-MM(C4-I)    DELIMITED BY SIZE,
018900                    WC-DD(C4-I)    DELIMITED BY SIZE,
019000                    LINK-DWN-HH    DELIMITED BY SIZE,
019100                    LINK-DWN-MI    DELIMITED BY SIZE,
019200                    "00"           DELIMITED BY SIZE
019300               INTO LINK-DWN-RESULT
019400         END-IF
019500     END-IF
019600     .
019700 B105-99.
019800     EXIT.
019900
020000******************************************************************
020100* Einen Kalendertag von C4-CAND-YYYY/MM/DD abziehen
020200******************************************************************
020300 C100-SUBTRACT-ONE-DAY SECTION.
020400 C100-00.
020500     IF  C4-CAND-DD > 1
020600         SUBTRACT 1 FROM C4-CAND-DD
020700         EXIT SECTION
020800     END-IF
020900
021000     SUBTRACT 1 FROM C4-CAND-MM
021100     IF  C4-CAND-MM < 1
021200         MOVE 12 TO C4-CAND-MM
021300         SUBTRACT 1 FROM C4-CAND-YYYY
021400     END-IF
021500     PERFORM D100-DETERMINE-MONTH-LEN
021600     MOVE W-TAGE-DIESER-MONAT TO C4-CAND-DD
021700     .
021800 C100-99.
021900     EXIT.
022000
022100******************************************************************
022200* Einen Kalendertag zu C4-CAND-YYYY/MM/DD addieren
022300******************************************************************
022400 C200-ADD-ONE-DAY SECTION.
022500 C200-00.
022600     PERFORM D100-DETERMINE-MONTH-LEN
022700     IF  C4-CAND-DD < W-TAGE-DIESER-MONAT
022800         ADD 1 TO C4-CAND-DD
022900         EXIT SECTION
023000     END-IF
023100
023200     MOVE 1 TO C4-CAND-DD
023300     ADD 1 TO C4-CAND-MM
023400     IF  C4-CAND-MM > 12
023500         MOVE 1 TO C4-CAND-MM
023600         ADD 1 TO C4-CAND-YYYY
023700     END-IF
023800     .
023900 C200-99.
024000     EXIT.
024100
024200******************************************************************
024300* Anzahl Tage des Monats C4-CAND-MM im Jahr C4-CAND-YYYY ermitteln
024400* (Schaltjahr: durch 4 teilbar, nicht durch 100, ausser durch 400)
024500******************************************************************
024600 D100-DETERMINE-MONTH-LEN SECTION.
024700 D100-00.
024800     MOVE K-TAGE(C4-CAND-MM) TO W-TAGE-DIESER-MONAT
024900     IF  C4-CAND-MM = 2
025000         PERFORM D110-CHECK-LEAP-YEAR
025100         IF  WS-IS-LEAP-YEAR
025200             MOVE 29 TO W-TAGE-DIESER-MONAT
025300         END-IF
025400     END-IF
025500     .
025600 D100-99.
025700     EXIT.
025800
025900 D110-CHECK-LEAP-YEAR SECTION.
026000 D110-00.
026100     SET WS-IS-LEAP-YEAR TO FALSE
026200     DIVIDE C4-CAND-YYYY BY 4 GIVING C4-I REMAINDER W-REST
026300     IF  W-REST = ZERO
026400         SET WS-IS-LEAP-YEAR TO TRUE
026500         DIVIDE C4-CAND-YYYY BY 100 GIVING C4-I REMAINDER W-REST
026600         IF  W-REST = ZERO
026700             SET WS-IS-LEAP-YEAR TO FALSE
026800             DIVIDE C4-CAND-YYYY BY 400 GIVING C4-I REMAINDER W-REST
026900             IF  W-REST = ZERO
027000                 SET WS-IS-LEAP-YEAR TO TRUE
027100             END-IF
027200         END-IF
027300     END-IF
027400     .
027500 D110-99.
027600     EXIT.
027700******************************************************************
027800* ENDE Source-Programm
027900******************************************************************
