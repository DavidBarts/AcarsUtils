?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDHWN0M.
000500 AUTHOR.         H-J KELLNER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1992-07-22.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-01-09
001300* Letzte Version   :: G.01.00
001400* Kurzbeschreibung :: Gemeinsame Zeitfensterroutine "Stundenfenster":
001500*                      ordnet einer Stunde (+ Minute, wahlweise
001600*                      Sekunde) anhand der Basiszeit ein vollstaen-
001700*                      diges Datum zu.  Die 24 Kandidatenstunden
001800*                      reichen von Basiszeit-22h bis Basiszeit+1h
001900*                      und decken jeden Stundenwert 0-23 genau
002000*                      einmal ab.
002100* Auftrag          :: FWX-0001
002200*
002300*----------------------------------------------------------------*
002400* Vers.   | Datum      | von  | Kommentar                        *
002500*---------|------------|------|----------------------------------*
002600* B.02.00 | 1992-07-22 | hjk  | Neuerstellung fuer FX (3 Formate)
002700* B.03.00 | 1993-05-03 | mlr  | Fuer NW mitbenutzt
002800* C.00.00 | 1994-10-17 | hjk  | Fuer AM mitbenutzt
002900* D.00.00 | 1998-11-02 | hjk  | JAHR-2000: 4-stelliges Jahr
003000* D.01.00 | 1999-01-12 | kbr  | JAHR-2000: Test Basiszeit
003100*         |            |      | 2017-12-31/23:58 mit HH=00 -> ergibt
003200*         |            |      | 2018-01-01/00:xx (Jahreswechsel ok)
003300* G.00.00 | 2017-11-30 | kl   | Aus dem Hauptprogramm ausgegliedert,
003400*         |            |      | fuer DL und F9 mitbenutzt
003500* G.01.00 | 2018-01-09 | kl   | Tagesumschlag bei Kandidatenstunde
003600*         |            |      | 23->00 bzw. 00->23 korrigiert
003700*----------------------------------------------------------------*
003800*
003900* Aufruf:  CALL "WXDHWN0M" USING LINK-HWN-REC.
004000*
004100* LINK-HWN-RC   0   = aufgeloest, LINK-HWN-RESULT gueltig
004200*               100 = LINK-HWN-HH ausserhalb 00-23
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS IS SHOW-VERSION.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*--------------------------------------------------------------------*
005400 01          COMP-FELDER.
005500     05      C4-I                PIC S9(04) COMP.
005600     05      C4-DIFF             PIC S9(04) COMP.
005700     05      C4-K                PIC S9(04) COMP.
005800     05      C4-NEW-HOUR-RAW     PIC S9(04) COMP.
005900     05      C4-DAY-OFFSET       PIC S9(04) COMP.
006000     05      C4-CAND-YYYY        PIC S9(04) COMP.
006100     05      C4-CAND-MM          PIC S9(04) COMP.
006200     05      C4-CAND-DD          PIC S9(04) COMP.
006250     05      FILLER              PIC X(04).
006300
006400 01          KONSTANTE-FELDER.
006500     05      K-MODUL             PIC X(08)   VALUE "WXDHWN0M".
006600     05      K-MODUL-VERS        PIC X(08)   VALUE "G.01.00 ".
006700     05      K-TAGE-JE-MONAT.
006800         10  FILLER PIC 9(02) VALUE 31.
006900         10  FILLER PIC 9(02) VALUE 28.
007000         10  FILLER PIC 9(02) VALUE 31.
007100         10  FILLER PIC 9(02) VALUE 30.
007200         10  FILLER PIC 9(02) VALUE 31.
007300         10  FILLER PIC 9(02) VALUE 30.
007400         10  FILLER PIC 9(02) VALUE 31.
007500         10  FILLER PIC 9(02) VALUE 31.
007600         10  FILLER PIC 9(02) VALUE 30.
007700         10  FILLER PIC 9(02) VALUE 31.
007800         10  FILLER PIC 9(02) VALUE 30.
007900         10  FILLER PIC 9(02) VALUE 31.
008000     05      K-TAGE-JE-MONAT-R REDEFINES K-TAGE-JE-MONAT.
008100         10  K-TAGE              PIC 9(02) OCCURS 12 TIMES.
008200
008300 01          SCHALTER.
008400     05      WS-LEAP-SW          PIC X       VALUE "N".
008500          88 WS-IS-LEAP-YEAR                 VALUE "Y"
008600                                   WHEN SET TO FALSE IS "N".
008650     05      FILLER              PIC X(04).
008700
008800 01          WORK-FELDER.
008900     05      W-TAGE-DIESER-MONAT PIC 9(02)   VALUE ZERO.
009000     05      W-REST              PIC S9(04) COMP VALUE ZERO.
009050     05      FILLER              PIC X(04).
009100
009200 01          W-BASE-TIME-X       PIC X(14).
009300 01          W-BASE-TIME-N REDEFINES W-BASE-TIME-X.
009400     05      W-BT-YYYY           PIC 9(04).
009500     05      W-BT-MM             PIC 9(02).
009600     05      W-BT-DD             PIC 9(02).
009700     05      W-BT-HH             PIC 9(02).
009800     05      W-BT-MI             PIC 9(02).
009900     05      W-BT-SS             PIC 9(02).
010000
010100 01          W-RESULT-X          PIC X(14)   VALUE SPACES.
010200 01          W-RESULT-N REDEFINES W-RESULT-X.
010300     05      FILLER              PIC 9(08).
010400     05      FILLER              PIC 9(06).
010500
010600 LINKAGE SECTION.
010700 01          LINK-HWN-REC.
010800     05      LINK-HWN-BASE-TIME  PIC X(14).
010900     05      LINK-HWN-HH         PIC 9(02).
011000     05      LINK-HWN-MI         PIC 9(02).
011100     05      LINK-HWN-SS         PIC 9(02).
011200     05      LINK-HWN-RC         PIC S9(04) COMP.
011300     05      LINK-HWN-RESULT     PIC X(14).
011350     05      LINK-HWN-FILLER     PIC X(04).
011400
011500 PROCEDURE DIVISION USING LINK-HWN-REC.
011600******************************************************************
011700 A100-STEUERUNG SECTION.
011800 A100-00.
011900     MOVE ZERO               TO LINK-HWN-RC
012000     MOVE SPACES              TO LINK-HWN-RESULT
012100     MOVE LINK-HWN-BASE-TIME TO W-BASE-TIME-X
012200
012300     IF  LINK-HWN-HH > 23
012400         MOVE 100 TO LINK-HWN-RC
012500         GOBACK
012600     END-IF
012700
012800     PERFORM B000-COMPUTE-OFFSET
012900     PERFORM B100-APPLY-DAY-OFFSET
013000     PERFORM B200-BUILD-RESULT
013100     GOBACK
013200     .
013300 A100-99.
013400     EXIT.
013500
013600******************************************************************
013700* diff = (HH - Basisstunde + 24) MOD 24
013800* k    = diff, falls diff <= 1, sonst diff - 24   (Bereich -22..+1)
013900******************************************************************
014000 B000-COMPUTE-OFFSET SECTION.
014100 B000-00.
014200     COMPUTE C4-DIFF = (LINK-HWN-HH - W-BT-HH + 24)
014300     DIVIDE C4-DIFF BY 24 GIVING C4-I REMAINDER C4-NEW-HOUR-RAW
014400     MOVE C4-NEW-HOUR-RAW TO C4-DIFF
014500
014600     IF  C4-DIFF <= 1
014700         MOVE C4-DIFF TO C4-K
014800     ELSE
014900         COMPUTE C4-K = C4-DIFF - 24
015000     END-IF
015100
015200     COMPUTE C4-NEW-HOUR-RAW = W-BT-HH + C4-K
015300     MOVE ZERO TO C4-DAY-OFFSET
015400     IF  C4-NEW-HOUR-RAW < 0
015500         MOVE -1 TO C4-DAY-OFFSET
015600     END-IF
015700     IF  C4-NEW-HOUR-RAW > 23
015800         MOVE 1 TO C4-DAY-OFFSET
015900     END-IF
016000     .
016100 B000-99.
016200     EXIT.
016300
016400******************************************************************
016500* Basisdatum um C4-DAY-OFFSET Tage verschieben (-1, 0 oder +1)
016600******************************************************************
016700 B100-APPLY-DAY-OFFSET SECTION.
016800 B100-00.
016900     MOVE W-BT-YYYY TO C4-CAND-YYYY
017000     MOVE W-BT-MM   TO C4-CAND-MM
017100     MOVE W-BT-DD   TO C4-CAND-DD
017200
017300     IF  C4-DAY-OFFSET = -1
017400         PERFORM C100-SUBTRACT-ONE-DAY
017500     END-IF
017600     IF  C4-DAY-OFFSET = 1
017700         PERFORM C200-ADD-ONE-DAY
017800     END-IF
017900     .
018000 B100-99.
018100     EXIT.
018200
018300******************************************************************
018400* Ergebniszeitstempel YYYYMMDDHHMISS aufbauen
018500******************************************************************
018600 B200-BUILD-RESULT SECTION.
018700 B200-00.
018800     STRING C4-CAND-YYYY  DELIMITED BY SIZE,
018900            C4-CAND-MM    DELIMITED BY SIZE,
019000            C4-CAND-DD    DELIMITED BY SIZE,
019100            LINK-HWN-HH   DELIMITED BY SIZE,
019200            LINK-HWN-MI   DELIMITED BY SIZE,
019300            LINK-HWN-SS   DELIMITED BY SIZE
019400       INTO LINK-HWN-RESULT
019500     .
019600 B200-99.
019700     EXIT.
019800
019900******************************************************************
020000* Einen Kalendertag von C4-CAND-YYYY/MM/DD abziehen
020100******************************************************************
020200 C100-SUBTRACT-ONE-DAY SECTION.
020300 C100-00.
020400     IF  C4-CAND-DD > 1
020500         SUBTRACT 1 FROM C4-CAND-DD
020600         EXIT SECTION
020700     END-IF
020800
020900     SUBTRACT 1 FROM C4-CAND-MM
021000     IF  C4-CAND-MM < 1
021100         MOVE 12 TO C4-CAND-MM
021200         SUBTRACT 1 FROM C4-CAND-YYYY
021300     END-IF
021400     PERFORM D100-DETERMINE-MONTH-LEN
021500     MOVE W-TAGE-DIESER-MONAT TO C4-CAND-DD
021600     .
021700 C100-99.
021800     EXIT.
021900
022000******************************************************************
022100* Einen Kalendertag zu C4-CAND-YYYY/MM/DD addieren
022200******************************************************************
022300 C200-ADD-ONE-DAY SECTION.
022400 C200-00.
022500     PERFORM D100-DETERMINE-MONTH-LEN
022600     IF  C4-CAND-DD < W-TAGE-DIESER-MONAT
022700         ADD 1 TO C4-CAND-DD
022800         EXIT SECTION
022900     END-IF
023000
023100     MOVE 1 TO C4-CAND-DD
023200     ADD 1 TO C4-CAND-MM
023300     IF  C4-CAND-MM > 12
023400         MOVE 1 TO C4-CAND-MM
023500         ADD 1 TO C4-CAND-YYYY
023600     END-IF
023700     .
023800 C200-99.
023900     EXIT.
024000
024100******************************************************************
024200* Anzahl Tage des Monats C4-CAND-MM im Jahr C4-CAND-YYYY ermitteln
024300******************************************************************
024400 D100-DETERMINE-MONTH-LEN SECTION.
024500 D100-00.
024600     MOVE K-TAGE(C4-CAND-MM) TO W-TAGE-DIESER-MONAT
024700     IF  C4-CAND-MM = 2
024800         PERFORM D110-CHECK-LEAP-YEAR
024900         IF  WS-IS-LEAP-YEAR
025000             MOVE 29 TO W-TAGE-DIESER-MONAT
025100         END-IF
025200     END-IF
025300     .
025400 D100-99.
025500     EXIT.
025600
025700 D110-CHECK-LEAP-YEAR SECTION.
025800 D110-00.
025900     SET WS-IS-LEAP-YEAR TO FALSE
026000     DIVIDE C4-CAND-YYYY BY 4 GIVING C4-I REMAINDER W-REST
026100     IF  W-REST = ZERO
026200         SET WS-IS-LEAP-YEAR TO TRUE
026300         DIVIDE C4-CAND-YYYY BY 100 GIVING C4-I REMAINDER W-REST
026400         IF  W-REST = ZERO
026500             SET WS-IS-LEAP-YEAR TO FALSE
026600             DIVIDE C4-CAND-YYYY BY 400 GIVING C4-I REMAINDER W-REST
026700             IF  W-REST = ZERO
026800                 SET WS-IS-LEAP-YEAR TO TRUE
026900             END-IF
027000         END-IF
027100     END-IF
027200     .
027300 D110-99.
027400     EXIT.
027500******************************************************************
027600* ENDE Source-Programm
027700******************************************************************
