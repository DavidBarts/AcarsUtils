?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDF9W0M.
000500 AUTHOR.         H-J KELLNER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1988-12-05.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-03-23
001300* Letzte Version   :: G.02.00
001400* Kurzbeschreibung :: Decoder Frontier Airlines (Label 21).
001500*                      Einzeilige, komma-getrennte Meldung mit
001600*                      genau einer Beobachtung; Windrichtung,
001700*                      Flughoehe, Windgeschwindigkeit und Tempe-
001800*                      ratur stehen in festen Feldpositionen.
001900*                      Stundenfenster (HH MM SS).
002000* Auftrag          :: FWX-0001
002100*
002200*----------------------------------------------------------------*
002300* Vers.   | Datum      | von  | Kommentar                        *
002400*---------|------------|------|----------------------------------*
002500* A.02.00 | 1988-12-05 | hjk  | Neuerstellung
002600* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDHWN0M statt
002700*         |            |      | Inline-Kalenderarithmetik
002800* G.02.00 | 2018-03-23 | kl   | Generische Feldvalidierung jetzt im
002900*         |            |      | Hauptprogramm (C430), hier entfernt
003000*----------------------------------------------------------------*
003100*
003200* LINK-RC   0    = genau eine Beobachtung in LINK-OBS-TABLE(1)
003300*           100  = not-an-observation
003400*
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON STATUS IS SHOW-VERSION.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*--------------------------------------------------------------------*
004500 01          COMP-FELDER.
004600     05      C4-I                PIC S9(04) COMP.
004700     05      C4-FLD-NR           PIC S9(04) COMP.
004800     05      C4-BODY-START       PIC S9(04) COMP.
004900     05      C4-BODY-END         PIC S9(04) COMP.
005000     05      C4-SIGN-LAT         PIC S9(01) COMP.
005100     05      C4-SIGN-LON         PIC S9(01) COMP.
005200     05      C4-SIGN-TMP         PIC S9(01) COMP.
005300     05      FILLER              PIC X(01).
005400
005500 01          KONSTANTE-FELDER.
005600     05      K-MODUL             PIC X(08)   VALUE "WXDF9W0M".
005700     05      K-MODUL-VERS        PIC X(08)   VALUE "G.02.00 ".
005800     05      FILLER              PIC X(08).
005900
006000 01          SCHALTER.
006100     05      WS-PATTERN-SW       PIC X       VALUE "N".
006200          88 WS-PATTERN-OK                   VALUE "Y"
006300                                   WHEN SET TO FALSE IS "N".
006400     05      FILLER              PIC X(07).
006500
006600 01          WORK-FELDER.
006700     05      W-FLD-TBL OCCURS 9 TIMES.
006800         10  W-FLD-START         PIC S9(04) COMP.
006900         10  W-FLD-LEN           PIC S9(04) COMP.
007000     05      W-F1                PIC X(19)   VALUE SPACES.
007100     05      W-GENERIC-RAW       PIC X(10)   VALUE SPACES.
007200     05      W-GEN-NUM           PIC 9(10)   VALUE ZERO.
007300     05      W-OBS-TIME          PIC X(14)   VALUE SPACES.
007400     05      FILLER              PIC X(04).
007500
007600*--------------------------------------------------------------------*
007700* Feld-1-Redefinition: POS[NS]DDD.DDD[EW]DDD.DDD (19 Zeichen genau)
007800*--------------------------------------------------------------------*
007900 01          W-F1-R REDEFINES W-F1.
008000     05      W-F1-LIT-POS        PIC X(03).
008100     05      W-F1-LAT-SIGN       PIC X(01).
008200     05      W-F1-LAT-DEG        PIC X(03).
008300     05      FILLER              PIC X(01).
008400     05      W-F1-LAT-DEC        PIC 9(03).
008500     05      W-F1-LON-SIGN       PIC X(01).
008600     05      W-F1-LON-DEG        PIC X(03).
008700     05      FILLER              PIC X(01).
008800     05      W-F1-LON-DEC        PIC 9(03).
008900
009000 01          W-F1-LAT-DEG-N REDEFINES W-F1-LAT-DEG PIC 9(03).
009100 01          W-F1-LON-DEG-N REDEFINES W-F1-LON-DEG PIC 9(03).
009200
009300 01          W-OBS-TIME-N REDEFINES W-OBS-TIME.
009400     05      W-OT-YYYY           PIC 9(04).
009500     05      W-OT-MM             PIC 9(02).
009600     05      W-OT-DD             PIC 9(02).
009700     05      W-OT-HH             PIC 9(02).
009800     05      W-OT-MI             PIC 9(02).
009900     05      W-OT-SS             PIC 9(02).
010000
010100 01          LINK-HWN-REC.
010200     05      LINK-HWN-BASE-TIME  PIC X(14).
010300     05      LINK-HWN-BT-N REDEFINES LINK-HWN-BASE-TIME.
010400         10  LINK-HWN-BT-YYYY    PIC 9(04).
010500         10  LINK-HWN-BT-MM      PIC 9(02).
010600         10  LINK-HWN-BT-DD      PIC 9(02).
010700         10  LINK-HWN-BT-HH      PIC 9(02).
010800         10  LINK-HWN-BT-MI      PIC 9(02).
010900         10  LINK-HWN-BT-SS      PIC 9(02).
011000     05      LINK-HWN-HH         PIC 9(02).
011100     05      LINK-HWN-MI         PIC 9(02).
011200     05      LINK-HWN-SS         PIC 9(02).
011300     05      LINK-HWN-RC         PIC S9(04) COMP.
011400     05      LINK-HWN-RESULT     PIC X(14).
011450     05      LINK-HWN-FILLER     PIC X(04).
011500
011600 LINKAGE SECTION.
011700 01          LINK-REC.
011800     05      LINK-HDR.
011900         10  LINK-AIRLINE        PIC X(02).
012000         10  LINK-RC             PIC S9(04) COMP.
012100     05      LINK-DATA.
012200         10  LINK-FLIGHT-ID      PIC X(06).
012300         10  LINK-LABEL          PIC X(02).
012400         10  LINK-SOURCE         PIC X(02).
012500         10  LINK-BASE-TIME      PIC X(14).
012600         10  LINK-BODY           PIC X(480).
012700         10  LINK-OBS-COUNT      PIC S9(04) COMP.
012800         10  LINK-OBS-TABLE OCCURS 24 TIMES.
012900             15 LINK-OBS-TIME       PIC X(14).
013000             15 LINK-OBS-LAT        PIC S9(03)V9(04)
013100                                     SIGN LEADING SEPARATE CHARACTER.
013200             15 LINK-OBS-LON        PIC S9(03)V9(04)
013300                                     SIGN LEADING SEPARATE CHARACTER.
013400             15 LINK-OBS-ALT        PIC S9(06)
013500                                     SIGN LEADING SEPARATE CHARACTER.
013600             15 LINK-OBS-TEMP-FLAG  PIC X(01).
013700             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
013800                                     SIGN LEADING SEPARATE CHARACTER.
013900             15 LINK-OBS-WDIR-FLAG  PIC X(01).
014000             15 LINK-OBS-WDIR       PIC 9(03).
014100             15 LINK-OBS-WSPD-FLAG  PIC X(01).
014200             15 LINK-OBS-WSPD       PIC 9(03).
014250             15 LINK-OBS-FILLER    PIC X(04).
014300
014400 PROCEDURE DIVISION USING LINK-REC.
014500******************************************************************
014600 A100-STEUERUNG SECTION.
014700 A100-00.
014800     MOVE 100  TO LINK-RC
014900     MOVE ZERO TO LINK-OBS-COUNT
015000
015100     IF  LINK-LABEL NOT = "21"
015200         GOBACK
015300     END-IF
015400
015500     PERFORM C900-TRIM-BODY
015600     IF  C4-BODY-END < C4-BODY-START
015700         GOBACK
015800     END-IF
015900
016000     PERFORM B000-SPLIT-FIELDS
016100     IF  C4-FLD-NR NOT = 9
016200         GOBACK
016300     END-IF
016400
016500     PERFORM B100-CHECK-PATTERN
016600     IF  NOT WS-PATTERN-OK
016700         GOBACK
016800     END-IF
016900
017000     PERFORM C300-DECODE-OBSERVATION
017100     IF  LINK-OBS-COUNT = 1
017200         MOVE ZERO TO LINK-RC
017300     END-IF
017400     GOBACK
017500     .
017600 A100-99.
017700     EXIT.
017800
017900******************************************************************
018000* Getrimmten Nachrichtentext an Kommas in bis zu 9 Felder zerlegen
018100******************************************************************
018200 B000-SPLIT-FIELDS SECTION.
018300 B000-00.
018400     MOVE ZERO TO C4-FLD-NR
018500     MOVE C4-BODY-START TO C4-I
018600     MOVE 1 TO C4-FLD-NR
018700     MOVE C4-BODY-START TO W-FLD-START(1)
018800
018900 B000-10.
019000     IF  C4-I > C4-BODY-END
019100         GO TO B000-90
019200     END-IF
019300     IF  LINK-BODY(C4-I:1) = ","
019400         COMPUTE W-FLD-LEN(C4-FLD-NR) = C4-I - W-FLD-START(C4-FLD-NR)
019500         IF  C4-FLD-NR >= 9
019600             GO TO B000-90
019700         END-IF
019800         ADD 1 TO C4-FLD-NR
019900         COMPUTE W-FLD-START(C4-FLD-NR) = C4-I + 1
020000     END-IF
020100     ADD 1 TO C4-I
020200     GO TO B000-10
020300     .
020400 B000-90.
020500     IF  C4-I > C4-BODY-END
020600         COMPUTE W-FLD-LEN(C4-FLD-NR) = C4-BODY-END -
020700                 W-FLD-START(C4-FLD-NR) + 1
020800     END-IF
020900     .
021000 B000-99.
021100     EXIT.
021200
021300******************************************************************
021400* Feld 1 (Position/Breite/Laenge) auf das 19-stellige Muster
021500* POS[NS]DDD.DDD[EW]DDD.DDD pruefen
021600******************************************************************
021700 B100-CHECK-PATTERN SECTION.
021800 B100-00.
021900     SET WS-PATTERN-OK TO TRUE
022000     IF  W-FLD-LEN(1) NOT = 19
022100         SET WS-PATTERN-OK TO FALSE
022200         GO TO B100-99
022300     END-IF
022400     MOVE LINK-BODY(W-FLD-START(1):19) TO W-F1
022500
022600     IF  W-F1-LIT-POS NOT = "POS"
022700         SET WS-PATTERN-OK TO FALSE
022800     END-IF
022900     IF  (W-F1-LAT-SIGN NOT = "N") AND (W-F1-LAT-SIGN NOT = "S")
023000         SET WS-PATTERN-OK TO FALSE
023100     END-IF
023200     IF  (W-F1-LON-SIGN NOT = "E") AND (W-F1-LON-SIGN NOT = "W")
023300         SET WS-PATTERN-OK TO FALSE
023400     END-IF
023500     IF  W-F1-LAT-DEC IS NOT NUMERIC OR W-F1-LON-DEC IS NOT NUMERIC
023600         SET WS-PATTERN-OK TO FALSE
023700     END-IF
023800     .
023900 B100-99.
024000     EXIT.
024100
024200******************************************************************
024300* Die einzige Beobachtung aus den neun Feldern zusammensetzen
024400******************************************************************
024500 C300-DECODE-OBSERVATION SECTION.
024600 C300-00.
024700     INSPECT W-F1-LAT-DEG REPLACING LEADING SPACE BY ZERO
024800     INSPECT W-F1-LON-DEG REPLACING LEADING SPACE BY ZERO
024900     IF  (W-F1-LAT-DEG-N IS NOT NUMERIC) OR
025000         (W-F1-LON-DEG-N IS NOT NUMERIC)
025100         EXIT SECTION
025200     END-IF
025300
025400     IF  W-FLD-LEN(3) NOT = 6
025500         EXIT SECTION
025600     END-IF
025700     MOVE LINK-BODY(W-FLD-START(3):6) TO LINK-HWN-HH
025800     IF  LINK-HWN-HH NOT NUMERIC
025900         EXIT SECTION
026000     END-IF
026100     DIVIDE LINK-HWN-HH BY 10000 GIVING LINK-HWN-HH
026200     MOVE LINK-BODY(W-FLD-START(3):6) TO W-GEN-NUM
026300     DIVIDE W-GEN-NUM BY 100  GIVING W-GEN-NUM REMAINDER LINK-HWN-SS
026400     DIVIDE W-GEN-NUM BY 100  GIVING LINK-HWN-HH REMAINDER LINK-HWN-MI
026500     IF  (LINK-HWN-HH > 23) OR (LINK-HWN-MI > 59) OR (LINK-HWN-SS > 59)
026600         EXIT SECTION
026700     END-IF
026800     MOVE LINK-BASE-TIME TO LINK-HWN-BASE-TIME
026900     CALL "WXDHWN0M" USING LINK-HWN-REC
027000     IF  LINK-HWN-RC NOT = ZERO
027100         EXIT SECTION
027200     END-IF
027300
027400     MOVE 1 TO LINK-OBS-COUNT
027500     MOVE LINK-HWN-RESULT TO LINK-OBS-TIME(1)
027600
027700     MOVE 1 TO C4-SIGN-LAT
027800     IF  W-F1-LAT-SIGN NOT = "N"
027900         MOVE -1 TO C4-SIGN-LAT
028000     END-IF
028100     MOVE 1 TO C4-SIGN-LON
028200     IF  W-F1-LON-SIGN NOT = "E"
028300         MOVE -1 TO C4-SIGN-LON
028400     END-IF
028500     COMPUTE LINK-OBS-LAT(1) =
028600             C4-SIGN-LAT * (W-F1-LAT-DEG-N * 1000 + W-F1-LAT-DEC) / 1000
028700     COMPUTE LINK-OBS-LON(1) =
028800             C4-SIGN-LON * (W-F1-LON-DEG-N * 1000 + W-F1-LON-DEC) / 1000
028900
029000     MOVE SPACES TO W-GENERIC-RAW
029100     MOVE LINK-BODY(W-FLD-START(2):W-FLD-LEN(2))
029200       TO W-GENERIC-RAW(1:W-FLD-LEN(2))
029300     INSPECT W-GENERIC-RAW(1:W-FLD-LEN(2)) REPLACING LEADING SPACE
029400             BY ZERO
029500     MOVE W-GENERIC-RAW(1:W-FLD-LEN(2)) TO W-GEN-NUM
029600     MOVE "Y"      TO LINK-OBS-WDIR-FLAG(1)
029700     MOVE W-GEN-NUM TO LINK-OBS-WDIR(1)
029800
029900     MOVE SPACES TO W-GENERIC-RAW
030000     MOVE LINK-BODY(W-FLD-START(4):W-FLD-LEN(4))
030100       TO W-GENERIC-RAW(1:W-FLD-LEN(4))
030200     MOVE W-GENERIC-RAW(1:W-FLD-LEN(4)) TO W-GEN-NUM
030300     MOVE W-GEN-NUM TO LINK-OBS-ALT(1)
030400
030500     MOVE SPACES TO W-GENERIC-RAW
030600     MOVE LINK-BODY(W-FLD-START(6):W-FLD-LEN(6))
030700       TO W-GENERIC-RAW(1:W-FLD-LEN(6))
030800     INSPECT W-GENERIC-RAW(1:W-FLD-LEN(6)) REPLACING LEADING SPACE
030900             BY ZERO
031000     MOVE W-GENERIC-RAW(1:W-FLD-LEN(6)) TO W-GEN-NUM
031100     MOVE "Y"      TO LINK-OBS-WSPD-FLAG(1)
031200     MOVE W-GEN-NUM TO LINK-OBS-WSPD(1)
031300
031400     MOVE SPACES TO W-GENERIC-RAW
031500     MOVE LINK-BODY(W-FLD-START(7):W-FLD-LEN(7))
031600       TO W-GENERIC-RAW(1:W-FLD-LEN(7))
031700     MOVE 1 TO C4-SIGN-TMP
031800     IF  W-GENERIC-RAW(1:1) = "-"
031900         MOVE -1 TO C4-SIGN-TMP
032000     END-IF
032100     INSPECT W-GENERIC-RAW(2:W-FLD-LEN(7) - 1) REPLACING LEADING
032200             SPACE BY ZERO
032300     MOVE W-GENERIC-RAW(2:W-FLD-LEN(7) - 1) TO W-GEN-NUM
032400     MOVE "Y" TO LINK-OBS-TEMP-FLAG(1)
032500     COMPUTE LINK-OBS-TEMP(1) = C4-SIGN-TMP * W-GEN-NUM
032600     .
032700 C300-99.
032800     EXIT.
032900
033000******************************************************************
033100* Leerzeichen am Anfang und Ende des Nachrichtenkoerpers abschneiden
033200******************************************************************
033300 C900-TRIM-BODY SECTION.
033400 C900-00.
033500     MOVE 1   TO C4-BODY-START
033600     MOVE 480 TO C4-BODY-END
033700 C900-10.
033800     IF  C4-BODY-START > 480
033900         EXIT SECTION
034000     END-IF
034100     IF  LINK-BODY(C4-BODY-START:1) NOT = SPACE
034200         GO TO C900-20
034300     END-IF
034400     ADD 1 TO C4-BODY-START
034500     GO TO C900-10
034600     .
034700 C900-20.
034800     IF  C4-BODY-END < C4-BODY-START
034900         EXIT SECTION
035000     END-IF
035100     IF  LINK-BODY(C4-BODY-END:1) NOT = SPACE
035200         EXIT SECTION
035300     END-IF
035400     SUBTRACT 1 FROM C4-BODY-END
035500     GO TO C900-20
035600     .
035700 C900-99.
035800     EXIT.
035900******************************************************************
036000* ENDE Source-Programm
036100******************************************************************
