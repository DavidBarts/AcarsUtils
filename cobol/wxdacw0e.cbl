?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDACW0M.
000500 AUTHOR.         J. PAULSSEN.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   2003-06-18.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2019-08-26
001300* Letzte Version   :: G.03.02
001400* Kurzbeschreibung :: Decoder Air Canada (Label 4T, Praefix
001500*                      "AGFSR ").  Wird auch fuer Air Canada
001600*                      Rouge (Kennung RV) aufgerufen, gleiches
001700*                      Format.  Genau eine Beobachtung je Meldung.
001800* Auftrag          :: FWX-0001
001900*
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von  | Kommentar                        *
002200*---------|------------|------|----------------------------------*
002300* E.00.00 | 2003-06-18 | jps  | Neuerstellung
002400* E.01.00 | 2004-02-09 | jps  | Mindestlaenge 116 Zeichen ergaenzt
002500* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDDWN0M statt
002600*         |            |      | Inline-Kalenderarithmetik
002700* G.02.00 | 2018-03-23 | kl   | Generische Feldvalidierung jetzt im
002800*         |            |      | Hauptprogramm (C430), hier entfernt
002850* G.03.00 | 2019-05-14 | jps  | Fehler FWX-0118: Praeampel-Tag lag
002860*         |            |      | auf der ERSTEN (leeren) Ziffern-
002870*         |            |      | gruppe statt der zweiten; Slash vor
002880*         |            |      | Flugnummer faelschlich mitgezaehlt,
002890*         |            |      | wodurch alle Felder ab Spalte 20 um
002895*         |            |      | 1 Byte verschoben waren und die
002896*         |            |      | Flughoehe aus der (leeren) ersten
002897*         |            |      | Hoehengruppe statt aus dem Flight
002898*         |            |      | Level gelesen wurde.  Layout und
002899*         |            |      | COMPUTE LINK-OBS-ALT korrigiert.
002901* G.03.01 | 2019-07-02 | jps  | Fehler FWX-0126: Fuellfeld vor dem
002902*         |            |      | Temperaturvorzeichen war 1 Byte zu
002903*         |            |      | lang, und zwischen Windrichtung und
002904*         |            |      | Windgeschwindigkeit stand ein nicht
002905*         |            |      | vorgesehenes weiteres Fuellbyte -
002906*         |            |      | Temperatur, Windrichtung und Wind-
002907*         |            |      | geschwindigkeit lagen dadurch alle
002908*         |            |      | 1-2 Byte zu weit rechts.  Layout
002909*         |            |      | korrigiert (Temp.-Vorz. Pos. 74,
002910*         |            |      | Temp. 75-76, WDIR 78-80, WSPD
002911*         |            |      | 81-83).
002912* G.03.02 | 2019-08-26 | jps  | Fehler FWX-0139: Divisor bei Breite/
002913*         |            |      | Laenge war 100 statt 1000 - Dezimal-
002914*         |            |      | wert kam um den Faktor 10 zu gross
002915*         |            |      | heraus (4751.8N -> 475.18 statt
002916*         |            |      | 47.518) und fiel dadurch stets aus
002917*         |            |      | dem Wertebereich der Pruefung in
002918*         |            |      | WXDBAT0O (C430).  Divisor in beiden
002919*         |            |      | COMPUTE-Anweisungen auf 1000
002920*         |            |      | korrigiert.
002921*----------------------------------------------------------------*
003000*
003100* LINK-RC   0    = eine Beobachtung in LINK-OBS-TABLE(1)
003200*           100  = not-an-observation
003300*
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS SHOW-VERSION.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*--------------------------------------------------------------------*
004400 01          COMP-FELDER.
004500     05      C4-I                PIC S9(04) COMP.
004600     05      C4-SIGN-LAT         PIC S9(01) COMP.
004700     05      C4-SIGN-LON         PIC S9(01) COMP.
004800     05      C4-SIGN-TMP         PIC S9(01) COMP.
004900     05      FILLER              PIC X(02).
005000
005100 01          KONSTANTE-FELDER.
005200     05      K-MODUL             PIC X(08)   VALUE "WXDACW0M".
005300     05      K-MODUL-VERS        PIC X(08)   VALUE "G.03.02 ".
005400     05      K-PRAEFIX           PIC X(06)   VALUE "AGFSR ".
005500     05      FILLER              PIC X(04).
005600
005700 01          SCHALTER.
005800     05      WS-PATTERN-SW       PIC X       VALUE "N".
005900          88 WS-PATTERN-OK                   VALUE "Y"
006000                                   WHEN SET TO FALSE IS "N".
006100     05      FILLER              PIC X(04).
006200
006300 01          WORK-FELDER.
006400     05      W-OBS-TIME          PIC X(14)   VALUE SPACES.
006500     05      W-OBS-TIME-N REDEFINES W-OBS-TIME.
006600         10  W-OT-YYYY           PIC 9(04).
006700         10  W-OT-MM             PIC 9(02).
006800         10  W-OT-DD             PIC 9(02).
006900         10  W-OT-HH             PIC 9(02).
007000         10  W-OT-MI             PIC 9(02).
007100         10  W-OT-SS             PIC 9(02).
007200     05      FILLER              PIC X(04).
007300
007400*--------------------------------------------------------------------*
007500* Body-Redefinition der Meldung (positionsgenau, 1-basiert)
007600*--------------------------------------------------------------------*
007700 01          W-BODY-X            PIC X(116)  VALUE SPACES.
007800 01          W-BODY-R REDEFINES W-BODY-X.
007850* Tag ist die ZWEITE Zifferngruppe (Pos. 17-18) der Praeampel;
007860* die erste Gruppe (Pos. 14-15) wird vom Sender nicht befuellt.
007900     05      FILLER              PIC X(06).
008000     05      W-AC-CARRIER        PIC X(02).
008100     05      W-AC-FLTNUM         PIC X(04).
008200     05      FILLER              PIC X(01).
008300     05      FILLER              PIC X(02).
008400     05      FILLER              PIC X(01).
008500     05      W-AC-DD             PIC 9(02).
008600     05      FILLER              PIC X(01).
008700     05      FILLER              PIC X(06).
008800     05      W-AC-SLASH3         PIC X(01).
008900     05      W-AC-HHMM           PIC 9(04).
009000     05      W-AC-ZSLASH         PIC X(02).
009100* Erste Hoehengruppe wird laut Vorgabe vom Sender nicht befuellt.
009150     05      W-AC-FLVL-UNUSED    PIC 9(03).
009200     05      W-AC-SLASH4         PIC X(01).
009300     05      W-AC-LAT-DEG        PIC 9(04).
009400     05      W-AC-DOT1           PIC X(01).
009500     05      W-AC-LAT-DEC        PIC 9(01).
009600     05      W-AC-LAT-SIGN       PIC X(01).
009700     05      W-AC-LON-DEG        PIC 9(05).
009800     05      W-AC-DOT2           PIC X(01).
009900     05      W-AC-LON-DEC        PIC 9(01).
010000     05      W-AC-LON-SIGN       PIC X(01).
010100     05      FILLER              PIC X(01).
010150* Flight Level, Pos. 53-55 -- einzige tatsaechlich befuellte
010160* Hoehengruppe der Meldung.
010200     05      W-AC-FLVL           PIC 9(03).
010300     05      FILLER              PIC X(01).
010400     05      FILLER              PIC X(17).
010500     05      W-AC-TMP-SIGN       PIC X(01).
010600     05      W-AC-TMP            PIC 9(02).
010700     05      FILLER              PIC X(01).
010800     05      W-AC-WDIR           PIC 9(03).
011000     05      W-AC-WSPD           PIC 9(03).
011100     05      FILLER              PIC X(33).
011300
011400 01          LINK-DWN-REC.
011500     05      LINK-DWN-BASE-TIME  PIC X(14).
011600     05      LINK-DWN-BT-N REDEFINES LINK-DWN-BASE-TIME.
011700         10  LINK-DWN-BT-YYYY    PIC 9(04).
011800         10  LINK-DWN-BT-MM      PIC 9(02).
011900         10  LINK-DWN-BT-DD      PIC 9(02).
012000         10  LINK-DWN-BT-HH      PIC 9(02).
012100         10  LINK-DWN-BT-MI      PIC 9(02).
012200         10  LINK-DWN-BT-SS      PIC 9(02).
012300     05      LINK-DWN-DD         PIC 9(02).
012400     05      LINK-DWN-HH         PIC 9(02).
012500     05      LINK-DWN-MI         PIC 9(02).
012600     05      LINK-DWN-RC         PIC S9(04) COMP.
012700     05      LINK-DWN-RESULT     PIC X(14).
012750     05      LINK-DWN-FILLER     PIC X(04).
012800
012900 LINKAGE SECTION.
013000 01          LINK-REC.
013100     05      LINK-HDR.
013200         10  LINK-AIRLINE        PIC X(02).
013300         10  LINK-RC             PIC S9(04) COMP.
013400     05      LINK-DATA.
013500         10  LINK-FLIGHT-ID      PIC X(06).
013600         10  LINK-LABEL          PIC X(02).
013700         10  LINK-SOURCE         PIC X(02).
013800         10  LINK-BASE-TIME      PIC X(14).
013900         10  LINK-BODY           PIC X(480).
014000         10  LINK-OBS-COUNT      PIC S9(04) COMP.
014100         10  LINK-OBS-TABLE OCCURS 24 TIMES.
014200             15 LINK-OBS-TIME       PIC X(14).
014300             15 LINK-OBS-LAT        PIC S9(03)V9(04)
014400                                     SIGN LEADING SEPARATE CHARACTER.
014500             15 LINK-OBS-LON        PIC S9(03)V9(04)
014600                                     SIGN LEADING SEPARATE CHARACTER.
014700             15 LINK-OBS-ALT        PIC S9(06)
014800                                     SIGN LEADING SEPARATE CHARACTER.
014900             15 LINK-OBS-TEMP-FLAG  PIC X(01).
015000             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
015100                                     SIGN LEADING SEPARATE CHARACTER.
015200             15 LINK-OBS-WDIR-FLAG  PIC X(01).
015300             15 LINK-OBS-WDIR       PIC 9(03).
015400             15 LINK-OBS-WSPD-FLAG  PIC X(01).
015500             15 LINK-OBS-WSPD       PIC 9(03).
015550             15 LINK-OBS-FILLER    PIC X(04).
015600
015700 PROCEDURE DIVISION USING LINK-REC.
015800******************************************************************
015900 A100-STEUERUNG SECTION.
016000 A100-00.
016100     MOVE 100  TO LINK-RC
016200     MOVE ZERO TO LINK-OBS-COUNT
016300
016400     IF  LINK-LABEL NOT = "4T"
016500         GOBACK
016600     END-IF
016700     MOVE LINK-BODY(1:116) TO W-BODY-X
016800
016900     PERFORM B000-CHECK-PATTERN
017000     IF  NOT WS-PATTERN-OK
017100         GOBACK
017200     END-IF
017300
017400     PERFORM B100-RESOLVE-TIME
017500     IF  LINK-DWN-RC NOT = ZERO
017600         GOBACK
017700     END-IF
017800     MOVE LINK-DWN-RESULT TO W-OBS-TIME
017900
018000     PERFORM C200-DECODE-OBSERVATION
018100     MOVE ZERO TO LINK-RC
018200     GOBACK
018300     .
018400 A100-99.
018500     EXIT.
018600
018700******************************************************************
018800* Mindestlaenge 116 sowie Praefix/Feldmuster pruefen
018900******************************************************************
019000 B000-CHECK-PATTERN SECTION.
019100 B000-00.
019200     SET WS-PATTERN-OK TO TRUE
019300     IF  LINK-BODY(116:1) = SPACE AND LINK-BODY(117:1) = SPACE
019400     AND LINK-BODY(115:1) = SPACE
019500         SET WS-PATTERN-OK TO FALSE
019600     END-IF
019700     IF  LINK-BODY(1:6) NOT = K-PRAEFIX
019800         SET WS-PATTERN-OK TO FALSE
019900     END-IF
020000     IF  W-AC-DD IS NOT NUMERIC
020100         SET WS-PATTERN-OK TO FALSE
020200     END-IF
020300     IF  W-AC-HHMM IS NOT NUMERIC
020400         SET WS-PATTERN-OK TO FALSE
020500     END-IF
020600     IF  (W-AC-LAT-SIGN NOT = "N") AND (W-AC-LAT-SIGN NOT = "S")
020700         SET WS-PATTERN-OK TO FALSE
020800     END-IF
020900     IF  (W-AC-LON-SIGN NOT = "E") AND (W-AC-LON-SIGN NOT = "W")
021000         SET WS-PATTERN-OK TO FALSE
021100     END-IF
021200     IF  W-AC-LAT-DEG IS NOT NUMERIC
021300         SET WS-PATTERN-OK TO FALSE
021400     END-IF
021500     IF  W-AC-LON-DEG IS NOT NUMERIC
021600         SET WS-PATTERN-OK TO FALSE
021700     END-IF
021800     IF  W-AC-FLVL IS NOT NUMERIC
021900         SET WS-PATTERN-OK TO FALSE
022000     END-IF
022100     IF  W-AC-TMP IS NOT NUMERIC
022200         SET WS-PATTERN-OK TO FALSE
022300     END-IF
022400     IF  W-AC-WDIR IS NOT NUMERIC
022500         SET WS-PATTERN-OK TO FALSE
022600     END-IF
022700     IF  W-AC-WSPD IS NOT NUMERIC
022800         SET WS-PATTERN-OK TO FALSE
022900     END-IF
023000     .
023100 B000-99.
023200     EXIT.
023300
023400******************************************************************
023500* Tag chars 17-18, Stunde+Minute chars 27-30 per Tagesfenster
023600******************************************************************
023700 B100-RESOLVE-TIME SECTION.
023800 B100-00.
023900     MOVE LINK-BASE-TIME  TO LINK-DWN-BASE-TIME
024000     MOVE W-AC-DD         TO LINK-DWN-DD
024100     DIVIDE W-AC-HHMM BY 100 GIVING LINK-DWN-HH REMAINDER LINK-DWN-MI
024200     CALL "WXDDWN0M" USING LINK-DWN-REC
024300     .
024400 B100-99.
024500     EXIT.
024600
024700******************************************************************
024800* Einzige Beobachtung der Meldung dekodieren
024900******************************************************************
025000 C200-DECODE-OBSERVATION SECTION.
025100 C200-00.
025200     MOVE 1 TO LINK-OBS-COUNT
025300     MOVE W-OBS-TIME TO LINK-OBS-TIME(1)
025400
025500     MOVE 1 TO C4-SIGN-LAT
025600     IF  W-AC-LAT-SIGN NOT = "N"
025700         MOVE -1 TO C4-SIGN-LAT
025800     END-IF
025900     MOVE 1 TO C4-SIGN-LON
026000     IF  W-AC-LON-SIGN NOT = "E"
026100         MOVE -1 TO C4-SIGN-LON
026200     END-IF
026300     MOVE 1 TO C4-SIGN-TMP
026400     IF  W-AC-TMP-SIGN = "M"
026500         MOVE -1 TO C4-SIGN-TMP
026600     END-IF
026700
026800*    -- DDMM.M bzw. DDDMM.M: *10 haengt die Zehntelstelle wieder an
026810*    (DEG*10+DEC), /1000 liefert DDMM.M/100 laut Vorgabe
026820*    (Bsp. 4751.8N -> 47.518) --
026900     COMPUTE LINK-OBS-LAT(1) =
027000             C4-SIGN-LAT * (W-AC-LAT-DEG * 10 + W-AC-LAT-DEC) / 1000
027100     COMPUTE LINK-OBS-LON(1) =
027200             C4-SIGN-LON * (W-AC-LON-DEG * 10 + W-AC-LON-DEC) / 1000
027300     COMPUTE LINK-OBS-ALT(1) = W-AC-FLVL * 100
027400
027500     MOVE "Y"         TO LINK-OBS-TEMP-FLAG(1)
027600     COMPUTE LINK-OBS-TEMP(1) = C4-SIGN-TMP * W-AC-TMP
027700     MOVE "Y"         TO LINK-OBS-WDIR-FLAG(1)
027800     MOVE W-AC-WDIR    TO LINK-OBS-WDIR(1)
027900     MOVE "Y"         TO LINK-OBS-WSPD-FLAG(1)
028000     MOVE W-AC-WSPD    TO LINK-OBS-WSPD(1)
028100     .
028200 C200-99.
028300     EXIT.
028400******************************************************************
028500* ENDE Source-Programm
028600******************************************************************
