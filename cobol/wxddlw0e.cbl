?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDDLW0M.
000500 AUTHOR.         H-J KELLNER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1988-08-20.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-03-23
001300* Letzte Version   :: G.02.00
001400* Kurzbeschreibung :: Decoder Delta Air Lines (Label H1, Quelle
001500*                      DF).  Liefert bei passendem Label/Quelle
001600*                      immer eine (ggf. leere) Beobachtungsliste;
001700*                      Zeilen mit unsinniger Uhrzeit (Stunde > 23
001800*                      oder Minute > 59) werden stillschweigend
001900*                      uebersprungen, das kommt bei Delta vor.
002000*                      Stundenfenster.
002100* Auftrag          :: FWX-0001
002200*
002300*----------------------------------------------------------------*
002400* Vers.   | Datum      | von  | Kommentar                        *
002500*---------|------------|------|----------------------------------*
002600* A.01.00 | 1988-08-20 | hjk  | Neuerstellung
002700* B.01.00 | 1991-02-20 | hjk  | Ruempfel-Zeilen nach erstem Treffer
002800* D.02.00 | 1999-04-08 | kbr  | Mangelhafte Uhrzeit (HH>23/MM>59)
002900*         |            |      | wird jetzt abgefangen statt abzu-
003000*         |            |      | brechen
003100* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDHWN0M statt
003200*         |            |      | Inline-Kalenderarithmetik
003300* G.02.00 | 2018-03-23 | kl   | Generische Feldvalidierung jetzt im
003400*         |            |      | Hauptprogramm (C430), hier entfernt
003500*----------------------------------------------------------------*
003600*
003700* LINK-RC   0    = null oder mehr Beobachtungen in LINK-OBS-TABLE
003800*           100  = not-an-observation (Label/Quelle stimmt nicht)
003900*
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS SHOW-VERSION.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*--------------------------------------------------------------------*
005000 01          COMP-FELDER.
005100     05      C4-I                PIC S9(04) COMP.
005200     05      C4-LINE-START       PIC S9(04) COMP.
005300     05      C4-LINE-LEN         PIC S9(04) COMP.
005400     05      C4-BODY-LEN         PIC S9(04) COMP.
005500     05      C4-SIGN-LAT         PIC S9(01) COMP.
005600     05      C4-SIGN-LON         PIC S9(01) COMP.
005700     05      C4-SIGN-TMP         PIC S9(01) COMP.
005800     05      FILLER              PIC X(01).
005900
006000 01          KONSTANTE-FELDER.
006100     05      K-MODUL             PIC X(08)   VALUE "WXDDLW0M".
006200     05      K-MODUL-VERS        PIC X(08)   VALUE "G.02.00 ".
006300     05      FILLER              PIC X(08).
006400
006500 01          SCHALTER.
006600     05      WS-PARTIAL-SW       PIC X       VALUE "N".
006700          88 WS-PARTIAL-OK                   VALUE "Y"
006800                                   WHEN SET TO FALSE IS "N".
006900     05      WS-FOUND-SW         PIC X       VALUE "N".
007000          88 WS-ANY-FOUND                    VALUE "Y"
007100                                   WHEN SET TO FALSE IS "N".
007200     05      WS-SCAN-SW          PIC X       VALUE "N".
007300          88 WS-SCAN-DONE                    VALUE "Y"
007400                                   WHEN SET TO FALSE IS "N".
007500     05      FILLER              PIC X(05).
007600
007700 01          WORK-FELDER.
007800     05      W-LINE              PIC X(480)  VALUE SPACES.
007900     05      W-OBS-TIME          PIC X(14)   VALUE SPACES.
008000     05      FILLER              PIC X(04).
008100
008200*--------------------------------------------------------------------*
008300* Zeilen-Redefinition der Ganzbeobachtung (31 Nutzzeichen, danach
008400* nur noch Fuellzeichen der Restzeile bis Feldende 480)
008500*--------------------------------------------------------------------*
008600 01          W-LINE-R REDEFINES W-LINE.
008700     05      W-DL-LAT-SIGN       PIC X(01).
008800     05      W-DL-LAT-D          PIC 9(05).
008900     05      W-DL-LON-SIGN       PIC X(01).
009000     05      W-DL-LON-D          PIC 9(06).
009100     05      W-DL-HHMM           PIC 9(04).
009200     05      W-DL-ALT            PIC 9(04).
009300     05      W-DL-TMP-SIGN       PIC X(01).
009400     05      W-DL-TMP-D          PIC 9(02).
009500     05      FILLER              PIC X(01).
009600     05      W-DL-WDIR           PIC 9(03).
009700     05      W-DL-WSPD           PIC 9(03).
009800     05      FILLER              PIC X(449).
009900
010000 01          W-OBS-TIME-N REDEFINES W-OBS-TIME.
010100     05      W-OT-YYYY           PIC 9(04).
010200     05      W-OT-MM             PIC 9(02).
010300     05      W-OT-DD             PIC 9(02).
010400     05      W-OT-HH             PIC 9(02).
010500     05      W-OT-MI             PIC 9(02).
010600     05      W-OT-SS             PIC 9(02).
010700
010800 01          LINK-HWN-REC.
010900     05      LINK-HWN-BASE-TIME  PIC X(14).
011000     05      LINK-HWN-BT-N REDEFINES LINK-HWN-BASE-TIME.
011100         10  LINK-HWN-BT-YYYY    PIC 9(04).
011200         10  LINK-HWN-BT-MM      PIC 9(02).
011300         10  LINK-HWN-BT-DD      PIC 9(02).
011400         10  LINK-HWN-BT-HH      PIC 9(02).
011500         10  LINK-HWN-BT-MI      PIC 9(02).
011600         10  LINK-HWN-BT-SS      PIC 9(02).
011700     05      LINK-HWN-HH         PIC 9(02).
011800     05      LINK-HWN-MI         PIC 9(02).
011900     05      LINK-HWN-SS         PIC 9(02).
012000     05      LINK-HWN-RC         PIC S9(04) COMP.
012100     05      LINK-HWN-RESULT     PIC X(14).
012150     05      LINK-HWN-FILLER     PIC X(04).
012200
012300 LINKAGE SECTION.
012400 01          LINK-REC.
012500     05      LINK-HDR.
012600         10  LINK-AIRLINE        PIC X(02).
012700         10  LINK-RC             PIC S9(04) COMP.
012800     05      LINK-DATA.
012900         10  LINK-FLIGHT-ID      PIC X(06).
013000         10  LINK-LABEL          PIC X(02).
013100         10  LINK-SOURCE         PIC X(02).
013200         10  LINK-BASE-TIME      PIC X(14).
013300         10  LINK-BODY           PIC X(480).
013400         10  LINK-OBS-COUNT      PIC S9(04) COMP.
013500         10  LINK-OBS-TABLE OCCURS 24 TIMES.
013600             15 LINK-OBS-TIME       PIC X(14).
013700             15 LINK-OBS-LAT        PIC S9(03)V9(04)
013800                                     SIGN LEADING SEPARATE CHARACTER.
013900             15 LINK-OBS-LON        PIC S9(03)V9(04)
014000                                     SIGN LEADING SEPARATE CHARACTER.
014100             15 LINK-OBS-ALT        PIC S9(06)
014200                                     SIGN LEADING SEPARATE CHARACTER.
014300             15 LINK-OBS-TEMP-FLAG  PIC X(01).
014400             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
014500                                     SIGN LEADING SEPARATE CHARACTER.
014600             15 LINK-OBS-WDIR-FLAG  PIC X(01).
014700             15 LINK-OBS-WDIR       PIC 9(03).
014800             15 LINK-OBS-WSPD-FLAG  PIC X(01).
014900             15 LINK-OBS-WSPD       PIC 9(03).
014950             15 LINK-OBS-FILLER    PIC X(04).
015000
015100 PROCEDURE DIVISION USING LINK-REC.
015200******************************************************************
015300 A100-STEUERUNG SECTION.
015400 A100-00.
015500     MOVE 100  TO LINK-RC
015600     MOVE ZERO TO LINK-OBS-COUNT
015700     SET WS-ANY-FOUND TO FALSE
015800
015900     IF  (LINK-LABEL NOT = "H1") OR (LINK-SOURCE NOT = "DF")
016000         GOBACK
016100     END-IF
016200
016300     PERFORM C900-BODY-LENGTH
016400     MOVE 1 TO C4-LINE-START
016500     SET WS-SCAN-DONE TO FALSE
016600     PERFORM B000-NEXT-LINE UNTIL WS-SCAN-DONE
016700
016800     MOVE ZERO TO LINK-RC
016900     GOBACK
017000     .
017100 A100-99.
017200     EXIT.
017300
017400******************************************************************
017500* Naechste durch Semikolon begrenzte Zeile herausloesen und pruefen
017600******************************************************************
017700 B000-NEXT-LINE SECTION.
017800 B000-00.
017900     IF  C4-LINE-START > C4-BODY-LEN
018000         SET WS-SCAN-DONE TO TRUE
018100         EXIT SECTION
018200     END-IF
018300     IF  LINK-OBS-COUNT >= 24
018400         SET WS-SCAN-DONE TO TRUE
018500         EXIT SECTION
018600     END-IF
018700
018800     PERFORM C100-EXTRACT-LINE
018900     PERFORM C200-CHECK-PARTIAL
019000
019100     IF  WS-PARTIAL-OK
019200         IF  C4-LINE-LEN >= 25
019300             SET WS-ANY-FOUND TO TRUE
019400             PERFORM C300-DECODE-LINE
019500         ELSE
019600             IF  WS-ANY-FOUND
019700                 PERFORM C300-DECODE-LINE
019800             END-IF
019900         END-IF
020000     END-IF
020100
020200     ADD C4-LINE-LEN TO C4-LINE-START
020300     ADD 1           TO C4-LINE-START
020400     .
020500 B000-99.
020600     EXIT.
020700
020800******************************************************************
020900* Zeile ab C4-LINE-START bis zum naechsten Semikolon (oder Ende)
021000* nach W-LINE kopieren
021100******************************************************************
021200 C100-EXTRACT-LINE SECTION.
021300 C100-00.
021400     MOVE SPACES TO W-LINE
021500     MOVE C4-LINE-START TO C4-I
021600 C100-10.
021700     IF  C4-I > C4-BODY-LEN
021800         GO TO C100-90
021900     END-IF
022000     IF  LINK-BODY(C4-I:1) = ";"
022100         GO TO C100-90
022200     END-IF
022300     ADD 1 TO C4-I
022400     GO TO C100-10
022500     .
022600 C100-90.
022700     MOVE C4-I TO C4-LINE-LEN
022800     SUBTRACT C4-LINE-START FROM C4-LINE-LEN
022900     IF  C4-LINE-LEN > 480
023000         MOVE 480 TO C4-LINE-LEN
023100     END-IF
023200     IF  C4-LINE-LEN > ZERO
023300         MOVE LINK-BODY(C4-LINE-START:C4-LINE-LEN) TO W-LINE
023400     END-IF
023500     .
023600 C100-99.
023700     EXIT.
023800
023900******************************************************************
024000* Teilmuster (Zeichen 1-24) pruefen
024100******************************************************************
024200 C200-CHECK-PARTIAL SECTION.
024300 C200-00.
024400     SET WS-PARTIAL-OK TO TRUE
024500     IF  (W-DL-LAT-SIGN NOT = "N") AND (W-DL-LAT-SIGN NOT = "S")
024600         SET WS-PARTIAL-OK TO FALSE
024700     END-IF
024800     IF  W-DL-LAT-D IS NOT NUMERIC
024900         SET WS-PARTIAL-OK TO FALSE
025000     END-IF
025100     IF  (W-DL-LON-SIGN NOT = "E") AND (W-DL-LON-SIGN NOT = "W")
025200         SET WS-PARTIAL-OK TO FALSE
025300     END-IF
025400     IF  W-DL-LON-D IS NOT NUMERIC
025500         SET WS-PARTIAL-OK TO FALSE
025600     END-IF
025700     IF  W-DL-HHMM IS NOT NUMERIC
025800         SET WS-PARTIAL-OK TO FALSE
025900     END-IF
026000     IF  W-DL-ALT IS NOT NUMERIC
026100         SET WS-PARTIAL-OK TO FALSE
026200     END-IF
026300     IF  (W-DL-TMP-SIGN NOT = "P") AND (W-DL-TMP-SIGN NOT = "M")
026400         SET WS-PARTIAL-OK TO FALSE
026500     END-IF
026600     IF  W-DL-TMP-D IS NOT NUMERIC
026700         SET WS-PARTIAL-OK TO FALSE
026800     END-IF
026900     .
027000 C200-99.
027100     EXIT.
027200
027300******************************************************************
027400* Stundenfenster aufloesen, mangelhafte Uhrzeit abfangen, Felder
027500* dekodieren und Beobachtung ablegen
027600******************************************************************
027700 C300-DECODE-LINE SECTION.
027800 C300-00.
027900     DIVIDE W-DL-HHMM BY 100 GIVING LINK-HWN-HH REMAINDER LINK-HWN-MI
028000     IF  (LINK-HWN-HH > 23) OR (LINK-HWN-MI > 59)
028100         EXIT SECTION
028200     END-IF
028300     IF  (W-DL-TMP-SIGN NOT = "P") AND (W-DL-TMP-SIGN NOT = "M")
028400         EXIT SECTION
028500     END-IF
028600
028700     MOVE LINK-BASE-TIME TO LINK-HWN-BASE-TIME
028800     MOVE ZERO           TO LINK-HWN-SS
028900     CALL "WXDHWN0M" USING LINK-HWN-REC
029000     IF  LINK-HWN-RC NOT = ZERO
029100         EXIT SECTION
029200     END-IF
029300
029400     ADD 1 TO LINK-OBS-COUNT
029500     MOVE LINK-HWN-RESULT TO LINK-OBS-TIME(LINK-OBS-COUNT)
029600
029700     MOVE 1 TO C4-SIGN-LAT
029800     IF  W-DL-LAT-SIGN NOT = "N"
029900         MOVE -1 TO C4-SIGN-LAT
030000     END-IF
030100     MOVE 1 TO C4-SIGN-LON
030200     IF  W-DL-LON-SIGN NOT = "E"
030300         MOVE -1 TO C4-SIGN-LON
030400     END-IF
030500     MOVE 1 TO C4-SIGN-TMP
030600     IF  W-DL-TMP-SIGN = "M"
030700         MOVE -1 TO C4-SIGN-TMP
030800     END-IF
030900
031000     COMPUTE LINK-OBS-LAT(LINK-OBS-COUNT) =
031100             C4-SIGN-LAT * W-DL-LAT-D / 1000
031200     COMPUTE LINK-OBS-LON(LINK-OBS-COUNT) =
031300             C4-SIGN-LON * W-DL-LON-D / 1000
031400     COMPUTE LINK-OBS-ALT(LINK-OBS-COUNT) = W-DL-ALT * 10
031500
031600     MOVE "Y" TO LINK-OBS-TEMP-FLAG(LINK-OBS-COUNT)
031700     COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) = C4-SIGN-TMP * W-DL-TMP-D
031800
031900     IF  W-DL-WDIR IS NUMERIC
032000         MOVE "Y" TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
032100         MOVE W-DL-WDIR TO LINK-OBS-WDIR(LINK-OBS-COUNT)
032200     ELSE
032300         MOVE "N" TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
032400         MOVE ZERO TO LINK-OBS-WDIR(LINK-OBS-COUNT)
032500     END-IF
032600
032700     IF  W-DL-WSPD IS NUMERIC
032800         MOVE "Y" TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
032900         MOVE W-DL-WSPD TO LINK-OBS-WSPD(LINK-OBS-COUNT)
033000     ELSE
033100         MOVE "N" TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
033200         MOVE ZERO TO LINK-OBS-WSPD(LINK-OBS-COUNT)
033300     END-IF
033400     .
033500 C300-99.
033600     EXIT.
033700
033800******************************************************************
033900* Laenge des Nachrichtenkoerpers ohne rechtsbuendige Leerzeichen
034000******************************************************************
034100 C900-BODY-LENGTH SECTION.
034200 C900-00.
034300     MOVE 480 TO C4-BODY-LEN
034400 C900-10.
034500     IF  C4-BODY-LEN = ZERO
034600         EXIT SECTION
034700     END-IF
034800     IF  LINK-BODY(C4-BODY-LEN:1) NOT = SPACE
034900         EXIT SECTION
035000     END-IF
035100     SUBTRACT 1 FROM C4-BODY-LEN
035200     GO TO C900-10
035300     .
035400 C900-99.
035500     EXIT.
035600******************************************************************
035700* ENDE Source-Programm
035800******************************************************************
