?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDBAT0O.
000500 AUTHOR.         H-J KELLNER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1988-04-11.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-04-24
001300* Letzte Version   :: G.04.02
001400* Kurzbeschreibung :: Stapel-Hauptprogramm ACARS-Wetterdecoder.
001500*                      Liest erfasste ACARS-Meldungen, verteilt sie
001600*                      an den Decoder der jeweiligen Fluggesellschaft
001700*                      und schreibt die dekodierten Beobachtungen
001800*                      sowie den Sammelbericht.
001900* Auftrag          :: FWX-0001
002000*
002100* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002300*----------------------------------------------------------------*
002400* Vers.   | Datum      | von  | Kommentar                        *
002500*---------|------------|------|----------------------------------*
002600* A.00.00 | 1988-04-11 | hjk  | Neuerstellung, 4 Fluggesellschaften
002700* A.01.00 | 1988-09-02 | hjk  | Fluggesellschaft DL aufgenommen
002800* A.02.00 | 1989-02-14 | mlr  | Fluggesellschaft F9 aufgenommen
002900* A.03.00 | 1989-11-30 | hjk  | Sammelbericht: Kontrollstufenwechsel
003000*         |            |      | pro Fluggesellschaft eingefuehrt
003100* B.00.00 | 1990-06-05 | hjk  | Unbekannte/ungueltige Codes jetzt
003200*         |            |      | eigene Zaehler statt Programmabbruch
003300* B.01.00 | 1991-03-19 | kbr  | Caret-Notation fuer Diagnosezeilen
003400* B.02.00 | 1992-07-22 | hjk  | Fluggesellschaft FX (3 Formate)
003500* B.03.00 | 1993-05-03 | mlr  | Fluggesellschaft NW aufgenommen
003600* C.00.00 | 1994-10-17 | hjk  | Fluggesellschaft AM aufgenommen
003700* C.01.00 | 1995-02-08 | kbr  | Fluggesellschaft AS aufgenommen
003800* C.02.00 | 1995-08-29 | hjk  | Fluggesellschaft WN aufgenommen
003900* D.00.00 | 1998-11-02 | hjk  | JAHR-2000: Basiszeit/Zeitfenster auf
004000*         |            |      | 4-stelliges Jahr umgestellt
004100* D.01.00 | 1999-01-12 | kbr  | JAHR-2000: Nachtest Jahreswechsel-
004200*         |            |      | Basiszeiten 23:5x/00:0x, siehe SRX12
004300* E.00.00 | 2003-06-18 | jps  | Fluggesellschaft AC (inkl. RV) auf-
004400*         |            |      | genommen
004500* E.01.00 | 2007-09-03 | jps  | Ausgabedatei jetzt 63-Byte-Satz mit
004600*         |            |      | Praesenz-Flag je Optionalfeld
004700* F.00.00 | 2011-04-27 | mlr  | Dispatcher: Pruefung auf ASCII und
004800*         |            |      | alphanumerische Kennung vorgezogen
004900* G.00.00 | 2017-11-30 | kl   | Umstellung auf Zeitfenster-Module
005000*         |            |      | WXDDWN0M/WXDHWN0M (vorher inline)
005100* G.01.00 | 2018-01-09 | kl   | Fehler bei Jahreswechsel-Basiszeiten
005200*         |            |      | behoben (siehe WXDDWN0M G.01.00)
005300* G.02.00 | 2018-03-23 | kl   | Generische Feldvalidierung der
005400*         |            |      | Beobachtung (C430) ergaenzt
005500* G.03.00 | 2018-04-06 | kl   | Diagnosezeilen jetzt begrenzt auf
005600*         |            |      | die ersten 20 abgewiesenen Meldungen
005700* G.04.00 | 2018-04-19 | kl   | Layoutkorrektur Sammelbericht-Kopf
005800* G.04.01 | 2018-04-24 | kl   | Grand-Total-Zeile ergaenzt um
005900*         |            |      | Zaehler UNBEKANNT/UNGUELTIG
006000* G.04.02 | 2018-04-24 | kl   | Kommentare bereinigt
006100*----------------------------------------------------------------*
006200*
006300* Programmbeschreibung
006400* --------------------
006500* Stapelverarbeitung:  je ein Satz der ACARS-Eingabedatei wird
006600* gelesen, die Fluggesellschaft aus FLIGHT-ID ermittelt (erste 2
006700* Zeichen), der passende Decoder (WXDxxW0M) aufgerufen und jede
006800* zurueckgelieferte Beobachtung in die Ausgabedatei geschrieben.
006900* Am Ende wird ein Sammelbericht mit Kontrollstufenwechsel pro
007000* Fluggesellschaft sowie einer Gesamtzeile gedruckt.
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     UPSI-0 ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT PARMFILE  ASSIGN TO DDPARM
008500            FILE STATUS IS FS-PARM.
008600     SELECT ACARSIN   ASSIGN TO DDACARS
008700            FILE STATUS IS FS-ACARS.
008800     SELECT OBSOUT    ASSIGN TO DDOBSOUT
008900            FILE STATUS IS FS-OBSOUT.
009000     SELECT RPTFILE   ASSIGN TO DDRPT
009100            FILE STATUS IS FS-RPT.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  PARMFILE
009700     RECORDING MODE IS F.
009800 01  PARM-RECORD                 PIC X(14).
009900
010000 FD  ACARSIN
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  ACARS-MESSAGE-RECORD.
010400     05  AM-REGISTRATION         PIC X(08).
010500     05  AM-FLIGHT-ID            PIC X(06).
010600     05  AM-LABEL                PIC X(02).
010700     05  AM-MODE                 PIC X(01).
010800     05  AM-BLOCK-ID              PIC X(01).
010900     05  AM-ACKNOWLEDGE          PIC X(01).
011000     05  AM-MESSAGE-ID           PIC X(04).
011100     05  AM-SOURCE               PIC X(02).
011200     05  AM-BODY                 PIC X(480).
011300
011400 FD  OBSOUT
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700 01  OBS-OUTPUT-RECORD.
011800     05  OR-AIRLINE              PIC X(02).
011900     05  OR-FLIGHT-ID            PIC X(06).
012000     05  OR-OBS-TIME             PIC X(14).
012100     05  OR-LATITUDE             PIC S9(03)V9(04)
012200                                  SIGN LEADING SEPARATE CHARACTER.
012300     05  OR-LONGITUDE            PIC S9(03)V9(04)
012400                                  SIGN LEADING SEPARATE CHARACTER.
012500     05  OR-ALTITUDE             PIC S9(06)
012600                                  SIGN LEADING SEPARATE CHARACTER.
012700     05  OR-TEMP-FLAG            PIC X(01).
012800     05  OR-TEMPERATURE          PIC S9(03)V9(01)
012900                                  SIGN LEADING SEPARATE CHARACTER.
013000     05  OR-WDIR-FLAG            PIC X(01).
013100     05  OR-WIND-DIR             PIC 9(03).
013200     05  OR-WSPD-FLAG            PIC X(01).
013300     05  OR-WIND-SPEED           PIC 9(03).
013400     05  OR-FILLER                PIC X(04).
013500
013600 FD  RPTFILE
013700     RECORDING MODE IS F.
013800 01  RPT-LINE                    PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100*--------------------------------------------------------------------*
014200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
014300*--------------------------------------------------------------------*
014400 01          COMP-FELDER.
014500     05      C4-I                PIC S9(04) COMP.
014600     05      C4-J                PIC S9(04) COMP.
014700     05      C4-IDX              PIC S9(04) COMP.
014800     05      C4-FOUND-IDX        PIC S9(04) COMP.
014900     05      C4-DIAG-COUNT       PIC S9(04) COMP VALUE ZERO.
015000
015100     05      C9-GRAND-MSGS       PIC S9(09) COMP VALUE ZERO.
015200     05      C9-GRAND-WX         PIC S9(09) COMP VALUE ZERO.
015300     05      C9-GRAND-OBS        PIC S9(09) COMP VALUE ZERO.
015400
015500     05      UNKNOWN-COUNT       PIC S9(09) COMP VALUE ZERO.
015600     05      INVALID-COUNT       PIC S9(09) COMP VALUE ZERO.
015650     05      FILLER              PIC X(04).
015700
015800*--------------------------------------------------------------------*
015900* Display-Felder: Praefix D
016000*--------------------------------------------------------------------*
016100 01          DISPLAY-FELDER.
016200     05      D-NUM4              PIC -9(04).
016300     05      D-NUM9              PIC -9(09).
016350     05      FILLER              PIC X(04).
016400
016500*--------------------------------------------------------------------*
016600* Felder mit konstantem Inhalt: Praefix K
016700*--------------------------------------------------------------------*
016800 01          KONSTANTE-FELDER.
016900     05      K-MODUL             PIC X(08)   VALUE "WXDBAT0O".
017000     05      K-MODUL-VERS        PIC X(08)   VALUE "G.04.02 ".
017100     05      K-MAX-DIAG          PIC S9(04) COMP VALUE 20.
017150     05      FILLER              PIC X(04).
017200
017300*----------------------------------------------------------------*
017400* Conditional-Felder
017500*----------------------------------------------------------------*
017600 01          SCHALTER.
017700     05      FS-PARM             PIC XX      VALUE SPACES.
017800     05      FS-ACARS            PIC XX      VALUE SPACES.
017900     05      FS-OBSOUT           PIC XX      VALUE SPACES.
018000     05      FS-RPT               PIC XX      VALUE SPACES.
018100
018200     05      WS-EOF-SW           PIC X       VALUE "N".
018300          88 ACARS-EOF                       VALUE "Y".
018400          88 ACARS-NOT-EOF                   VALUE "N".
018500
018600     05      WS-CODE-SW          PIC X       VALUE SPACE.
018700          88 WS-CODE-INVALID                 VALUE "I".
018800          88 WS-CODE-UNKNOWN                 VALUE "U".
018900          88 WS-CODE-OK                      VALUE "K".
019000
019100     05      PRG-STATUS          PIC 9       VALUE ZERO.
019200          88 PRG-OK                          VALUE ZERO.
019300          88 PRG-ABBRUCH                     VALUE 9.
019350     05      FILLER              PIC X(04).
019400
019500*--------------------------------------------------------------------*
019600* weitere Arbeitsfelder: Praefix W
019700*--------------------------------------------------------------------*
019800 01          WORK-FELDER.
019900     05      W-BASE-TIME-X       PIC X(14)   VALUE SPACES.
020000     05      W-BASE-TIME-N REDEFINES W-BASE-TIME-X.
020100         10  W-BT-YYYY           PIC 9(04).
020200         10  W-BT-MM             PIC 9(02).
020300         10  W-BT-DD             PIC 9(02).
020400         10  W-BT-HH             PIC 9(02).
020500         10  W-BT-MI             PIC 9(02).
020600         10  W-BT-SS             PIC 9(02).
020700     05      W-CARET-LINE        PIC X(132)  VALUE SPACES.
020800     05      W-CARET-POS         PIC S9(04) COMP VALUE ZERO.
020900     05      W-OUT-CHAR          PIC X       VALUE SPACE.
021000     05      W-CHAR-CODE         PIC S9(04) COMP VALUE ZERO.
021050     05      FILLER              PIC X(04).
021100
021200*--------------------------------------------------------------------*
021300* Umsetztabellen Caret-Notation: Steuerzeichen 00-1F und DEL (7F)
021400* auf das jeweils per XOR 64 errechnete Druckzeichen.
021500*--------------------------------------------------------------------*
021600 01          WS-CTRL-SRC-TBL.
021700     05      FILLER              PIC X(31) VALUE
021800       X"000102030405060708090A0B0C0D0E0F101112131415161718191A1B1C1D1E".
021900     05      FILLER              PIC X(02) VALUE X"1F7F".
022000 01          WS-CTRL-SRC REDEFINES WS-CTRL-SRC-TBL.
022100     05      WS-CTRL-SRC-ENTRY   PIC X(01) OCCURS 33 TIMES.
022200
022300 01          WS-CTRL-DST-TBL     PIC X(33) VALUE
022400         "@ABCDEFGHIJKLMNOPQRSTUVWXYZ[\]^_?".
022500 01          WS-CTRL-DST REDEFINES WS-CTRL-DST-TBL.
022600     05      WS-CTRL-DST-ENTRY   PIC X(01) OCCURS 33 TIMES.
022700
022800*--------------------------------------------------------------------*
022900* Tabelle je Fluggesellschaft (feste Reihenfolge laut Vorgabe)
023000*--------------------------------------------------------------------*
023100 01          AIRLINE-TOTALS.
023200     05      AT-ENTRY OCCURS 9 TIMES.
023300         10  AT-CODE             PIC X(02).
023400         10  AT-MSGS-READ        PIC S9(09) COMP VALUE ZERO.
023500         10  AT-WX-MSGS          PIC S9(09) COMP VALUE ZERO.
023600         10  AT-OBS-DECODED      PIC S9(09) COMP VALUE ZERO.
023650     05      FILLER              PIC X(04).
023700
023800*--------------------------------------------------------------------*
023900* Druckzeilen - Umdefinition REG-SALIDA-aehnlich: eine 132-Byte-
024000* Zeile, je nach Bedarf als Kopf- oder Detailzeile interpretiert.
024100*--------------------------------------------------------------------*
024200 01          RD-DETAIL-LINE REDEFINES RPT-LINE.
024300     05      RD-AIRLINE          PIC X(06).
024400     05      RD-MSGS             PIC ZZZ,ZZZ,ZZ9.
024500     05      FILLER              PIC X(04).
024600     05      RD-WX               PIC ZZZ,ZZZ,ZZ9.
024700     05      FILLER              PIC X(04).
024800     05      RD-OBS              PIC ZZZ,ZZZ,ZZ9.
024900     05      FILLER              PIC X(89).
025000
025100 01          RD-HEADING-LINE REDEFINES RPT-LINE.
025200     05      RH-TITLE            PIC X(60).
025300     05      RH-BASETIME-TXT     PIC X(30).
025400     05      FILLER              PIC X(42).
025500
025600*--------------------------------------------------------------------*
025700* Linkage-Bereich fuer den Aufruf der Decoder-Module
025800*--------------------------------------------------------------------*
025900 01          LINK-REC.
026000     05      LINK-HDR.
026100         10  LINK-AIRLINE        PIC X(02).
026200         10  LINK-RC             PIC S9(04) COMP.
026300     05      LINK-DATA.
026400         10  LINK-FLIGHT-ID      PIC X(06).
026500         10  LINK-LABEL          PIC X(02).
026600         10  LINK-SOURCE         PIC X(02).
026700         10  LINK-BASE-TIME      PIC X(14).
026800         10  LINK-BODY           PIC X(480).
026900         10  LINK-OBS-COUNT      PIC S9(04) COMP.
027000         10  LINK-OBS-TABLE OCCURS 24 TIMES.
027100             15 LINK-OBS-TIME       PIC X(14).
027200             15 LINK-OBS-LAT        PIC S9(03)V9(04)
027300                                     SIGN LEADING SEPARATE CHARACTER.
027400             15 LINK-OBS-LON        PIC S9(03)V9(04)
027500                                     SIGN LEADING SEPARATE CHARACTER.
027600             15 LINK-OBS-ALT        PIC S9(06)
027700                                     SIGN LEADING SEPARATE CHARACTER.
027800             15 LINK-OBS-TEMP-FLAG  PIC X(01).
027900             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
028000                                     SIGN LEADING SEPARATE CHARACTER.
028100             15 LINK-OBS-WDIR-FLAG  PIC X(01).
028200             15 LINK-OBS-WDIR       PIC 9(03).
028300             15 LINK-OBS-WSPD-FLAG  PIC X(01).
028400             15 LINK-OBS-WSPD       PIC 9(03).
028450             15 LINK-OBS-FILLER    PIC X(04).
028500
028600 PROCEDURE DIVISION.
028700******************************************************************
028800* Steuerungs-Section
028900******************************************************************
029000 A100-STEUERUNG SECTION.
029100 A100-00.
029200     IF  SHOW-VERSION
029300         DISPLAY K-MODUL " VERSION " K-MODUL-VERS
029400         STOP RUN
029500     END-IF
029600
029700     PERFORM B000-VORLAUF
029800     IF  PRG-ABBRUCH
029900         CONTINUE
030000     ELSE
030100         PERFORM B100-VERARBEITUNG
030200     END-IF
030300     PERFORM B090-ENDE
030400     STOP RUN
030500     .
030600 A100-99.
030700     EXIT.
030800
030900******************************************************************
031000* Vorlauf: Dateien oeffnen, Basiszeit lesen, Kopf drucken
031100******************************************************************
031200 B000-VORLAUF SECTION.
031300 B000-00.
031400     PERFORM C000-INIT
031500     PERFORM C010-OPEN-FILES
031600     IF  NOT PRG-ABBRUCH
031700         PERFORM C020-READ-BASE-TIME
031800     END-IF
031900     IF  NOT PRG-ABBRUCH
032000         PERFORM C900-PRINT-HEADING
032100     END-IF
032200     .
032300 B000-99.
032400     EXIT.
032500
032600******************************************************************
032700* Nachlauf: Sammelbericht-Fuss drucken, Dateien schliessen
032800******************************************************************
032900 B090-ENDE SECTION.
033000 B090-00.
033100     IF  NOT PRG-ABBRUCH
033200         PERFORM C910-PRINT-TOTALS
033300     END-IF
033400     PERFORM C090-CLOSE-FILES
033500     .
033600 B090-99.
033700     EXIT.
033800
033900******************************************************************
034000* Verarbeitung: ein Satz nach dem anderen bis Dateiende
034100******************************************************************
034200 B100-VERARBEITUNG SECTION.
034300 B100-00.
034400     PERFORM C100-READ-ACARS
034500     PERFORM C110-PROCESS-ONE-MESSAGE UNTIL ACARS-EOF
034600     .
034700 B100-99.
034800     EXIT.
034900
035000******************************************************************
035100* Initialisierung Felder und feste Fluggesellschafts-Reihenfolge
035200******************************************************************
035300 C000-INIT SECTION.
035400 C000-00.
035500     INITIALIZE SCHALTER AIRLINE-TOTALS
035600     MOVE "AA" TO AT-CODE(1)
035700     MOVE "AC" TO AT-CODE(2)
035800     MOVE "AM" TO AT-CODE(3)
035900     MOVE "AS" TO AT-CODE(4)
036000     MOVE "DL" TO AT-CODE(5)
036100     MOVE "F9" TO AT-CODE(6)
036200     MOVE "FX" TO AT-CODE(7)
036300     MOVE "NW" TO AT-CODE(8)
036400     MOVE "WN" TO AT-CODE(9)
036500     .
036600 C000-99.
036700     EXIT.
036800
036900******************************************************************
037000* Dateien oeffnen
037100******************************************************************
037200 C010-OPEN-FILES SECTION.
037300 C010-00.
037400     OPEN INPUT  PARMFILE
037500     IF  FS-PARM NOT = "00"
037600         DISPLAY K-MODUL ": OPEN PARMFILE FEHLER " FS-PARM
037700         SET PRG-ABBRUCH TO TRUE
037800         EXIT SECTION
037900     END-IF
038000
038100     OPEN INPUT  ACARSIN
038200     IF  FS-ACARS NOT = "00"
038300         DISPLAY K-MODUL ": OPEN ACARSIN FEHLER " FS-ACARS
038400         SET PRG-ABBRUCH TO TRUE
038500         EXIT SECTION
038600     END-IF
038700
038800     OPEN OUTPUT OBSOUT
038900     IF  FS-OBSOUT NOT = "00"
039000         DISPLAY K-MODUL ": OPEN OBSOUT FEHLER " FS-OBSOUT
039100         SET PRG-ABBRUCH TO TRUE
039200         EXIT SECTION
039300     END-IF
039400
039500     OPEN OUTPUT RPTFILE
039600     IF  FS-RPT NOT = "00"
039700         DISPLAY K-MODUL ": OPEN RPTFILE FEHLER " FS-RPT
039800         SET PRG-ABBRUCH TO TRUE
039900     END-IF
040000     .
040100 C010-99.
040200     EXIT.
040300
040400******************************************************************
040500* Basiszeit-Parametersatz lesen (1 Satz, YYYYMMDDHHMMSS)
040600******************************************************************
040700 C020-READ-BASE-TIME SECTION.
040800 C020-00.
040900     READ PARMFILE
041000         AT END
041100             DISPLAY K-MODUL ": PARMFILE LEER"
041200             SET PRG-ABBRUCH TO TRUE
041300     END-READ
041400     IF  NOT PRG-ABBRUCH
041500         MOVE PARM-RECORD(1:14) TO W-BASE-TIME-X
041600     END-IF
041700     .
041800 C020-99.
041900     EXIT.
042000
042100******************************************************************
042200* Dateien schliessen
042300******************************************************************
042400 C090-CLOSE-FILES SECTION.
042500 C090-00.
042600     CLOSE PARMFILE
042700     CLOSE ACARSIN
042800     CLOSE OBSOUT
042900     CLOSE RPTFILE
043000     .
043100 C090-99.
043200     EXIT.
043300
043400******************************************************************
043500* Naechsten ACARS-Satz lesen
043600******************************************************************
043700 C100-READ-ACARS SECTION.
043800 C100-00.
043900     READ ACARSIN
044000         AT END SET ACARS-EOF TO TRUE
044100     END-READ
044200     .
044300 C100-99.
044400     EXIT.
044500
044600******************************************************************
044700* Einen Satz verarbeiten: Kennung pruefen, verteilen, schreiben
044800******************************************************************
044900 C110-PROCESS-ONE-MESSAGE SECTION.
045000 C110-00.
045100     PERFORM C200-CANONICALIZE-CODE
045200     EVALUATE TRUE
045300        WHEN WS-CODE-INVALID
045400             ADD 1 TO INVALID-COUNT
045500             PERFORM D100-LOG-SKIPPED
045600        WHEN OTHER
045700             PERFORM C300-DISPATCH
045800             EVALUATE TRUE
045900                WHEN WS-CODE-UNKNOWN
046000                     ADD 1 TO UNKNOWN-COUNT
046100                     PERFORM D100-LOG-SKIPPED
046200                WHEN OTHER
046300                     PERFORM C400-ACCUMULATE-AND-WRITE
046400             END-EVALUATE
046500     END-EVALUATE
046600     PERFORM C100-READ-ACARS
046700     .
046800 C110-99.
046900     EXIT.
047000
047100******************************************************************
047200* Kennung kanonisieren: erste 2 Zeichen von FLIGHT-ID, Grossschrift,
047300* nur ASCII, nur alphanumerisch -> LINK-AIRLINE
047400******************************************************************
047500 C200-CANONICALIZE-CODE SECTION.
047600 C200-00.
047700     SET WS-CODE-OK TO TRUE
047800     MOVE AM-FLIGHT-ID(1:2) TO LINK-AIRLINE
047900     INSPECT LINK-AIRLINE
048000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
048100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
048200
048300     PERFORM C205-CHECK-ONE-BYTE
048400        VARYING C4-I FROM 1 BY 1 UNTIL C4-I > 6
048500
048600     IF  NOT WS-CODE-INVALID
048700         IF  (LINK-AIRLINE(1:1) IS NOT ALPHABETIC-UPPER)
048800         AND (LINK-AIRLINE(1:1) IS NOT NUMERIC)
048900             SET WS-CODE-INVALID TO TRUE
049000         END-IF
049100     END-IF
049200     IF  NOT WS-CODE-INVALID
049300         IF  (LINK-AIRLINE(2:1) IS NOT ALPHABETIC-UPPER)
049400         AND (LINK-AIRLINE(2:1) IS NOT NUMERIC)
049500             SET WS-CODE-INVALID TO TRUE
049600         END-IF
049700     END-IF
049800     .
049900 C200-99.
050000     EXIT.
050100
050200******************************************************************
050300* Pruefstelle C4-I der Flugnummer darf kein 8-Bit-Zeichen sein
050400******************************************************************
050500 C205-CHECK-ONE-BYTE SECTION.
050600 C205-00.
050700     IF  AM-FLIGHT-ID(C4-I:1) > X"7F"
050800         SET WS-CODE-INVALID TO TRUE
050900     END-IF
051000     .
051100 C205-99.
051200     EXIT.
051300
051400******************************************************************
051500* Verteiler: passendes Decoder-Modul je Fluggesellschaft aufrufen
051600******************************************************************
051700 C300-DISPATCH SECTION.
051800 C300-00.
051900     MOVE AM-FLIGHT-ID        TO LINK-FLIGHT-ID
052000     MOVE AM-LABEL            TO LINK-LABEL
052100     MOVE AM-SOURCE           TO LINK-SOURCE
052200     MOVE W-BASE-TIME-X       TO LINK-BASE-TIME
052300     MOVE AM-BODY             TO LINK-BODY
052400     MOVE ZERO                TO LINK-OBS-COUNT
052500     MOVE ZERO                TO LINK-RC
052600
052700     EVALUATE LINK-AIRLINE
052800        WHEN "AA"            CALL "WXDAAW0M" USING LINK-REC
052900        WHEN "AC"             CALL "WXDACW0M" USING LINK-REC
053000        WHEN "RV"             CALL "WXDACW0M" USING LINK-REC
053100        WHEN "AM"             CALL "WXDAMW0M" USING LINK-REC
053200        WHEN "AS"             CALL "WXDASW0M" USING LINK-REC
053300        WHEN "DL"             CALL "WXDDLW0M" USING LINK-REC
053400        WHEN "F9"             CALL "WXDF9W0M" USING LINK-REC
053500        WHEN "FX"             CALL "WXDFXW0M" USING LINK-REC
053600        WHEN "NW"             CALL "WXDNWW0M" USING LINK-REC
053700        WHEN "WN"             CALL "WXDWNW0M" USING LINK-REC
053800        WHEN OTHER            SET WS-CODE-UNKNOWN TO TRUE
053900     END-EVALUATE
054000     .
054100 C300-99.
054200     EXIT.
054300
054400******************************************************************
054500* Zaehler fortschreiben und Beobachtungen schreiben
054600******************************************************************
054700 C400-ACCUMULATE-AND-WRITE SECTION.
054800 C400-00.
054900     PERFORM C410-FIND-TABLE-INDEX
055000     ADD 1 TO AT-MSGS-READ(C4-FOUND-IDX)
055100     ADD 1 TO C9-GRAND-MSGS
055200
055300     EVALUATE LINK-RC
055400        WHEN 100
055500             CONTINUE
055600        WHEN 9999
055700             DISPLAY K-MODUL ": HARTER FEHLER AUS DECODER FUER "
055800                     LINK-AIRLINE " - LAUF ABGEBROCHEN"
055900             SET PRG-ABBRUCH TO TRUE
056000        WHEN OTHER
056100             ADD 1 TO AT-WX-MSGS(C4-FOUND-IDX)
056200             ADD 1 TO C9-GRAND-WX
056300             PERFORM C420-WRITE-OBSERVATIONS
056400     END-EVALUATE
056500     .
056600 C400-99.
056700     EXIT.
056800
056900******************************************************************
057000* Tabellenindex der Fluggesellschaft suchen
057100******************************************************************
057200 C410-FIND-TABLE-INDEX SECTION.
057300 C410-00.
057400     MOVE ZERO TO C4-FOUND-IDX
057500     PERFORM C415-CHECK-ONE-ENTRY
057600        VARYING C4-IDX FROM 1 BY 1 UNTIL C4-IDX > 9
057700     .
057800 C410-99.
057900     EXIT.
058000
058100******************************************************************
058200* Tabellenstelle C4-IDX mit dem gesuchten Code vergleichen
058300******************************************************************
058400 C415-CHECK-ONE-ENTRY SECTION.
058500 C415-00.
058600     IF  AT-CODE(C4-IDX) = LINK-AIRLINE
058700         MOVE C4-IDX TO C4-FOUND-IDX
058800     END-IF
058900     .
059000 C415-99.
059100     EXIT.
059200
059300******************************************************************
059400* Alle zurueckgelieferten Beobachtungen validieren und schreiben
059500******************************************************************
059600 C420-WRITE-OBSERVATIONS SECTION.
059700 C420-00.
059800     PERFORM C430-VALIDATE-AND-WRITE-ONE
059900        VARYING C4-I FROM 1 BY 1 UNTIL C4-I > LINK-OBS-COUNT
060000     .
060100 C420-99.
060200     EXIT.
060300
060400******************************************************************
060500* Eine Beobachtung generisch validieren (Pflichtfelder, Bereiche)
060600* und schreiben
060700******************************************************************
060800 C430-VALIDATE-AND-WRITE-ONE SECTION.
060900 C430-00.
061000     IF  LINK-OBS-TIME(C4-I) = SPACES
061100         EXIT SECTION
061200     END-IF
061300     IF  LINK-OBS-LAT(C4-I) < -90.0000 OR LINK-OBS-LAT(C4-I) > 90.0000
061400         EXIT SECTION
061500     END-IF
061600     IF  LINK-OBS-LON(C4-I) < -180.0000
061700      OR LINK-OBS-LON(C4-I) > 180.0000
061800         EXIT SECTION
061900     END-IF
062000     IF  LINK-OBS-WDIR-FLAG(C4-I) = "Y"
062100         IF  LINK-OBS-WDIR(C4-I) > 360
062200             EXIT SECTION
062300         END-IF
062400     END-IF
062500
062600     MOVE LINK-AIRLINE            TO OR-AIRLINE
062700     MOVE LINK-FLIGHT-ID          TO OR-FLIGHT-ID
062800     MOVE LINK-OBS-TIME(C4-I)     TO OR-OBS-TIME
062900     MOVE LINK-OBS-LAT(C4-I)      TO OR-LATITUDE
063000     MOVE LINK-OBS-LON(C4-I)      TO OR-LONGITUDE
063100     MOVE LINK-OBS-ALT(C4-I)      TO OR-ALTITUDE
063200     MOVE LINK-OBS-TEMP-FLAG(C4-I)  TO OR-TEMP-FLAG
063300     MOVE LINK-OBS-TEMP(C4-I)     TO OR-TEMPERATURE
063400     MOVE LINK-OBS-WDIR-FLAG(C4-I)  TO OR-WDIR-FLAG
063500     MOVE LINK-OBS-WDIR(C4-I)     TO OR-WIND-DIR
063600     MOVE LINK-OBS-WSPD-FLAG(C4-I)  TO OR-WSPD-FLAG
063700     MOVE LINK-OBS-WSPD(C4-I)     TO OR-WIND-SPEED
063800     MOVE SPACES                  TO OR-FILLER
063900
064000     WRITE OBS-OUTPUT-RECORD
064100     ADD 1 TO AT-OBS-DECODED(C4-FOUND-IDX)
064200     ADD 1 TO C9-GRAND-OBS
064300     .
064400 C430-99.
064500     EXIT.
064600
064700******************************************************************
064800* Sammelbericht-Kopf drucken
064900******************************************************************
065000 C900-PRINT-HEADING SECTION.
065100 C900-00.
065200     MOVE SPACES TO RPT-LINE
065300     MOVE "ACARS-WETTERDECODER - SAMMELBERICHT" TO RH-TITLE
065400     WRITE RPT-LINE
065500
065600     MOVE SPACES TO RPT-LINE
065700     STRING "BASISZEIT: " DELIMITED BY SIZE,
065800            W-BASE-TIME-X  DELIMITED BY SIZE
065900       INTO RH-BASETIME-TXT
066000     WRITE RPT-LINE
066100
066200     MOVE SPACES TO RPT-LINE
066300     MOVE "FLUGGES.   MELDUNGEN   WX-MELDUNGEN   BEOBACHTUNGEN"
066400       TO RPT-LINE
066500     WRITE RPT-LINE
066600     .
066700 C900-99.
066800     EXIT.
066900
067000******************************************************************
067100* Detailzeilen und Gesamtzeile drucken
067200******************************************************************
067300 C910-PRINT-TOTALS SECTION.
067400 C910-00.
067500     PERFORM C920-PRINT-ONE-DETAIL
067600        VARYING C4-I FROM 1 BY 1 UNTIL C4-I > 9
067700
067800     MOVE SPACES    TO RPT-LINE
067900     MOVE "GESAMT"  TO RD-AIRLINE
068000     MOVE C9-GRAND-MSGS TO RD-MSGS
068100     MOVE C9-GRAND-WX   TO RD-WX
068200     MOVE C9-GRAND-OBS  TO RD-OBS
068300     WRITE RPT-LINE
068400
068500     MOVE SPACES    TO RPT-LINE
068600     MOVE UNKNOWN-COUNT TO D-NUM9
068700     STRING "UNBEKANNTE FLUGGESELLSCHAFT : " DELIMITED BY SIZE,
068800            D-NUM9                           DELIMITED BY SIZE
068900       INTO RPT-LINE
069000     WRITE RPT-LINE
069100
069200     MOVE SPACES    TO RPT-LINE
069300     MOVE INVALID-COUNT TO D-NUM9
069400     STRING "UNGUELTIGE KENNUNG           : " DELIMITED BY SIZE,
069500            D-NUM9                           DELIMITED BY SIZE
069600       INTO RPT-LINE
069700     WRITE RPT-LINE
069800     .
069900 C910-99.
070000     EXIT.
070100
070200 C920-PRINT-ONE-DETAIL SECTION.
070300 C920-00.
070400     MOVE SPACES             TO RPT-LINE
070500     MOVE AT-CODE(C4-I)      TO RD-AIRLINE
070600     MOVE AT-MSGS-READ(C4-I) TO RD-MSGS
070700     MOVE AT-WX-MSGS(C4-I)   TO RD-WX
070800     MOVE AT-OBS-DECODED(C4-I) TO RD-OBS
070900     WRITE RPT-LINE
071000     .
071100 C920-99.
071200     EXIT.
071300
071400******************************************************************
071500* Diagnosezeile fuer abgewiesene Meldungen (Caret-Notation)
071600******************************************************************
071700 D100-LOG-SKIPPED SECTION.
071800 D100-00.
071900     IF  C4-DIAG-COUNT >= K-MAX-DIAG
072000         EXIT SECTION
072100     END-IF
072200     ADD 1 TO C4-DIAG-COUNT
072300
072400     MOVE SPACES TO RPT-LINE
072500     STRING "** ABGEWIESEN " AM-FLIGHT-ID(1:2) " FLIGHT-ID="
072600            AM-FLIGHT-ID DELIMITED BY SIZE
072700       INTO RPT-LINE
072800     WRITE RPT-LINE
072900
073000     PERFORM C900-CARET-LINE
073100     .
073200 D100-99.
073300     EXIT.
073400
073500******************************************************************
073600* Caret-Notation: Steuerzeichen < SPACE sowie DEL als ^X darstellen
073700* (X = Zeichen XOR 64); Semikolon (Zeilentrenner der Eingabedatei)
073800* beendet die aktuelle Druckzeile.
073900******************************************************************
074000 C900-CARET-LINE SECTION.
074100 C900-CL-00.
074200     MOVE SPACES          TO W-CARET-LINE
074300     MOVE ZERO            TO W-CARET-POS
074400
074500     PERFORM C904-CARET-ONE-CHAR
074600        VARYING C4-J FROM 1 BY 1 UNTIL C4-J > 480
074700     PERFORM C901-FLUSH-CARET-LINE
074800     .
074900 C900-CL-99.
075000     EXIT.
075100
075200 C904-CARET-ONE-CHAR SECTION.
075300 C904-00.
075400     IF  AM-BODY(C4-J:1) = ";"
075500         PERFORM C901-FLUSH-CARET-LINE
075600     ELSE
075700         IF  (AM-BODY(C4-J:1) < " ")
075800         OR  (AM-BODY(C4-J:1) = X"7F")
075900             PERFORM C902-CARET-ENCODE-ONE
076000         ELSE
076100             PERFORM C903-APPEND-CARET-CHAR
076200         END-IF
076300     END-IF
076400     .
076500 C904-99.
076600     EXIT.
076700
076800 C901-FLUSH-CARET-LINE SECTION.
076900 C901-00.
077000     IF  W-CARET-POS > ZERO
077100         MOVE SPACES TO RPT-LINE
077200         MOVE W-CARET-LINE(1:W-CARET-POS) TO RPT-LINE(1:W-CARET-POS)
077300         WRITE RPT-LINE
077400     END-IF
077500     MOVE SPACES TO W-CARET-LINE
077600     MOVE ZERO   TO W-CARET-POS
077700     .
077800 C901-99.
077900     EXIT.
078000
078100 C902-CARET-ENCODE-ONE SECTION.
078200 C902-00.
078300*   ---> Zeichen XOR 64 ueber die Umsetztabelle WS-CTRL-SRC/-DST
078400     MOVE "?" TO W-OUT-CHAR
078500     PERFORM C905-CHECK-ONE-CTRL-ENTRY
078600        VARYING C4-IDX FROM 1 BY 1 UNTIL C4-IDX > 33
078700     ADD 1 TO W-CARET-POS
078800     MOVE "^" TO W-CARET-LINE(W-CARET-POS:1)
078900     ADD 1 TO W-CARET-POS
079000     MOVE W-OUT-CHAR TO W-CARET-LINE(W-CARET-POS:1)
079100     .
079200 C902-99.
079300     EXIT.
079400
079500******************************************************************
079600* Tabellenstelle C4-IDX der Umsetztabelle mit dem Steuerzeichen
079700* vergleichen
079800******************************************************************
079900 C905-CHECK-ONE-CTRL-ENTRY SECTION.
080000 C905-00.
080100     IF  AM-BODY(C4-J:1) = WS-CTRL-SRC-ENTRY(C4-IDX)
080200         MOVE WS-CTRL-DST-ENTRY(C4-IDX) TO W-OUT-CHAR
080300     END-IF
080400     .
080500 C905-99.
080600     EXIT.
080700
080800 C903-APPEND-CARET-CHAR SECTION.
080900 C903-00.
081000     ADD 1 TO W-CARET-POS
081100     MOVE AM-BODY(C4-J:1) TO W-CARET-LINE(W-CARET-POS:1)
081200     .
081300 C903-99.
081400     EXIT.
081500******************************************************************
081600* ENDE Source-Programm
081700******************************************************************
