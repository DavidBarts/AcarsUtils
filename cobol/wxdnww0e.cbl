?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDNWW0M.
000500 AUTHOR.         H-J KELLNER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1993-02-15.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-03-23
001300* Letzte Version   :: G.02.00
001400* Kurzbeschreibung :: Decoder Northwest Airlines.  Erkennungsmerkmal
001500*                      ist nicht das Label, sondern der feste Vorsatz
001600*                      "#DFB*WXR" am Anfang des Nachrichtenkoerpers.
001700*                      Eine leere Beobachtungsliste ist hier gueltig,
001800*                      solange der Vorsatz passt.  Stundenfenster.
001900* Auftrag          :: FWX-0003
002000*
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von  | Kommentar                        *
002300*---------|------------|------|----------------------------------*
002400* B.02.00 | 1993-02-15 | hjk  | Neuerstellung
002500* D.02.00 | 1999-04-08 | kbr  | Jahr-2000: Basiszeit wird nicht mehr
002600*         |            |      | aus den letzten 2 Stellen gebildet
002700* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDHWN0M
002800* G.02.00 | 2018-03-23 | kl   | Vorzeichenstelle der Temperatur darf
002900*         |            |      | auch Ziffer sein (gehoert dann zum
003000*         |            |      | Betrag) - Abgleich mit Fallakte FWX-3
003100*----------------------------------------------------------------*
003200*
003300* LINK-RC   0    = Vorsatz "#DFB*WXR" erkannt; Liste kann leer sein
003400*           100  = not-an-observation
003500*
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS SHOW-VERSION.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*--------------------------------------------------------------------*
004600 01          COMP-FELDER.
004700     05      C4-I                PIC S9(04) COMP.
004800     05      C4-LINE-START       PIC S9(04) COMP.
004900     05      C4-LINE-LEN         PIC S9(04) COMP.
005000     05      C4-BODY-LEN         PIC S9(04) COMP.
005100     05      C4-SIGN-LAT         PIC S9(01) COMP.
005200     05      C4-SIGN-LON         PIC S9(01) COMP.
005300     05      C4-SIGN-TMP         PIC S9(01) COMP.
005400     05      FILLER              PIC X(01).
005500
005600 01          KONSTANTE-FELDER.
005700     05      K-MODUL             PIC X(08)   VALUE "WXDNWW0M".
005800     05      K-MODUL-VERS        PIC X(08)   VALUE "G.02.00 ".
005900     05      K-PRAEFIX           PIC X(08)   VALUE "#DFB*WXR".
006000     05      FILLER              PIC X(08).
006100
006200 01          SCHALTER.
006300     05      WS-PARTIAL-SW       PIC X       VALUE "N".
006400          88 WS-PARTIAL-OK                   VALUE "Y"
006500                                   WHEN SET TO FALSE IS "N".
006600     05      WS-FULL-SW          PIC X       VALUE "N".
006700          88 WS-FULL-OK                      VALUE "Y"
006800                                   WHEN SET TO FALSE IS "N".
006900     05      WS-FOUND-SW         PIC X       VALUE "N".
007000          88 WS-ANY-FOUND                    VALUE "Y"
007100                                   WHEN SET TO FALSE IS "N".
007200     05      WS-SCAN-SW          PIC X       VALUE "N".
007300          88 WS-SCAN-DONE                    VALUE "Y"
007400                                   WHEN SET TO FALSE IS "N".
007450     05      FILLER              PIC X(04).
007500
007600 01          WORK-FELDER.
007700     05      W-LINE              PIC X(480)  VALUE SPACES.
007800     05      W-OBS-TIME          PIC X(14)   VALUE SPACES.
007900     05      W-GEN-NUM           PIC 9(10)   VALUE ZERO.
008000     05      W-TMP-RAW           PIC X(03)   VALUE SPACES.
008100     05      FILLER              PIC X(04).
008200
008300*--------------------------------------------------------------------*
008400* Zeilenlayout: [NS]5digits[EW]6digits HHMM alt(3)sign tmp(2) wdir(3)
008500* wspd(3) -- ungenutzte Fuellstelle zwischen Temperatur und Windrichtung
008600*--------------------------------------------------------------------*
008700 01          W-LINE-R REDEFINES W-LINE.
008800     05      W-NW-LAT-SIGN       PIC X(01).
008900     05      W-NW-LAT            PIC X(05).
009000     05      W-NW-LON-SIGN       PIC X(01).
009100     05      W-NW-LON            PIC X(06).
009200     05      W-NW-HHMM           PIC X(04).
009300     05      W-NW-ALT            PIC X(03).
009400     05      W-NW-TMP-SIGN       PIC X(01).
009500     05      W-NW-TMP            PIC X(02).
009600     05      FILLER              PIC X(01).
009700     05      W-NW-WDIR           PIC X(03).
009800     05      W-NW-WSPD           PIC X(03).
009900     05      FILLER              PIC X(450).
010000
010100 01          W-OBS-TIME-N REDEFINES W-OBS-TIME.
010200     05      W-OT-YYYY           PIC 9(04).
010300     05      W-OT-MM             PIC 9(02).
010400     05      W-OT-DD             PIC 9(02).
010500     05      W-OT-HH             PIC 9(02).
010600     05      W-OT-MI             PIC 9(02).
010700     05      W-OT-SS             PIC 9(02).
010800
010900 01          LINK-HWN-REC.
011000     05      LINK-HWN-BASE-TIME  PIC X(14).
011100     05      LINK-HWN-BT-N REDEFINES LINK-HWN-BASE-TIME.
011200         10  LINK-HWN-BT-YYYY    PIC 9(04).
011300         10  LINK-HWN-BT-MM      PIC 9(02).
011400         10  LINK-HWN-BT-DD      PIC 9(02).
011500         10  LINK-HWN-BT-HH      PIC 9(02).
011600         10  LINK-HWN-BT-MI      PIC 9(02).
011700         10  LINK-HWN-BT-SS      PIC 9(02).
011800     05      LINK-HWN-HH         PIC 9(02).
011900     05      LINK-HWN-MI         PIC 9(02).
012000     05      LINK-HWN-SS         PIC 9(02).
012100     05      LINK-HWN-RC         PIC S9(04) COMP.
012200     05      LINK-HWN-RESULT     PIC X(14).
012250     05      LINK-HWN-FILLER     PIC X(04).
012300
012400 LINKAGE SECTION.
012500 01          LINK-REC.
012600     05      LINK-HDR.
012700         10  LINK-AIRLINE        PIC X(02).
012800         10  LINK-RC             PIC S9(04) COMP.
012900     05      LINK-DATA.
013000         10  LINK-FLIGHT-ID      PIC X(06).
013100         10  LINK-LABEL          PIC X(02).
013200         10  LINK-SOURCE         PIC X(02).
013300         10  LINK-BASE-TIME      PIC X(14).
013400         10  LINK-BODY           PIC X(480).
013500         10  LINK-OBS-COUNT      PIC S9(04) COMP.
013600         10  LINK-OBS-TABLE OCCURS 24 TIMES.
013700             15 LINK-OBS-TIME       PIC X(14).
013800             15 LINK-OBS-LAT        PIC S9(03)V9(04)
013900                                     SIGN LEADING SEPARATE CHARACTER.
014000             15 LINK-OBS-LON        PIC S9(03)V9(04)
014100                                     SIGN LEADING SEPARATE CHARACTER.
014200             15 LINK-OBS-ALT        PIC S9(06)
014300                                     SIGN LEADING SEPARATE CHARACTER.
014400             15 LINK-OBS-TEMP-FLAG  PIC X(01).
014500             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
014600                                     SIGN LEADING SEPARATE CHARACTER.
014700             15 LINK-OBS-WDIR-FLAG  PIC X(01).
014800             15 LINK-OBS-WDIR       PIC 9(03).
014900             15 LINK-OBS-WSPD-FLAG  PIC X(01).
015000             15 LINK-OBS-WSPD       PIC 9(03).
015050             15 LINK-OBS-FILLER    PIC X(04).
015100
015200 PROCEDURE DIVISION USING LINK-REC.
015300******************************************************************
015400 A100-STEUERUNG SECTION.
015500 A100-00.
015600     MOVE 100  TO LINK-RC
015700     MOVE ZERO TO LINK-OBS-COUNT
015800
015900     IF  LINK-LABEL NOT = "H1"
016000         GOBACK
016100     END-IF
016200     IF  LINK-BODY(1:8) NOT = K-PRAEFIX
016300         GOBACK
016400     END-IF
016500
016600     MOVE 0 TO LINK-RC
016700     PERFORM C900-BODY-LENGTH
016800     MOVE 9 TO C4-LINE-START
016900
017000 A100-10.
017100     IF  C4-LINE-START > C4-BODY-LEN
017200         GO TO A100-90
017300     END-IF
017400     IF  LINK-BODY(C4-LINE-START:1) = SPACE OR
017500         LINK-BODY(C4-LINE-START:1) = ";"
017600         ADD 1 TO C4-LINE-START
017700         GO TO A100-10
017800     END-IF
017900     .
018000 A100-90.
018100     SET WS-SCAN-DONE TO FALSE
018200 A100-95.
018300     IF  WS-SCAN-DONE
018400         GOBACK
018500     END-IF
018600     PERFORM B000-NEXT-LINE
018700     GO TO A100-95
018800     .
018900 A100-99.
019000     EXIT.
019100
019200******************************************************************
019300* Naechste Zeile heraustrennen und gegen das Muster pruefen
019400******************************************************************
019500 B000-NEXT-LINE SECTION.
019600 B000-00.
019700     PERFORM C100-EXTRACT-LINE
019800     IF  WS-SCAN-DONE
019900         EXIT SECTION
020000     END-IF
020100
020200     PERFORM C200-CHECK-PARTIAL
020300     IF  WS-PARTIAL-OK
020400         PERFORM C210-CHECK-FULL-EXTRA
020500     END-IF
020600
020700     IF  WS-FULL-OK
020800         SET WS-ANY-FOUND TO TRUE
020900         PERFORM C300-DECODE-LINE
021000     ELSE
021100         IF  WS-PARTIAL-OK AND WS-ANY-FOUND
021200             PERFORM C300-DECODE-LINE
021300         END-IF
021400     END-IF
021500
021600     ADD C4-LINE-LEN TO C4-LINE-START
021700     ADD 1 TO C4-LINE-START
021800     .
021900 B000-99.
022000     EXIT.
022100
022200******************************************************************
022300* Pflichtteil bis einschl. der 2. Temperaturstelle pruefen
022400******************************************************************
022500 C200-CHECK-PARTIAL SECTION.
022600 C200-00.
022700     SET WS-PARTIAL-OK TO FALSE
022800     SET WS-FULL-OK    TO FALSE
022900     MOVE SPACES TO W-LINE
023000     IF  C4-LINE-LEN < 23
023100         EXIT SECTION
023200     END-IF
023300     MOVE LINK-BODY(C4-LINE-START:C4-LINE-LEN) TO W-LINE(1:C4-LINE-LEN)
023400
023500     IF  (W-NW-LAT-SIGN NOT = "N") AND (W-NW-LAT-SIGN NOT = "S")
023600         EXIT SECTION
023700     END-IF
023800     IF  W-NW-LAT IS NOT NUMERIC
023900         EXIT SECTION
024000     END-IF
024100     IF  (W-NW-LON-SIGN NOT = "E") AND (W-NW-LON-SIGN NOT = "W")
024200         EXIT SECTION
024300     END-IF
024400     IF  W-NW-LON IS NOT NUMERIC
024500         EXIT SECTION
024600     END-IF
024700     IF  W-NW-HHMM IS NOT NUMERIC
024800         EXIT SECTION
024900     END-IF
025000     IF  W-NW-ALT IS NOT NUMERIC
025100         EXIT SECTION
025200     END-IF
025300     IF  (W-NW-TMP-SIGN NOT = "-") AND (W-NW-TMP-SIGN NOT = "+")
025400         AND (W-NW-TMP-SIGN IS NOT NUMERIC)
025500         EXIT SECTION
025600     END-IF
025700     IF  W-NW-TMP IS NOT NUMERIC
025800         EXIT SECTION
025900     END-IF
026000     SET WS-PARTIAL-OK TO TRUE
026100     .
026200 C200-99.
026300     EXIT.
026400
026500******************************************************************
026600* Windrichtung und Windgeschwindigkeit pruefen (falls Zeile reicht)
026700******************************************************************
026800 C210-CHECK-FULL-EXTRA SECTION.
026900 C210-00.
027000     IF  (C4-LINE-LEN < 27) OR (W-NW-WDIR IS NOT NUMERIC)
027100         EXIT SECTION
027200     END-IF
027300     IF  (C4-LINE-LEN < 30) OR (W-NW-WSPD IS NOT NUMERIC)
027400         EXIT SECTION
027500     END-IF
027600     SET WS-FULL-OK TO TRUE
027700     .
027800 C210-99.
027900     EXIT.
028000
028100******************************************************************
028200* Beobachtung aus der Zeile uebernehmen
028300******************************************************************
028400 C300-DECODE-LINE SECTION.
028500 C300-00.
028600     MOVE LINK-BASE-TIME TO LINK-HWN-BASE-TIME
028700     MOVE W-NW-HHMM TO W-GEN-NUM
028800     DIVIDE W-GEN-NUM BY 100 GIVING LINK-HWN-HH REMAINDER LINK-HWN-MI
028900     MOVE ZERO TO LINK-HWN-SS
029000     IF  (LINK-HWN-HH > 23) OR (LINK-HWN-MI > 59)
029100         EXIT SECTION
029200     END-IF
029300     CALL "WXDHWN0M" USING LINK-HWN-REC
029400     IF  LINK-HWN-RC NOT = ZERO
029500         EXIT SECTION
029600     END-IF
029700     IF  LINK-OBS-COUNT >= 24
029800         EXIT SECTION
029900     END-IF
030000
030100     ADD 1 TO LINK-OBS-COUNT
030200     MOVE LINK-HWN-RESULT TO LINK-OBS-TIME(LINK-OBS-COUNT)
030300
030400     MOVE 1 TO C4-SIGN-LAT
030500     IF  W-NW-LAT-SIGN = "S"
030600         MOVE -1 TO C4-SIGN-LAT
030700     END-IF
030800     MOVE 1 TO C4-SIGN-LON
030900     IF  W-NW-LON-SIGN = "W"
031000         MOVE -1 TO C4-SIGN-LON
031100     END-IF
031200     MOVE W-NW-LAT TO W-GEN-NUM
031300     COMPUTE LINK-OBS-LAT(LINK-OBS-COUNT) = C4-SIGN-LAT * W-GEN-NUM
031400             / 1000
031500     MOVE W-NW-LON TO W-GEN-NUM
031600     COMPUTE LINK-OBS-LON(LINK-OBS-COUNT) = C4-SIGN-LON * W-GEN-NUM
031700             / 1000
031800
031900     MOVE W-NW-ALT TO W-GEN-NUM
032000     COMPUTE LINK-OBS-ALT(LINK-OBS-COUNT) = W-GEN-NUM * 100
032100
032200     MOVE "Y" TO LINK-OBS-TEMP-FLAG(LINK-OBS-COUNT)
032300     EVALUATE TRUE
032400         WHEN W-NW-TMP-SIGN = "-"
032500             MOVE -1 TO C4-SIGN-TMP
032600             MOVE W-NW-TMP TO W-GEN-NUM
032700         WHEN W-NW-TMP-SIGN = "+"
032800             MOVE 1 TO C4-SIGN-TMP
032900             MOVE W-NW-TMP TO W-GEN-NUM
033000         WHEN OTHER
033100             MOVE 1 TO C4-SIGN-TMP
033200             MOVE W-NW-TMP-SIGN TO W-TMP-RAW(1:1)
033300             MOVE W-NW-TMP      TO W-TMP-RAW(2:2)
033400             MOVE W-TMP-RAW     TO W-GEN-NUM
033500     END-EVALUATE
033600     COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) = C4-SIGN-TMP * W-GEN-NUM
033700
033800     IF  WS-FULL-OK
033900         MOVE "Y" TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
034000         MOVE W-NW-WDIR TO LINK-OBS-WDIR(LINK-OBS-COUNT)
034100         MOVE "Y" TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
034200         MOVE W-NW-WSPD TO LINK-OBS-WSPD(LINK-OBS-COUNT)
034300     ELSE
034400         MOVE "N" TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
034500         MOVE "N" TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
034600     END-IF
034700     .
034800 C300-99.
034900     EXIT.
035000
035100******************************************************************
035200* Naechste durch Semikolon getrennte Zeile ermitteln
035300******************************************************************
035400 C100-EXTRACT-LINE SECTION.
035500 C100-00.
035600     IF  C4-LINE-START > C4-BODY-LEN
035700         SET WS-SCAN-DONE TO TRUE
035800         EXIT SECTION
035900     END-IF
036000     MOVE C4-LINE-START TO C4-I
036100
036200 C100-10.
036300     IF  C4-I > C4-BODY-LEN
036400         GO TO C100-90
036500     END-IF
036600     IF  LINK-BODY(C4-I:1) = ";"
036700         GO TO C100-90
036800     END-IF
036900     ADD 1 TO C4-I
037000     GO TO C100-10
037100     .
037200 C100-90.
037300     COMPUTE C4-LINE-LEN = C4-I - C4-LINE-START
037400     .
037500 C100-99.
037600     EXIT.
037700
037800******************************************************************
037900* Laenge des Nachrichtenkoerpers ohne Randleerzeichen bestimmen
038000******************************************************************
038100 C900-BODY-LENGTH SECTION.
038200 C900-00.
038300     MOVE 480 TO C4-BODY-LEN
038400 C900-10.
038500     IF  C4-BODY-LEN = ZERO
038600         EXIT SECTION
038700     END-IF
038800     IF  LINK-BODY(C4-BODY-LEN:1) NOT = SPACE
038900         EXIT SECTION
039000     END-IF
039100     SUBTRACT 1 FROM C4-BODY-LEN
039200     GO TO C900-10
039300     .
039400 C900-99.
039500     EXIT.
039600******************************************************************
039700* ENDE Source-Programm
039800******************************************************************
