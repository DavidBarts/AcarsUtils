?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDAAW0M.
000500 AUTHOR.         H-J KELLNER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1988-04-11.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2019-07-09
001300* Letzte Version   :: G.03.00
001400* Kurzbeschreibung :: Decoder American Airlines (Label H1,
001500*                      Praefix #DFBA3).  Die Vorspannzeit DDHHMM
001600*                      gilt fuer alle in der Meldung gefundenen
001700*                      32-Zeichen-Bloecke gemeinsam.
001800* Auftrag          :: FWX-0001
001900*
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von  | Kommentar                        *
002200*---------|------------|------|----------------------------------*
002300* A.00.00 | 1988-04-20 | hjk  | Neuerstellung
002400* A.01.00 | 1989-01-15 | hjk  | Steuerzeichen vor Blockzerlegung
002500*         |            |      | jetzt konsequent entfernt
002600* D.00.00 | 1998-11-02 | hjk  | JAHR-2000: siehe WXDDWN0M
002700* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDDWN0M statt
002800*         |            |      | Inline-Kalenderarithmetik
002900* G.02.00 | 2018-03-23 | kl   | Generische Feldvalidierung jetzt im
003000*         |            |      | Hauptprogramm (C430), hier entfernt
003010* G.03.00 | 2019-07-09 | kl   | Fehler FWX-0131: C100-PRUEFUNG liess
003020*         |            |      | Bloecke mit nicht-numerischen
003030*         |            |      | Breiten-/Laengen-/Hoehen-/Temperatur-/
003040*         |            |      | Windfeldern durch, wenn nur Vorzeichen
003050*         |            |      | und Buchstabe passten (Abgleich mit
003060*         |            |      | WXDASW0M/WXDAMW0M).  Numerik-Pruefung
003070*         |            |      | fuer alle sechs Ziffernfelder ergaenzt.
003100*----------------------------------------------------------------*
003200*
003300* LINK-RC   0    = Beobachtungen in LINK-OBS-TABLE (>=1)
003400*           100  = not-an-observation (kein passendes Label/
003500*                  Praefix, kein Kandidatentag oder kein Block
003600*                  passte dem Muster)
003700*
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS SHOW-VERSION.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*--------------------------------------------------------------------*
004800 01          COMP-FELDER.
004900     05      C4-I                PIC S9(04) COMP.
005000     05      C4-J                PIC S9(04) COMP.
005100     05      C4-STRIP-LEN        PIC S9(04) COMP.
005200     05      C4-CHUNK-START      PIC S9(04) COMP.
005300     05      C4-BODY-LEN         PIC S9(04) COMP.
005400     05      C4-SIGN-LAT         PIC S9(01) COMP.
005500     05      C4-SIGN-LON         PIC S9(01) COMP.
005600     05      C4-SIGN-TMP         PIC S9(01) COMP.
005700     05      FILLER              PIC X(02).
005800
005900 01          KONSTANTE-FELDER.
006000     05      K-MODUL             PIC X(08)   VALUE "WXDAAW0M".
006100     05      K-MODUL-VERS        PIC X(08)   VALUE "G.03.00 ".
006200     05      K-PRAEFIX           PIC X(06)   VALUE "#DFBA3".
006300     05      FILLER              PIC X(04).
006400
006500 01          SCHALTER.
006600     05      WS-PREAMBLE-SW      PIC X       VALUE "N".
006700          88 WS-PREAMBLE-OK                  VALUE "Y"
006800                                   WHEN SET TO FALSE IS "N".
006900     05      WS-CHUNK-SW         PIC X       VALUE "N".
007000          88 WS-CHUNK-OK                     VALUE "Y"
007100                                   WHEN SET TO FALSE IS "N".
007200     05      WS-FOUND-SW         PIC X       VALUE "N".
007300          88 WS-ANY-FOUND                    VALUE "Y"
007400                                   WHEN SET TO FALSE IS "N".
007500     05      FILLER              PIC X(04).
007600
007700 01          WORK-FELDER.
007800     05      W-STRIPPED          PIC X(480)  VALUE SPACES.
007900     05      W-CHUNK             PIC X(32)   VALUE SPACES.
008000     05      W-CHUNK-R REDEFINES W-CHUNK.
008100         10  WC-SIGN-LAT         PIC X(01).
008200         10  WC-LAT-D            PIC 9(05).
008300         10  WC-SIGN-LON         PIC X(01).
008400         10  WC-LON-D            PIC 9(06).
008500         10  WC-ALT-D            PIC 9(04).
008600         10  WC-SIGN-TMP         PIC X(01).
008700         10  WC-TMP-D            PIC 9(02).
008800         10  FILLER              PIC X(01).
008900         10  WC-WDIR-D           PIC 9(03).
009000         10  WC-WSPD-D           PIC 9(03).
009100         10  WC-LETTER           PIC X(01).
009200         10  FILLER              PIC X(04).
009300     05      W-OBS-TIME          PIC X(14)   VALUE SPACES.
009400     05      W-CHUNK-COUNT       PIC S9(04) COMP VALUE ZERO.
009500
009600 01          W-STRIPPED-R REDEFINES W-STRIPPED.
009700     05      W-STRIPPED-CHUNK    PIC X(32)   OCCURS 15 TIMES.
009800
009900*--------------------------------------------------------------------*
010000* Praeampel-Redefinition der Meldung (erste 22 Zeichen)
010100*--------------------------------------------------------------------*
010200 01          W-PREAMBLE-R.
010300     05      W-PRE-DD            PIC 9(02).
010400     05      W-PRE-HH            PIC 9(02).
010500     05      W-PRE-MI             PIC 9(02).
010550     05      FILLER              PIC X(04).
010600 01          W-PREAMBLE-X REDEFINES W-PREAMBLE-R.
010650* W-PRE-DDHHMM deckt nur den Datum/Zeit-Teil von W-PREAMBLE-R ab,
010660* das Fuellfeld am Ende wird hier bewusst nicht mit-redefiniert.
010700     05      W-PRE-DDHHMM        PIC X(06).
010800
010900 01          LINK-DWN-REC.
011000     05      LINK-DWN-BASE-TIME  PIC X(14).
011100     05      LINK-DWN-DD         PIC 9(02).
011200     05      LINK-DWN-HH         PIC 9(02).
011300     05      LINK-DWN-MI         PIC 9(02).
011400     05      LINK-DWN-RC         PIC S9(04) COMP.
011500     05      LINK-DWN-RESULT     PIC X(14).
011550     05      LINK-DWN-FILLER     PIC X(04).
011600
011700 LINKAGE SECTION.
011800 01          LINK-REC.
011900     05      LINK-HDR.
012000         10  LINK-AIRLINE        PIC X(02).
012100         10  LINK-RC             PIC S9(04) COMP.
012200     05      LINK-DATA.
012300         10  LINK-FLIGHT-ID      PIC X(06).
012400         10  LINK-LABEL          PIC X(02).
012500         10  LINK-SOURCE         PIC X(02).
012600         10  LINK-BASE-TIME      PIC X(14).
012700         10  LINK-BODY           PIC X(480).
012800         10  LINK-OBS-COUNT      PIC S9(04) COMP.
012900         10  LINK-OBS-TABLE OCCURS 24 TIMES.
013000             15 LINK-OBS-TIME       PIC X(14).
013100             15 LINK-OBS-LAT        PIC S9(03)V9(04)
013200                                     SIGN LEADING SEPARATE CHARACTER.
013300             15 LINK-OBS-LON        PIC S9(03)V9(04)
013400                                     SIGN LEADING SEPARATE CHARACTER.
013500             15 LINK-OBS-ALT        PIC S9(06)
013600                                     SIGN LEADING SEPARATE CHARACTER.
013700             15 LINK-OBS-TEMP-FLAG  PIC X(01).
013800             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
013900                                     SIGN LEADING SEPARATE CHARACTER.
014000             15 LINK-OBS-WDIR-FLAG  PIC X(01).
014100             15 LINK-OBS-WDIR       PIC 9(03).
014200             15 LINK-OBS-WSPD-FLAG  PIC X(01).
014300             15 LINK-OBS-WSPD       PIC 9(03).
014350             15 LINK-OBS-FILLER    PIC X(04).
014400
014500 PROCEDURE DIVISION USING LINK-REC.
014600******************************************************************
014700 A100-STEUERUNG SECTION.
014800 A100-00.
014900     MOVE 100  TO LINK-RC
015000     MOVE ZERO TO LINK-OBS-COUNT
015100     SET WS-ANY-FOUND TO FALSE
015200
015300     IF  LINK-LABEL NOT = "H1"
015400         GOBACK
015500     END-IF
015600     IF  LINK-BODY(1:6) NOT = K-PRAEFIX
015700         GOBACK
015800     END-IF
015900
016000     PERFORM C900-BODY-LENGTH
016100     IF  C4-BODY-LEN <= 22
016200         GOBACK
016300     END-IF
016400
016500     PERFORM B000-CHECK-PREAMBLE
016600     IF  NOT WS-PREAMBLE-OK
016700         GOBACK
016800     END-IF
016900
017000     PERFORM B100-RESOLVE-TIME
017100     IF  LINK-DWN-RC NOT = ZERO
017200         GOBACK
017300     END-IF
017400     MOVE LINK-DWN-RESULT TO W-OBS-TIME
017500
017600     PERFORM B200-STRIP-CONTROLS
017700     PERFORM B300-SPLIT-CHUNKS
017800
017900     IF  WS-ANY-FOUND
018000         MOVE ZERO TO LINK-RC
018100     END-IF
018200     GOBACK
018300     .
018400 A100-99.
018500     EXIT.
018600
018700******************************************************************
018800* Praeampel (chars 1-22) pruefen: #DFBA3, 2 bel., 6 Ziffern,
018900* 3 Buchst.+(Buchst./Leerz.), 3 Buchst.+(Buchst./Leerz.)
019000******************************************************************
019100 B000-CHECK-PREAMBLE SECTION.
019200 B000-00.
019300     SET WS-PREAMBLE-OK TO TRUE
019400
019500     PERFORM B005-CHECK-ONE-DIGIT
019600        VARYING C4-I FROM 9 BY 1 UNTIL C4-I > 14
019700     PERFORM B006-CHECK-ONE-UPPER
019800        VARYING C4-I FROM 15 BY 1 UNTIL C4-I > 17
019900     IF  (LINK-BODY(18:1) IS NOT ALPHABETIC-UPPER)
020000     AND (LINK-BODY(18:1) NOT = SPACE)
020100         SET WS-PREAMBLE-OK TO FALSE
020200     END-IF
020300     PERFORM B006-CHECK-ONE-UPPER
020400        VARYING C4-I FROM 19 BY 1 UNTIL C4-I > 21
020500     IF  (LINK-BODY(22:1) IS NOT ALPHABETIC-UPPER)
020600     AND (LINK-BODY(22:1) NOT = SPACE)
020700         SET WS-PREAMBLE-OK TO FALSE
020800     END-IF
020900     .
021000 B000-99.
021100     EXIT.
021200
021300******************************************************************
021400* Pruefstelle C4-I muss eine Ziffer sein (Flugnummernblock)
021500******************************************************************
021600 B005-CHECK-ONE-DIGIT SECTION.
021700 B005-00.
021800     IF  LINK-BODY(C4-I:1) IS NOT NUMERIC
021900         SET WS-PREAMBLE-OK TO FALSE
022000     END-IF
022100     .
022200 B005-99.
022300     EXIT.
022400
022500******************************************************************
022600* Pruefstelle C4-I muss ein Grossbuchstabe sein (Kennungsbloecke)
022700******************************************************************
022800 B006-CHECK-ONE-UPPER SECTION.
022900 B006-00.
023000     IF  LINK-BODY(C4-I:1) IS NOT ALPHABETIC-UPPER
023100         SET WS-PREAMBLE-OK TO FALSE
023200     END-IF
023300     .
023400 B006-99.
023500     EXIT.
023600
023700******************************************************************
023800* Vorspannzeit DDHHMM (chars 9-14) per Tagesfenster aufloesen
023900******************************************************************
024000 B100-RESOLVE-TIME SECTION.
024100 B100-00.
024200     MOVE LINK-BODY(9:2)  TO W-PRE-DD
024300     MOVE LINK-BODY(11:2) TO W-PRE-HH
024400     MOVE LINK-BODY(13:2) TO W-PRE-MI
024500
024600     MOVE LINK-BASE-TIME  TO LINK-DWN-BASE-TIME
024700     MOVE W-PRE-DD        TO LINK-DWN-DD
024800     MOVE W-PRE-HH        TO LINK-DWN-HH
024900     MOVE W-PRE-MI        TO LINK-DWN-MI
025000     CALL "WXDDWN0M" USING LINK-DWN-REC
025100     .
025200 B100-99.
025300     EXIT.
025400
025500******************************************************************
025600* Steuerzeichen (< SPACE) nach der Praeampel entfernen
025700******************************************************************
025800 B200-STRIP-CONTROLS SECTION.
025900 B200-00.
026000     MOVE SPACES TO W-STRIPPED
026100     MOVE ZERO   TO C4-STRIP-LEN
026200     PERFORM B205-STRIP-ONE-CHAR
026300        VARYING C4-J FROM 23 BY 1 UNTIL C4-J > 480
026400     .
026500 B200-99.
026600     EXIT.
026700
026800******************************************************************
026900* Ein Zeichen der Meldung pruefen und ggf. in W-STRIPPED uebernehmen
027000******************************************************************
027100 B205-STRIP-ONE-CHAR SECTION.
027200 B205-00.
027300     IF  LINK-BODY(C4-J:1) NOT < SPACE
027400         ADD 1 TO C4-STRIP-LEN
027500         MOVE LINK-BODY(C4-J:1) TO W-STRIPPED(C4-STRIP-LEN:1)
027600     END-IF
027700     .
027800 B205-99.
027900     EXIT.
028000
028100******************************************************************
028200* In 32-Zeichen-Bloecke zerlegen, Rest < 32 verwerfen
028300******************************************************************
028400 B300-SPLIT-CHUNKS SECTION.
028500 B300-00.
028600     DIVIDE C4-STRIP-LEN BY 32 GIVING W-CHUNK-COUNT
028700     MOVE 1 TO C4-CHUNK-START
028800     PERFORM C000-PROCESS-ONE-CHUNK
028900        UNTIL C4-CHUNK-START > W-CHUNK-COUNT
029000        OR    LINK-OBS-COUNT >= 24
029100     .
029200 B300-99.
029300     EXIT.
029400
029500******************************************************************
029600* Einen 32-Zeichen-Block pruefen und bei Treffer dekodieren
029700******************************************************************
029800 C000-PROCESS-ONE-CHUNK SECTION.
029900 C000-00.
030000     MOVE W-STRIPPED-CHUNK(C4-CHUNK-START) TO W-CHUNK
030100     PERFORM C100-CHECK-CHUNK-PATTERN
030200     IF  WS-CHUNK-OK
030300         PERFORM C200-DECODE-CHUNK
030400         SET WS-ANY-FOUND TO TRUE
030500     END-IF
030600     ADD 1 TO C4-CHUNK-START
030700     .
030800 C000-99.
030900     EXIT.
031000
031100 C100-CHECK-CHUNK-PATTERN SECTION.
031200 C100-00.
031300     SET WS-CHUNK-OK TO TRUE
031400     IF  (WC-SIGN-LAT NOT = "N") AND (WC-SIGN-LAT NOT = "S")
031500         SET WS-CHUNK-OK TO FALSE
031600     END-IF
031700     IF  (WC-SIGN-LON NOT = "E") AND (WC-SIGN-LON NOT = "W")
031800         SET WS-CHUNK-OK TO FALSE
031900     END-IF
032000     IF  (WC-SIGN-TMP NOT = "P") AND (WC-SIGN-TMP NOT = "M")
032100         SET WS-CHUNK-OK TO FALSE
032200     END-IF
032300     IF  WC-LETTER IS NOT ALPHABETIC-UPPER
032400         SET WS-CHUNK-OK TO FALSE
032500     END-IF
032510     IF  WC-LAT-D IS NOT NUMERIC
032520         SET WS-CHUNK-OK TO FALSE
032530     END-IF
032540     IF  WC-LON-D IS NOT NUMERIC
032550         SET WS-CHUNK-OK TO FALSE
032560     END-IF
032570     IF  WC-ALT-D IS NOT NUMERIC
032580         SET WS-CHUNK-OK TO FALSE
032590     END-IF
032600     IF  WC-TMP-D IS NOT NUMERIC
032610         SET WS-CHUNK-OK TO FALSE
032620     END-IF
032630     IF  WC-WDIR-D IS NOT NUMERIC
032640         SET WS-CHUNK-OK TO FALSE
032650     END-IF
032660     IF  WC-WSPD-D IS NOT NUMERIC
032670         SET WS-CHUNK-OK TO FALSE
032680     END-IF
032690     .
032700 C100-99.
032800     EXIT.
032900
033000******************************************************************
033100* Block-Felder dekodieren und der Beobachtungsliste anhaengen
033200******************************************************************
033300 C200-DECODE-CHUNK SECTION.
033400 C200-00.
033500     ADD 1 TO LINK-OBS-COUNT
033600     MOVE W-OBS-TIME TO LINK-OBS-TIME(LINK-OBS-COUNT)
033700
033800     MOVE 1 TO C4-SIGN-LAT
033900     IF  WC-SIGN-LAT = "S"
034000         MOVE -1 TO C4-SIGN-LAT
034100     END-IF
034200     MOVE 1 TO C4-SIGN-LON
034300     IF  WC-SIGN-LON = "W"
034400         MOVE -1 TO C4-SIGN-LON
034500     END-IF
034600     MOVE 1 TO C4-SIGN-TMP
034700     IF  WC-SIGN-TMP = "M"
034800         MOVE -1 TO C4-SIGN-TMP
034900     END-IF
035000
035100     COMPUTE LINK-OBS-LAT(LINK-OBS-COUNT) =
035200             C4-SIGN-LAT * WC-LAT-D / 1000
035300     COMPUTE LINK-OBS-LON(LINK-OBS-COUNT) =
035400             C4-SIGN-LON * WC-LON-D / 1000
035500     COMPUTE LINK-OBS-ALT(LINK-OBS-COUNT) = WC-ALT-D * 10
035600     MOVE "Y" TO LINK-OBS-TEMP-FLAG(LINK-OBS-COUNT)
035700     COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) =
035800             C4-SIGN-TMP * WC-TMP-D
035900     MOVE "Y"        TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
036000     MOVE WC-WDIR-D   TO LINK-OBS-WDIR(LINK-OBS-COUNT)
036100     MOVE "Y"        TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
036200     MOVE WC-WSPD-D   TO LINK-OBS-WSPD(LINK-OBS-COUNT)
036300     .
036400 C200-99.
036500     EXIT.
036600
036700******************************************************************
036800* Tatsaechliche Laenge der Meldung ermitteln (letztes Zeichen
036900* ungleich Leerzeichen)
037000******************************************************************
037100 C900-BODY-LENGTH SECTION.
037200 C900-00.
037300     MOVE ZERO TO C4-BODY-LEN
037400     PERFORM C905-SCAN-TRAILING-BLANKS
037500        VARYING C4-I FROM 480 BY -1
037600        UNTIL C4-I = 0 OR LINK-BODY(C4-I:1) NOT = SPACE
037700     MOVE C4-I TO C4-BODY-LEN
037800     .
037900 C900-99.
038000     EXIT.
038100
038200******************************************************************
038300* Leerdurchlauf fuer den Rueckwaertsscan (Abbruchbedingung allein
038400* in der PERFORM-Klausel, kein Anweisungsrumpf notwendig)
038500******************************************************************
038600 C905-SCAN-TRAILING-BLANKS SECTION.
038700 C905-00.
038800     CONTINUE
038900     .
039000 C905-99.
039100     EXIT.
039200******************************************************************
039300* ENDE Source-Programm
039400******************************************************************
