?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDFXW0M.
000500 AUTHOR.         M. LEHRER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1992-03-02.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-03-23
001300* Letzte Version   :: G.02.00
001400* Kurzbeschreibung :: Decoder Federal Express (Label H1, Quelle DF).
001500*                      Drei moegliche Zeilenformate A/B/C werden der
001600*                      Reihe nach probiert; nach der ersten kompletten
001700*                      Uebereinstimmung werden auch verkuerzte (Partial-)
001800*                      Zeilen jedes der drei Formate akzeptiert.
001900*                      Stundenfenster (HH MM SS).
002000* Auftrag          :: FWX-0002
002100*
002200*----------------------------------------------------------------*
002300* Vers.   | Datum      | von  | Kommentar                        *
002400*---------|------------|------|----------------------------------*
002500* B.00.00 | 1992-03-02 | mle  | Neuerstellung, Format A und C
002600* B.01.00 | 1996-09-30 | mle  | Format B (vorzeichenlose Breite/
002700*         |            |      | Laenge ueber Ziffer 1 gedeckt) ergaenzt
002800* C.00.00 | 1999-02-11 | kbr  | Jahrtausendwechsel: Basiszeit kommt
002900*         |            |      | jetzt vierstellig aus LINK-BASE-TIME
003000* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDHWN0M statt
003100*         |            |      | Inline-Kalenderarithmetik
003200* G.02.00 | 2018-03-23 | kl   | Gemeinsame Ablage-Routine fuer alle
003300*         |            |      | drei Formate (C500), Partial-Gate
003400*         |            |      | nach WXDASW0M-Vorbild
003500*----------------------------------------------------------------*
003600*
003700* LINK-RC   0    = Liste aufgebaut (auch wenn sie leer bleibt)
003800*           100  = not-an-observation
003900*
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS SHOW-VERSION.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*--------------------------------------------------------------------*
005000 01          COMP-FELDER.
005100     05      C4-I                PIC S9(04) COMP.
005200     05      C4-LINE-START        PIC S9(04) COMP.
005300     05      C4-LINE-LEN          PIC S9(04) COMP.
005400     05      C4-BODY-LEN          PIC S9(04) COMP.
005500     05      C4-SIGN-LAT          PIC S9(01) COMP.
005600     05      C4-SIGN-LON          PIC S9(01) COMP.
005700     05      C4-SIGN-TMP          PIC S9(01) COMP.
005800     05      C4-LAT-LEN           PIC S9(04) COMP.
005900     05      C4-LON-LEN           PIC S9(04) COMP.
006000     05      C4-DIVISOR           PIC S9(05) COMP.
006100     05      FILLER               PIC X(01).
006200
006300 01          KONSTANTE-FELDER.
006400     05      K-MODUL              PIC X(08)   VALUE "WXDFXW0M".
006500     05      K-MODUL-VERS         PIC X(08)   VALUE "G.02.00 ".
006600     05      FILLER               PIC X(08).
006700
006800 01          SCHALTER.
006900     05      WS-A-SW              PIC X       VALUE "N".
007000          88 WS-A-OK                          VALUE "Y"
007100                                   WHEN SET TO FALSE IS "N".
007200     05      WS-AF-SW             PIC X       VALUE "N".
007300          88 WS-A-FULL                        VALUE "Y"
007400                                   WHEN SET TO FALSE IS "N".
007500     05      WS-B-SW              PIC X       VALUE "N".
007600          88 WS-B-OK                          VALUE "Y"
007700                                   WHEN SET TO FALSE IS "N".
007800     05      WS-BF-SW             PIC X       VALUE "N".
007900          88 WS-B-FULL                        VALUE "Y"
008000                                   WHEN SET TO FALSE IS "N".
008100     05      WS-C-SW              PIC X       VALUE "N".
008200          88 WS-C-OK                          VALUE "Y"
008300                                   WHEN SET TO FALSE IS "N".
008400     05      WS-CF-SW             PIC X       VALUE "N".
008500          88 WS-C-FULL                        VALUE "Y"
008600                                   WHEN SET TO FALSE IS "N".
008700     05      WS-WDIR-SW           PIC X       VALUE "N".
008800          88 WS-WDIR-YES                      VALUE "Y"
008900                                   WHEN SET TO FALSE IS "N".
009000     05      WS-WSPD-SW           PIC X       VALUE "N".
009100          88 WS-WSPD-YES                      VALUE "Y"
009200                                   WHEN SET TO FALSE IS "N".
009300     05      WS-FOUND-SW          PIC X       VALUE "N".
009400          88 WS-ANY-FOUND                     VALUE "Y"
009500                                   WHEN SET TO FALSE IS "N".
009600     05      WS-SCAN-SW           PIC X       VALUE "N".
009700          88 WS-SCAN-DONE                     VALUE "Y"
009800                                   WHEN SET TO FALSE IS "N".
009850     05      FILLER               PIC X(04).
009900
010000 01          WORK-FELDER.
010100     05      W-LINE               PIC X(480)  VALUE SPACES.
010200     05      W-OBS-TIME           PIC X(14)   VALUE SPACES.
010300     05      W-C-TIME             PIC X(06)   VALUE SPACES.
010400     05      W-C-LAT-RAW          PIC X(08)   VALUE SPACES.
010500     05      W-C-LON-RAW          PIC X(08)   VALUE SPACES.
010600     05      W-C-ALT-RAW          PIC X(05)   VALUE SPACES.
010700     05      W-C-TEMP-RAW         PIC X(02)   VALUE SPACES.
010800     05      W-C-WDIR-RAW         PIC X(03)   VALUE SPACES.
010900     05      W-C-WSPD-RAW         PIC X(03)   VALUE SPACES.
011000     05      W-GEN-NUM            PIC 9(10)   VALUE ZERO.
011100     05      FILLER               PIC X(04).
011200
011300*--------------------------------------------------------------------*
011400* Format A: / HHMMSS [NS]dddd [EW]ddddd aaaaa[sign]tt_www_sss
011500*--------------------------------------------------------------------*
011600 01          WFA-R REDEFINES W-LINE.
011700     05      WFA-LIT-SLASH        PIC X(01).
011800     05      WFA-TIME             PIC X(06).
011900     05      WFA-LATSIGN          PIC X(01).
012000     05      WFA-LAT              PIC X(04).
012100     05      WFA-LONSIGN          PIC X(01).
012200     05      WFA-LON              PIC X(05).
012300     05      WFA-ALT              PIC X(05).
012400     05      WFA-TEMPSIGN         PIC X(01).
012500     05      WFA-TEMP             PIC X(02).
012600     05      FILLER               PIC X(01).
012700     05      WFA-WDIR             PIC X(03).
012800     05      WFA-WSPD             PIC X(03).
012900     05      FILLER               PIC X(447).
013000
013100*--------------------------------------------------------------------*
013200* Format B: HHMMSS [sign]dddddd [sign]ddddddd aaaaa[sign]tt_www_sss
013300*--------------------------------------------------------------------*
013400 01          WFB-R REDEFINES W-LINE.
013500     05      WFB-TIME             PIC X(06).
013600     05      WFB-LATSIGN          PIC X(01).
013700     05      WFB-LAT              PIC X(06).
013800     05      WFB-LONSIGN          PIC X(01).
013900     05      WFB-LON              PIC X(07).
014000     05      FILLER               PIC X(01).
014100     05      WFB-ALT              PIC X(05).
014200     05      WFB-TEMPSIGN         PIC X(01).
014300     05      WFB-TEMP             PIC X(02).
014400     05      FILLER               PIC X(01).
014500     05      WFB-WDIR             PIC X(03).
014600     05      WFB-WSPD             PIC X(03).
014700     05      FILLER               PIC X(443).
014800
014900*--------------------------------------------------------------------*
015000* Format C: HHMMSS [NS]dddd [EW]ddddd aaaaa[sign]tt_www_sss
015100*--------------------------------------------------------------------*
015200 01          WFC-R REDEFINES W-LINE.
015300     05      WFC-TIME             PIC X(06).
015400     05      WFC-LATSIGN          PIC X(01).
015500     05      WFC-LAT              PIC X(04).
015600     05      WFC-LONSIGN          PIC X(01).
015700     05      WFC-LON              PIC X(05).
015800     05      FILLER               PIC X(01).
015900     05      WFC-ALT              PIC X(05).
016000     05      WFC-TEMPSIGN         PIC X(01).
016100     05      WFC-TEMP             PIC X(02).
016200     05      FILLER               PIC X(01).
016300     05      WFC-WDIR             PIC X(03).
016400     05      WFC-WSPD             PIC X(03).
016500     05      FILLER               PIC X(446).
016600
016700 01          W-OBS-TIME-N REDEFINES W-OBS-TIME.
016800     05      W-OT-YYYY            PIC 9(04).
016900     05      W-OT-MM              PIC 9(02).
017000     05      W-OT-DD              PIC 9(02).
017100     05      W-OT-HH              PIC 9(02).
017200     05      W-OT-MI              PIC 9(02).
017300     05      W-OT-SS              PIC 9(02).
017400
017500 01          LINK-HWN-REC.
017600     05      LINK-HWN-BASE-TIME   PIC X(14).
017700     05      LINK-HWN-BT-N REDEFINES LINK-HWN-BASE-TIME.
017800         10  LINK-HWN-BT-YYYY     PIC 9(04).
017900         10  LINK-HWN-BT-MM       PIC 9(02).
018000         10  LINK-HWN-BT-DD       PIC 9(02).
018100         10  LINK-HWN-BT-HH       PIC 9(02).
018200         10  LINK-HWN-BT-MI       PIC 9(02).
018300         10  LINK-HWN-BT-SS       PIC 9(02).
018400     05      LINK-HWN-HH          PIC 9(02).
018500     05      LINK-HWN-MI          PIC 9(02).
018600     05      LINK-HWN-SS          PIC 9(02).
018700     05      LINK-HWN-RC          PIC S9(04) COMP.
018800     05      LINK-HWN-RESULT      PIC X(14).
018850     05      LINK-HWN-FILLER     PIC X(04).
018900
019000 LINKAGE SECTION.
019100 01          LINK-REC.
019200     05      LINK-HDR.
019300         10  LINK-AIRLINE         PIC X(02).
019400         10  LINK-RC              PIC S9(04) COMP.
019500     05      LINK-DATA.
019600         10  LINK-FLIGHT-ID       PIC X(06).
019700         10  LINK-LABEL           PIC X(02).
019800         10  LINK-SOURCE          PIC X(02).
019900         10  LINK-BASE-TIME       PIC X(14).
020000         10  LINK-BODY            PIC X(480).
020100         10  LINK-OBS-COUNT       PIC S9(04) COMP.
020200         10  LINK-OBS-TABLE OCCURS 24 TIMES.
020300             15 LINK-OBS-TIME        PIC X(14).
020400             15 LINK-OBS-LAT         PIC S9(03)V9(04)
020500                                      SIGN LEADING SEPARATE CHARACTER.
020600             15 LINK-OBS-LON         PIC S9(03)V9(04)
020700                                      SIGN LEADING SEPARATE CHARACTER.
020800             15 LINK-OBS-ALT         PIC S9(06)
020900                                      SIGN LEADING SEPARATE CHARACTER.
021000             15 LINK-OBS-TEMP-FLAG   PIC X(01).
021100             15 LINK-OBS-TEMP        PIC S9(03)V9(01)
021200                                      SIGN LEADING SEPARATE CHARACTER.
021300             15 LINK-OBS-WDIR-FLAG   PIC X(01).
021400             15 LINK-OBS-WDIR        PIC 9(03).
021500             15 LINK-OBS-WSPD-FLAG   PIC X(01).
021600             15 LINK-OBS-WSPD        PIC 9(03).
021650             15 LINK-OBS-FILLER    PIC X(04).
021700
021800 PROCEDURE DIVISION USING LINK-REC.
021900******************************************************************
022000 A100-STEUERUNG SECTION.
022100 A100-00.
022200     MOVE 100  TO LINK-RC
022300     MOVE ZERO TO LINK-OBS-COUNT
022400
022500     IF  (LINK-LABEL NOT = "H1") OR (LINK-SOURCE NOT = "DF")
022600         GOBACK
022700     END-IF
022800
022900     PERFORM C900-BODY-LENGTH
023000     IF  C4-BODY-LEN = ZERO
023100         MOVE ZERO TO LINK-RC
023200         GOBACK
023300     END-IF
023400
023500     MOVE 1 TO C4-LINE-START
023600     SET WS-SCAN-DONE TO FALSE
023700
023800 A100-10.
023900     IF  WS-SCAN-DONE
024000         GO TO A100-90
024100     END-IF
024200     PERFORM B000-NEXT-LINE
024300     GO TO A100-10
024400     .
024500 A100-90.
024600     MOVE ZERO TO LINK-RC
024700     .
024800 A100-99.
024900     EXIT.
025000
025100******************************************************************
025200* Naechste durch Semikolon getrennte Zeile herauslosen und
025300* gegen die drei Formate pruefen
025400******************************************************************
025500 B000-NEXT-LINE SECTION.
025600 B000-00.
025700     PERFORM C100-EXTRACT-LINE
025800     IF  WS-SCAN-DONE
025900         EXIT SECTION
026000     END-IF
026100     MOVE SPACES TO W-LINE
026200     MOVE LINK-BODY(C4-LINE-START:C4-LINE-LEN) TO W-LINE(1:C4-LINE-LEN)
026300
026400     SET WS-A-OK TO FALSE
026500     SET WS-A-FULL TO FALSE
026600     SET WS-B-OK TO FALSE
026700     SET WS-B-FULL TO FALSE
026800     SET WS-C-OK TO FALSE
026900     SET WS-C-FULL TO FALSE
027000
027100     PERFORM B100-CHECK-A
027200     IF  NOT WS-A-OK
027300         PERFORM B200-CHECK-B
027400     END-IF
027500     IF  (NOT WS-A-OK) AND (NOT WS-B-OK)
027600         PERFORM B300-CHECK-C
027700     END-IF
027800
027900     IF  WS-ANY-FOUND
028000         EVALUATE TRUE
028100             WHEN WS-A-OK PERFORM C500-STORE-OBSERVATION
028200             WHEN WS-B-OK PERFORM C500-STORE-OBSERVATION
028300             WHEN WS-C-OK PERFORM C500-STORE-OBSERVATION
028400         END-EVALUATE
028500     ELSE
028600         EVALUATE TRUE
028700             WHEN WS-A-FULL
028800                 SET WS-ANY-FOUND TO TRUE
028900                 PERFORM C500-STORE-OBSERVATION
029000             WHEN WS-B-FULL
029100                 SET WS-ANY-FOUND TO TRUE
029200                 PERFORM C500-STORE-OBSERVATION
029300             WHEN WS-C-FULL
029400                 SET WS-ANY-FOUND TO TRUE
029500                 PERFORM C500-STORE-OBSERVATION
029600         END-EVALUATE
029700     END-IF
029800     ADD C4-LINE-LEN TO C4-LINE-START
029900     ADD 1 TO C4-LINE-START
030000     .
030100 B000-99.
030200     EXIT.
030300
030400******************************************************************
030500* Format A (Partial = bis Temperatur, Full = inkl. Wind)
030600******************************************************************
030700 B100-CHECK-A SECTION.
030800 B100-00.
030900     IF  C4-LINE-LEN < 26
031000         EXIT SECTION
031100     END-IF
031200     IF  WFA-LIT-SLASH NOT = "/"
031300         EXIT SECTION
031400     END-IF
031500     IF  WFA-TIME IS NOT NUMERIC
031600         EXIT SECTION
031700     END-IF
031800     IF  (WFA-LATSIGN NOT = "N") AND (WFA-LATSIGN NOT = "S")
031900         EXIT SECTION
032000     END-IF
032100     IF  WFA-LAT IS NOT NUMERIC
032200         EXIT SECTION
032300     END-IF
032400     IF  (WFA-LONSIGN NOT = "E") AND (WFA-LONSIGN NOT = "W")
032500         EXIT SECTION
032600     END-IF
032700     IF  WFA-LON IS NOT NUMERIC
032800         EXIT SECTION
032900     END-IF
033000     IF  WFA-ALT IS NOT NUMERIC
033100         EXIT SECTION
033200     END-IF
033300     IF  (WFA-TEMPSIGN NOT = "+") AND (WFA-TEMPSIGN NOT = "-")
033400         EXIT SECTION
033500     END-IF
033600     IF  WFA-TEMP IS NOT NUMERIC
033700         EXIT SECTION
033800     END-IF
033900
034000     MOVE WFA-TIME TO W-C-TIME
034100     MOVE 1 TO C4-SIGN-LAT
034200     IF  WFA-LATSIGN = "S"
034300         MOVE -1 TO C4-SIGN-LAT
034400     END-IF
034500     MOVE 1 TO C4-SIGN-LON
034600     IF  WFA-LONSIGN = "W"
034700         MOVE -1 TO C4-SIGN-LON
034800     END-IF
034900     MOVE WFA-LAT TO W-C-LAT-RAW(1:4)
035000     MOVE 4 TO C4-LAT-LEN
035100     MOVE WFA-LON TO W-C-LON-RAW(1:5)
035200     MOVE 5 TO C4-LON-LEN
035300     MOVE 100 TO C4-DIVISOR
035400     MOVE WFA-ALT TO W-C-ALT-RAW
035500     MOVE 1 TO C4-SIGN-TMP
035600     IF  WFA-TEMPSIGN = "-"
035700         MOVE -1 TO C4-SIGN-TMP
035800     END-IF
035900     MOVE WFA-TEMP TO W-C-TEMP-RAW
036000     SET WS-A-OK TO TRUE
036100
036200     SET WS-WDIR-YES TO FALSE
036300     SET WS-WSPD-YES TO FALSE
036400     IF  (C4-LINE-LEN >= 30) AND (WFA-WDIR IS NUMERIC)
036500         SET WS-WDIR-YES TO TRUE
036600         MOVE WFA-WDIR TO W-C-WDIR-RAW
036700     END-IF
036800     IF  (C4-LINE-LEN >= 33) AND (WFA-WSPD IS NUMERIC)
036900         SET WS-WSPD-YES TO TRUE
037000         MOVE WFA-WSPD TO W-C-WSPD-RAW
037100     END-IF
037200     IF  WS-WDIR-YES AND WS-WSPD-YES
037300         SET WS-A-FULL TO TRUE
037400     END-IF
037500     .
037600 B100-99.
037700     EXIT.
037800
037900******************************************************************
038000* Format B (Breite/Laenge-Vorzeichenstelle kann auch eine Ziffer
038100* sein - dann gehoert sie zum Betrag der Zahl)
038200******************************************************************
038300 B200-CHECK-B SECTION.
038400 B200-00.
038500     IF  C4-LINE-LEN < 30
038600         EXIT SECTION
038700     END-IF
038800     IF  WFB-TIME IS NOT NUMERIC
038900         EXIT SECTION
039000     END-IF
039100     IF  WFB-LAT IS NOT NUMERIC
039200         EXIT SECTION
039300     END-IF
039400     IF  WFB-LON IS NOT NUMERIC
039500         EXIT SECTION
039600     END-IF
039700     IF  WFB-ALT IS NOT NUMERIC
039800         EXIT SECTION
039900     END-IF
040000     IF  WFB-TEMP IS NOT NUMERIC
040100         EXIT SECTION
040200     END-IF
040300
040400     MOVE WFB-TIME TO W-C-TIME
040500     MOVE SPACES TO W-C-LAT-RAW
040600     MOVE 1 TO C4-SIGN-LAT
040700     EVALUATE TRUE
040800         WHEN WFB-LATSIGN = "-"
040900             MOVE -1 TO C4-SIGN-LAT
041000             MOVE WFB-LAT TO W-C-LAT-RAW(1:6)
041100             MOVE 6 TO C4-LAT-LEN
041200         WHEN WFB-LATSIGN = "+"
041300             MOVE WFB-LAT TO W-C-LAT-RAW(1:6)
041400             MOVE 6 TO C4-LAT-LEN
041500         WHEN WFB-LATSIGN IS NUMERIC
041600             MOVE WFB-LATSIGN TO W-C-LAT-RAW(1:1)
041700             MOVE WFB-LAT     TO W-C-LAT-RAW(2:6)
041800             MOVE 7 TO C4-LAT-LEN
041900         WHEN OTHER
042000             EXIT SECTION
042100     END-EVALUATE
042200
042300     MOVE SPACES TO W-C-LON-RAW
042400     MOVE 1 TO C4-SIGN-LON
042500     EVALUATE TRUE
042600         WHEN WFB-LONSIGN = "-"
042700             MOVE -1 TO C4-SIGN-LON
042800             MOVE WFB-LON TO W-C-LON-RAW(1:7)
042900             MOVE 7 TO C4-LON-LEN
043000         WHEN WFB-LONSIGN = "+"
043100             MOVE WFB-LON TO W-C-LON-RAW(1:7)
043200             MOVE 7 TO C4-LON-LEN
043300         WHEN WFB-LONSIGN IS NUMERIC
043400             MOVE WFB-LONSIGN TO W-C-LON-RAW(1:1)
043500             MOVE WFB-LON     TO W-C-LON-RAW(2:7)
043600             MOVE 8 TO C4-LON-LEN
043700         WHEN OTHER
043800             EXIT SECTION
043900     END-EVALUATE
044000     MOVE 10000 TO C4-DIVISOR
044100     MOVE WFB-ALT TO W-C-ALT-RAW
044200
044300     MOVE 1 TO C4-SIGN-TMP
044400     EVALUATE TRUE
044500         WHEN WFB-TEMPSIGN = "-"
044600             MOVE -1 TO C4-SIGN-TMP
044700             MOVE WFB-TEMP TO W-C-TEMP-RAW
044800         WHEN WFB-TEMPSIGN = "+"
044900             MOVE WFB-TEMP TO W-C-TEMP-RAW
045000         WHEN WFB-TEMPSIGN IS NUMERIC
045100             MOVE WFB-TEMPSIGN TO W-C-TEMP-RAW(1:1)
045200             MOVE WFB-TEMP(1:1) TO W-C-TEMP-RAW(2:1)
045300         WHEN OTHER
045400             EXIT SECTION
045500     END-EVALUATE
045600     SET WS-B-OK TO TRUE
045700
045800     SET WS-WDIR-YES TO FALSE
045900     SET WS-WSPD-YES TO FALSE
046000     IF  (C4-LINE-LEN >= 34) AND (WFB-WDIR IS NUMERIC)
046100         SET WS-WDIR-YES TO TRUE
046200         MOVE WFB-WDIR TO W-C-WDIR-RAW
046300     END-IF
046400     IF  (C4-LINE-LEN >= 37) AND (WFB-WSPD IS NUMERIC)
046500         SET WS-WSPD-YES TO TRUE
046600         MOVE WFB-WSPD TO W-C-WSPD-RAW
046700     END-IF
046800     IF  WS-WDIR-YES AND WS-WSPD-YES
046900         SET WS-B-FULL TO TRUE
047000     END-IF
047100     .
047200 B200-99.
047300     EXIT.
047400
047500******************************************************************
047600* Format C (wie A, aber ohne fuehrenden Schraegstrich)
047700******************************************************************
047800 B300-CHECK-C SECTION.
047900 B300-00.
048000     IF  C4-LINE-LEN < 26
048100         EXIT SECTION
048200     END-IF
048300     IF  WFC-TIME IS NOT NUMERIC
048400         EXIT SECTION
048500     END-IF
048600     IF  (WFC-LATSIGN NOT = "N") AND (WFC-LATSIGN NOT = "S")
048700         EXIT SECTION
048800     END-IF
048900     IF  WFC-LAT IS NOT NUMERIC
049000         EXIT SECTION
049100     END-IF
049200     IF  (WFC-LONSIGN NOT = "E") AND (WFC-LONSIGN NOT = "W")
049300         EXIT SECTION
049400     END-IF
049500     IF  WFC-LON IS NOT NUMERIC
049600         EXIT SECTION
049700     END-IF
049800     IF  WFC-ALT IS NOT NUMERIC
049900         EXIT SECTION
050000     END-IF
050100     IF  (WFC-TEMPSIGN NOT = "+") AND (WFC-TEMPSIGN NOT = "-")
050200         EXIT SECTION
050300     END-IF
050400     IF  WFC-TEMP IS NOT NUMERIC
050500         EXIT SECTION
050600     END-IF
050700
050800     MOVE WFC-TIME TO W-C-TIME
050900     MOVE 1 TO C4-SIGN-LAT
051000     IF  WFC-LATSIGN = "S"
051100         MOVE -1 TO C4-SIGN-LAT
051200     END-IF
051300     MOVE 1 TO C4-SIGN-LON
051400     IF  WFC-LONSIGN = "W"
051500         MOVE -1 TO C4-SIGN-LON
051600     END-IF
051700     MOVE WFC-LAT TO W-C-LAT-RAW(1:4)
051800     MOVE 4 TO C4-LAT-LEN
051900     MOVE WFC-LON TO W-C-LON-RAW(1:5)
052000     MOVE 5 TO C4-LON-LEN
052100     MOVE 100 TO C4-DIVISOR
052200     MOVE WFC-ALT TO W-C-ALT-RAW
052300     MOVE 1 TO C4-SIGN-TMP
052400     IF  WFC-TEMPSIGN = "-"
052500         MOVE -1 TO C4-SIGN-TMP
052600     END-IF
052700     MOVE WFC-TEMP TO W-C-TEMP-RAW
052800     SET WS-C-OK TO TRUE
052900
053000     SET WS-WDIR-YES TO FALSE
053100     SET WS-WSPD-YES TO FALSE
053200     IF  (C4-LINE-LEN >= 30) AND (WFC-WDIR IS NUMERIC)
053300         SET WS-WDIR-YES TO TRUE
053400         MOVE WFC-WDIR TO W-C-WDIR-RAW
053500     END-IF
053600     IF  (C4-LINE-LEN >= 33) AND (WFC-WSPD IS NUMERIC)
053700         SET WS-WSPD-YES TO TRUE
053800         MOVE WFC-WSPD TO W-C-WSPD-RAW
053900     END-IF
054000     IF  WS-WDIR-YES AND WS-WSPD-YES
054100         SET WS-C-FULL TO TRUE
054200     END-IF
054300     .
054400 B300-99.
054500     EXIT.
054600
054700******************************************************************
054800* Aus den gemeinsam abgelegten Rohfeldern eine Beobachtung bauen
054900* (gleiche Ablage-Logik fuer alle drei Formate)
055000******************************************************************
055100 C500-STORE-OBSERVATION SECTION.
055200 C500-00.
055300     IF  LINK-OBS-COUNT >= 24
055400         EXIT SECTION
055500     END-IF
055600     MOVE LINK-BASE-TIME TO LINK-HWN-BASE-TIME
055700     DIVIDE W-C-TIME BY 10000 GIVING LINK-HWN-HH
055800     MOVE W-C-TIME TO W-GEN-NUM
055900     DIVIDE W-GEN-NUM BY 100 GIVING W-GEN-NUM REMAINDER LINK-HWN-SS
056000     DIVIDE W-GEN-NUM BY 100 GIVING LINK-HWN-HH REMAINDER LINK-HWN-MI
056100     IF  (LINK-HWN-HH > 23) OR (LINK-HWN-MI > 59) OR (LINK-HWN-SS > 59)
056200         EXIT SECTION
056300     END-IF
056400     CALL "WXDHWN0M" USING LINK-HWN-REC
056500     IF  LINK-HWN-RC NOT = ZERO
056600         EXIT SECTION
056700     END-IF
056800
056900     ADD 1 TO LINK-OBS-COUNT
057000     MOVE LINK-HWN-RESULT TO LINK-OBS-TIME(LINK-OBS-COUNT)
057100
057200     MOVE W-C-LAT-RAW(1:C4-LAT-LEN) TO W-GEN-NUM
057300     COMPUTE LINK-OBS-LAT(LINK-OBS-COUNT) =
057400             C4-SIGN-LAT * W-GEN-NUM / C4-DIVISOR
057500     MOVE W-C-LON-RAW(1:C4-LON-LEN) TO W-GEN-NUM
057600     COMPUTE LINK-OBS-LON(LINK-OBS-COUNT) =
057700             C4-SIGN-LON * W-GEN-NUM / C4-DIVISOR
057800
057900     MOVE W-C-ALT-RAW TO W-GEN-NUM
058000     MOVE W-GEN-NUM TO LINK-OBS-ALT(LINK-OBS-COUNT)
058100
058200     MOVE W-C-TEMP-RAW TO W-GEN-NUM
058300     MOVE "Y" TO LINK-OBS-TEMP-FLAG(LINK-OBS-COUNT)
058400     COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) = C4-SIGN-TMP * W-GEN-NUM
058500
058600     IF  WS-WDIR-YES
058700         MOVE "Y"             TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
058800         MOVE W-C-WDIR-RAW     TO LINK-OBS-WDIR(LINK-OBS-COUNT)
058900     ELSE
059000         MOVE "N"             TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
059100     END-IF
059200     IF  WS-WSPD-YES
059300         MOVE "Y"             TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
059400         MOVE W-C-WSPD-RAW     TO LINK-OBS-WSPD(LINK-OBS-COUNT)
059500     ELSE
059600         MOVE "N"             TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
059700     END-IF
059800     .
059900 C500-99.
060000     EXIT.
060100
060200******************************************************************
060300* Naechste Zeile (Trennzeichen Semikolon) aus dem Nachrichtenkoerper
060400* heraustrennen
060500******************************************************************
060600 C100-EXTRACT-LINE SECTION.
060700 C100-00.
060800     IF  C4-LINE-START > C4-BODY-LEN
060900         SET WS-SCAN-DONE TO TRUE
061000         EXIT SECTION
061100     END-IF
061200     MOVE C4-LINE-START TO C4-I
061300
061400 C100-10.
061500     IF  C4-I > C4-BODY-LEN
061600         GO TO C100-90
061700     END-IF
061800     IF  LINK-BODY(C4-I:1) = ";"
061900         GO TO C100-90
062000     END-IF
062100     ADD 1 TO C4-I
062200     GO TO C100-10
062300     .
062400 C100-90.
062500     COMPUTE C4-LINE-LEN = C4-I - C4-LINE-START
062600     .
062700 C100-99.
062800     EXIT.
062900
063000******************************************************************
063100* Laenge des Nachrichtenkoerpers ohne Randleerzeichen bestimmen
063200******************************************************************
063300 C900-BODY-LENGTH SECTION.
063400 C900-00.
063500     MOVE 480 TO C4-BODY-LEN
063600 C900-10.
063700     IF  C4-BODY-LEN = ZERO
063800         EXIT SECTION
063900     END-IF
064000     IF  LINK-BODY(C4-BODY-LEN:1) NOT = SPACE
064100         EXIT SECTION
064200     END-IF
064300     SUBTRACT 1 FROM C4-BODY-LEN
064400     GO TO C900-10
064500     .
064600 C900-99.
064700     EXIT.
064800******************************************************************
064900* ENDE Source-Programm
065000******************************************************************
