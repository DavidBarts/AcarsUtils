?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.     WXDASW0M.
000500 AUTHOR.         M. LEHRER.
000600 INSTALLATION.   ANWENDUNGSENTWICKLUNG FLUGWETTER.
000700 DATE-WRITTEN.   1993-05-03.
000800 DATE-COMPILED.
000900 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2018-03-23
001300* Letzte Version   :: G.02.00
001400* Kurzbeschreibung :: Decoder Alaska Airlines (Label H1, Quelle
001500*                      DF).  Zeilenorientiert; eine Zeile zaehlt
001600*                      nur als Ruempfel (Teilmuster), wenn zuvor
001700*                      schon einmal eine vollstaendige Zeile
001800*                      erkannt wurde ("Treffer-Schalter").
001900*                      Tagesfenster.
002000* Auftrag          :: FWX-0001
002100*
002200*----------------------------------------------------------------*
002300* Vers.   | Datum      | von  | Kommentar                        *
002400*---------|------------|------|----------------------------------*
002500* B.03.00 | 1993-05-03 | mlr  | Neuerstellung
002600* C.01.00 | 1995-08-02 | mlr  | Ruempfel-Zeilen nach erstem Treffer
002700* G.00.00 | 2017-11-30 | kl   | Zeitfenster ueber WXDDWN0M statt
002800*         |            |      | Inline-Kalenderarithmetik
002900* G.02.00 | 2018-03-23 | kl   | Generische Feldvalidierung jetzt im
003000*         |            |      | Hauptprogramm (C430), hier entfernt
003100*----------------------------------------------------------------*
003200*
003300* LINK-RC   0    = null oder mehr Beobachtungen in LINK-OBS-TABLE
003400*           100  = not-an-observation (Label/Quelle stimmt nicht
003500*                  oder keine vollstaendige Zeile gefunden)
003600*
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON STATUS IS SHOW-VERSION.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*--------------------------------------------------------------------*
004700 01          COMP-FELDER.
004800     05      C4-I                PIC S9(04) COMP.
004900     05      C4-LINE-START       PIC S9(04) COMP.
005000     05      C4-LINE-LEN         PIC S9(04) COMP.
005100     05      C4-BODY-LEN         PIC S9(04) COMP.
005200     05      C4-J                PIC S9(04) COMP.
005300     05      C4-SIGN-LAT         PIC S9(01) COMP.
005400     05      C4-SIGN-LON         PIC S9(01) COMP.
005500     05      C4-SIGN-TMP         PIC S9(01) COMP.
005600     05      FILLER              PIC X(01).
005700
005800 01          KONSTANTE-FELDER.
005900     05      K-MODUL             PIC X(08)   VALUE "WXDASW0M".
006000     05      K-MODUL-VERS        PIC X(08)   VALUE "G.02.00 ".
006100     05      FILLER              PIC X(08).
006200
006300 01          SCHALTER.
006400     05      WS-PARTIAL-SW       PIC X       VALUE "N".
006500          88 WS-PARTIAL-OK                   VALUE "Y"
006600                                   WHEN SET TO FALSE IS "N".
006700     05      WS-FULL-SW          PIC X       VALUE "N".
006800          88 WS-FULL-OK                      VALUE "Y"
006900                                   WHEN SET TO FALSE IS "N".
007000     05      WS-FOUND-SW         PIC X       VALUE "N".
007100          88 WS-ANY-FOUND                    VALUE "Y"
007200                                   WHEN SET TO FALSE IS "N".
007300     05      WS-SCAN-SW          PIC X       VALUE "N".
007400          88 WS-SCAN-DONE                    VALUE "Y"
007500                                   WHEN SET TO FALSE IS "N".
007600     05      FILLER              PIC X(04).
007700
007800 01          WORK-FELDER.
007900     05      W-LINE              PIC X(480)  VALUE SPACES.
008000     05      W-OBS-TIME          PIC X(14)   VALUE SPACES.
008100     05      FILLER              PIC X(04).
008200
008300*--------------------------------------------------------------------*
008400* Zeilen-Redefinition der Ganzbeobachtung (50 Zeichen, danach nur
008500* noch Fuellzeichen der Restzeile bis Feldende 480)
008600*--------------------------------------------------------------------*
008700 01          W-LINE-R REDEFINES W-LINE.
008800     05      W-AS-LAT-SIGN       PIC X(01).
008900     05      W-AS-LAT-DEG        PIC 9(02).
009000     05      FILLER              PIC X(01).
009100     05      W-AS-LAT-DEC        PIC 9(04).
009200     05      FILLER              PIC X(01).
009300     05      W-AS-LON-SIGN       PIC X(01).
009400     05      W-AS-LON-DEG        PIC 9(03).
009500     05      FILLER              PIC X(01).
009600     05      W-AS-LON-DEC        PIC 9(04).
009700     05      FILLER              PIC X(01).
009800     05      W-AS-DDHHMM         PIC 9(06).
009900     05      FILLER              PIC X(01).
010000     05      W-AS-HASH1          PIC X(01).
010100     05      W-AS-ALT            PIC 9(05).
010200     05      FILLER              PIC X(01).
010300     05      W-AS-TMP-SIGN       PIC X(01).
010400     05      W-AS-TMP-D2         PIC 9(02).
010500     05      FILLER              PIC X(01).
010600     05      W-AS-TMP-D1         PIC 9(01).
010700     05      FILLER              PIC X(01).
010800     05      W-AS-WDIR           PIC 9(03).
010900     05      FILLER              PIC X(01).
011000     05      W-AS-WSPD           PIC 9(03).
011100     05      FILLER              PIC X(01).
011200     05      W-AS-LETTERS        PIC X(02).
011300     05      W-AS-HASH2          PIC X(01).
011400     05      FILLER              PIC X(430).
011500
011600 01          W-OBS-TIME-N REDEFINES W-OBS-TIME.
011700     05      W-OT-YYYY           PIC 9(04).
011800     05      W-OT-MM             PIC 9(02).
011900     05      W-OT-DD             PIC 9(02).
012000     05      W-OT-HH             PIC 9(02).
012100     05      W-OT-MI             PIC 9(02).
012200     05      W-OT-SS             PIC 9(02).
012300
012400 01          LINK-DWN-REC.
012500     05      LINK-DWN-BASE-TIME  PIC X(14).
012600     05      LINK-DWN-BT-N REDEFINES LINK-DWN-BASE-TIME.
012700         10  LINK-DWN-BT-YYYY    PIC 9(04).
012800         10  LINK-DWN-BT-MM      PIC 9(02).
012900         10  LINK-DWN-BT-DD      PIC 9(02).
013000         10  LINK-DWN-BT-HH      PIC 9(02).
013100         10  LINK-DWN-BT-MI      PIC 9(02).
013200         10  LINK-DWN-BT-SS      PIC 9(02).
013300     05      LINK-DWN-DD         PIC 9(02).
013400     05      LINK-DWN-HH         PIC 9(02).
013500     05      LINK-DWN-MI         PIC 9(02).
013600     05      LINK-DWN-RC         PIC S9(04) COMP.
013700     05      LINK-DWN-RESULT     PIC X(14).
013750     05      LINK-DWN-FILLER     PIC X(04).
013800
013900 LINKAGE SECTION.
014000 01          LINK-REC.
014100     05      LINK-HDR.
014200         10  LINK-AIRLINE        PIC X(02).
014300         10  LINK-RC             PIC S9(04) COMP.
014400     05      LINK-DATA.
014500         10  LINK-FLIGHT-ID      PIC X(06).
014600         10  LINK-LABEL          PIC X(02).
014700         10  LINK-SOURCE         PIC X(02).
014800         10  LINK-BASE-TIME      PIC X(14).
014900         10  LINK-BODY           PIC X(480).
015000         10  LINK-OBS-COUNT      PIC S9(04) COMP.
015100         10  LINK-OBS-TABLE OCCURS 24 TIMES.
015200             15 LINK-OBS-TIME       PIC X(14).
015300             15 LINK-OBS-LAT        PIC S9(03)V9(04)
015400                                     SIGN LEADING SEPARATE CHARACTER.
015500             15 LINK-OBS-LON        PIC S9(03)V9(04)
015600                                     SIGN LEADING SEPARATE CHARACTER.
015700             15 LINK-OBS-ALT        PIC S9(06)
015800                                     SIGN LEADING SEPARATE CHARACTER.
015900             15 LINK-OBS-TEMP-FLAG  PIC X(01).
016000             15 LINK-OBS-TEMP       PIC S9(03)V9(01)
016100                                     SIGN LEADING SEPARATE CHARACTER.
016200             15 LINK-OBS-WDIR-FLAG  PIC X(01).
016300             15 LINK-OBS-WDIR       PIC 9(03).
016400             15 LINK-OBS-WSPD-FLAG  PIC X(01).
016500             15 LINK-OBS-WSPD       PIC 9(03).
016550             15 LINK-OBS-FILLER    PIC X(04).
016600
016700 PROCEDURE DIVISION USING LINK-REC.
016800******************************************************************
016900 A100-STEUERUNG SECTION.
017000 A100-00.
017100     MOVE 100  TO LINK-RC
017200     MOVE ZERO TO LINK-OBS-COUNT
017300     SET WS-ANY-FOUND TO FALSE
017400
017500     IF  (LINK-LABEL NOT = "H1") OR (LINK-SOURCE NOT = "DF")
017600         GOBACK
017700     END-IF
017800
017900     PERFORM C900-BODY-LENGTH
018000     MOVE 1 TO C4-LINE-START
018100     SET WS-SCAN-DONE TO FALSE
018200     PERFORM B000-NEXT-LINE UNTIL WS-SCAN-DONE
018300
018400     IF  WS-ANY-FOUND
018500         MOVE ZERO TO LINK-RC
018600     END-IF
018700     GOBACK
018800     .
018900 A100-99.
019000     EXIT.
019100
019200******************************************************************
019300* Naechste durch Semikolon begrenzte Zeile herausloesen und pruefen
019400******************************************************************
019500 B000-NEXT-LINE SECTION.
019600 B000-00.
019700     IF  C4-LINE-START > C4-BODY-LEN
019800         SET WS-SCAN-DONE TO TRUE
019900         EXIT SECTION
020000     END-IF
020100     IF  LINK-OBS-COUNT >= 24
020200         SET WS-SCAN-DONE TO TRUE
020300         EXIT SECTION
020400     END-IF
020500
020600     PERFORM C100-EXTRACT-LINE
020700
020800     PERFORM C200-CHECK-PARTIAL
020900     IF  WS-PARTIAL-OK
021000         PERFORM C210-CHECK-FULL-EXTRA
021100         IF  WS-FULL-OK
021200             SET WS-ANY-FOUND TO TRUE
021300             PERFORM C300-DECODE-LINE
021400         ELSE
021500             IF  WS-ANY-FOUND
021600                 PERFORM C300-DECODE-LINE
021700             END-IF
021800         END-IF
021900     END-IF
022000
022100     ADD C4-LINE-LEN TO C4-LINE-START
022200     ADD 1           TO C4-LINE-START
022300     .
022400 B000-99.
022500     EXIT.
022600
022700******************************************************************
022800* Zeile ab C4-LINE-START bis zum naechsten Semikolon (oder Ende)
022900* nach W-LINE kopieren
023000******************************************************************
023100 C100-EXTRACT-LINE SECTION.
023200 C100-00.
023300     MOVE SPACES TO W-LINE
023400     MOVE C4-LINE-START TO C4-I
023500 C100-10.
023600     IF  C4-I > C4-BODY-LEN
023700         GO TO C100-90
023800     END-IF
023900     IF  LINK-BODY(C4-I:1) = ";"
024000         GO TO C100-90
024100     END-IF
024200     ADD 1 TO C4-I
024300     GO TO C100-10
024400     .
024500 C100-90.
024600     MOVE C4-I TO C4-LINE-LEN
024700     SUBTRACT C4-LINE-START FROM C4-LINE-LEN
024800     IF  C4-LINE-LEN > 480
024900         MOVE 480 TO C4-LINE-LEN
025000     END-IF
025100     IF  C4-LINE-LEN > ZERO
025200         MOVE LINK-BODY(C4-LINE-START:C4-LINE-LEN) TO W-LINE
025300     END-IF
025400     .
025500 C100-99.
025600     EXIT.
025700
025800******************************************************************
025900* Teilmuster (Zeichen 1-36) pruefen
026000******************************************************************
026100 C200-CHECK-PARTIAL SECTION.
026200 C200-00.
026300     SET WS-PARTIAL-OK TO TRUE
026400     IF  (W-AS-LAT-SIGN NOT = "N") AND (W-AS-LAT-SIGN NOT = "S")
026500         SET WS-PARTIAL-OK TO FALSE
026600     END-IF
026700     IF  W-AS-LAT-DEG IS NOT NUMERIC OR W-AS-LAT-DEC IS NOT NUMERIC
026800         SET WS-PARTIAL-OK TO FALSE
026900     END-IF
027000     IF  (W-AS-LON-SIGN NOT = "E") AND (W-AS-LON-SIGN NOT = "W")
027100         SET WS-PARTIAL-OK TO FALSE
027200     END-IF
027300     IF  W-AS-LON-DEG IS NOT NUMERIC OR W-AS-LON-DEC IS NOT NUMERIC
027400         SET WS-PARTIAL-OK TO FALSE
027500     END-IF
027600     IF  W-AS-DDHHMM IS NOT NUMERIC
027700         SET WS-PARTIAL-OK TO FALSE
027800     END-IF
027900     IF  W-AS-HASH1 NOT = "#"
028000         SET WS-PARTIAL-OK TO FALSE
028100     END-IF
028200     IF  W-AS-ALT IS NOT NUMERIC
028300         SET WS-PARTIAL-OK TO FALSE
028400     END-IF
028500     IF  (W-AS-TMP-SIGN NOT = "-") AND (W-AS-TMP-SIGN NOT = "+")
028600     AND (W-AS-TMP-SIGN IS NOT NUMERIC)
028700         SET WS-PARTIAL-OK TO FALSE
028800     END-IF
028900     IF  W-AS-TMP-D2 IS NOT NUMERIC
029000         SET WS-PARTIAL-OK TO FALSE
029100     END-IF
029200     .
029300 C200-99.
029400     EXIT.
029500
029600******************************************************************
029700* Restliche Zeichen 37-50 fuer Ganztreffer pruefen
029800******************************************************************
029900 C210-CHECK-FULL-EXTRA SECTION.
030000 C210-00.
030100     SET WS-FULL-OK TO TRUE
030200     IF  W-AS-TMP-D1 IS NOT NUMERIC
030300         SET WS-FULL-OK TO FALSE
030400     END-IF
030500     IF  W-AS-WDIR IS NOT NUMERIC
030600         SET WS-FULL-OK TO FALSE
030700     END-IF
030800     IF  W-AS-WSPD IS NOT NUMERIC
030900         SET WS-FULL-OK TO FALSE
031000     END-IF
031100     IF  W-AS-LETTERS IS NOT ALPHABETIC
031200         SET WS-FULL-OK TO FALSE
031300     END-IF
031400     IF  W-AS-HASH2 NOT = "#"
031500         SET WS-FULL-OK TO FALSE
031600     END-IF
031700     .
031800 C210-99.
031900     EXIT.
032000
032100******************************************************************
032200* Verfuegbare Felder der Zeile in die Beobachtungstabelle legen
032300******************************************************************
032400 C300-DECODE-LINE SECTION.
032500 C300-00.
032600     DIVIDE W-AS-DDHHMM BY 10000 GIVING LINK-DWN-DD
032700     DIVIDE W-AS-DDHHMM BY 100   GIVING C4-I REMAINDER LINK-DWN-MI
032800     DIVIDE C4-I BY 100          GIVING C4-J REMAINDER LINK-DWN-HH
032900     MOVE LINK-BASE-TIME TO LINK-DWN-BASE-TIME
033000     CALL "WXDDWN0M" USING LINK-DWN-REC
033100     IF  LINK-DWN-RC NOT = ZERO
033200         EXIT SECTION
033300     END-IF
033400
033500     ADD 1 TO LINK-OBS-COUNT
033600     MOVE LINK-DWN-RESULT TO LINK-OBS-TIME(LINK-OBS-COUNT)
033700
033800     MOVE 1 TO C4-SIGN-LAT
033900     IF  W-AS-LAT-SIGN NOT = "N"
034000         MOVE -1 TO C4-SIGN-LAT
034100     END-IF
034200     MOVE 1 TO C4-SIGN-LON
034300     IF  W-AS-LON-SIGN NOT = "E"
034400         MOVE -1 TO C4-SIGN-LON
034500     END-IF
034600
034700     COMPUTE LINK-OBS-LAT(LINK-OBS-COUNT) =
034800             C4-SIGN-LAT * (W-AS-LAT-DEG * 10000 + W-AS-LAT-DEC) / 10000
034900     COMPUTE LINK-OBS-LON(LINK-OBS-COUNT) =
035000             C4-SIGN-LON * (W-AS-LON-DEG * 10000 + W-AS-LON-DEC) / 10000
035100     MOVE W-AS-ALT TO LINK-OBS-ALT(LINK-OBS-COUNT)
035200
035300     MOVE 1 TO C4-SIGN-TMP
035400     IF  W-AS-TMP-SIGN = "-"
035500         MOVE -1 TO C4-SIGN-TMP
035600     END-IF
035700     MOVE "Y" TO LINK-OBS-TEMP-FLAG(LINK-OBS-COUNT)
035800     IF  W-AS-TMP-D1 IS NUMERIC
035900         COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) =
036000                 C4-SIGN-TMP * (W-AS-TMP-D2 * 10 + W-AS-TMP-D1) / 10
036100     ELSE
036200         COMPUTE LINK-OBS-TEMP(LINK-OBS-COUNT) =
036300                 C4-SIGN-TMP * W-AS-TMP-D2
036400     END-IF
036500
036600     IF  W-AS-WDIR IS NUMERIC
036700         MOVE "Y" TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
036800         MOVE W-AS-WDIR TO LINK-OBS-WDIR(LINK-OBS-COUNT)
036900     ELSE
037000         MOVE "N" TO LINK-OBS-WDIR-FLAG(LINK-OBS-COUNT)
037100         MOVE ZERO TO LINK-OBS-WDIR(LINK-OBS-COUNT)
037200     END-IF
037300
037400     IF  W-AS-WSPD IS NUMERIC
037500         MOVE "Y" TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
037600         MOVE W-AS-WSPD TO LINK-OBS-WSPD(LINK-OBS-COUNT)
037700     ELSE
037800         MOVE "N" TO LINK-OBS-WSPD-FLAG(LINK-OBS-COUNT)
037900         MOVE ZERO TO LINK-OBS-WSPD(LINK-OBS-COUNT)
038000     END-IF
038100     .
038200 C300-99.
038300     EXIT.
038400
038500******************************************************************
038600* Laenge des Nachrichtenkoerpers ohne rechtsbuendige Leerzeichen
038700******************************************************************
038800 C900-BODY-LENGTH SECTION.
038900 C900-00.
039000     MOVE 480 TO C4-BODY-LEN
039100 C900-10.
039200     IF  C4-BODY-LEN = ZERO
039300         EXIT SECTION
039400     END-IF
039500     IF  LINK-BODY(C4-BODY-LEN:1) NOT = SPACE
039600         EXIT SECTION
039700     END-IF
039800     SUBTRACT 1 FROM C4-BODY-LEN
039900     GO TO C900-10
040000     .
040100 C900-99.
040200     EXIT.
040300******************************************************************
040400* ENDE Source-Programm
040500******************************************************************
